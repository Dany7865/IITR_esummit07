000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0960
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    BUILDS THE RECOMMENDED-PRODUCT LIST, THE SIGNAL-
000800      *             FINGERPRINT TABLE FOR THE FIELD-SALES DUMP, THE
000900      *             PRIMARY-PRODUCT REASONING LINE, THE BATTLECARD
001000      *             HEADLINE, AND THE SUGGESTED-ACTION LINES FOR ONE
001100      *             LEAD.  CALLED ONCE PER ITEM BY HPLD0400 AFTER
001200      *             HPLD0950 HAS SET THE PRIORITY.
001300      *-----------------------------------------------------------------
001400      * CHANGE LOG
001500      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001600      *   11/02/1991 MPH 0114  ADDED THE SIGNAL-FINGERPRINT TABLE FOR
001700      *                        THE FIELD-SALES BRIEFING DUMP
001800      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001900      *                        PROGRAM, NO CHANGE REQUIRED
002000      *-----------------------------------------------------------------
002100       IDENTIFICATION DIVISION.
002200      *-----------------------------------------------------------------
002300       PROGRAM-ID.    HPLD0960.
002400       AUTHOR.        R J DALEY.
002500       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002600       DATE-WRITTEN.  04/14/1987.
002700       DATE-COMPILED.
002800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900      *-----------------------------------------------------------------
003000       ENVIRONMENT DIVISION.
003100      *-----------------------------------------------------------------
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003600      *-----------------------------------------------------------------
003700       DATA DIVISION.
003800      *-----------------------------------------------------------------
003900       WORKING-STORAGE SECTION.
004000      *-----------------------------------------------------------------
004100       01  WS-SWITCHES.
004200           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004300           05  WS-JA-EMITIDO           PIC X(01)   VALUE "N".
004400               88  WS-JA-EMITIDO-SIM       VALUE "S".
004500               88  WS-JA-EMITIDO-NAO       VALUE "N".
004600      *-----------------------------------------------------------------
004700       01  WS-INDICES.
004800           05  WS-J                    PIC 9(02)   COMP.
004900           05  WS-K                    PIC 9(02)   COMP.
005000      *-----------------------------------------------------------------
005100       01  WS-CONTADORES.
005200           05  WS-TALLY                PIC 9(02)   COMP.
005300           05  WS-POS-VIRGULA          PIC 9(02)   COMP.
005400      *-----------------------------------------------------------------
005500       01  WS-TEXTO-MAIUSC             PIC X(400).
005600       01  WS-TEXTO-MAIUSC-ZONAS REDEFINES WS-TEXTO-MAIUSC.
005700           05  WS-ZONA-DUMP            PIC X(100)  OCCURS 4 TIMES.
005800      *-----------------------------------------------------------------
005900       01  WS-PRIMEIRO-PRODUTO         PIC X(30).
006000       01  WS-PRIMEIRO-PRODUTO-MAIUSC  PIC X(30).
006100      *-----------------------------------------------------------------
006200      *    FINGERPRINT EVENT TABLE - FIXED ORDER, PRODUCT SET ALREADY
006300      *    LISTED IN THE ORDER THE SPEC CALLS "SORTED"
006400      *-----------------------------------------------------------------
006500       01  WS-TABELA-EVENTO.
006600           05  FILLER.
006700               10 FILLER PIC X(15) VALUE "EXPANSION".
006800               10 FILLER PIC 9(02) VALUE 09.
006900               10 FILLER PIC X(60) VALUE
007000                   "Bitumen, Industrial Fuels, Furnace Oil".
007100           05  FILLER.
007200               10 FILLER PIC X(15) VALUE "NEW PLANT".
007300               10 FILLER PIC 9(02) VALUE 09.
007400               10 FILLER PIC X(60) VALUE
007500                   "Industrial Fuels, Furnace Oil, Petcoke".
007600           05  FILLER.
007700               10 FILLER PIC X(15) VALUE "TENDER".
007800               10 FILLER PIC 9(02) VALUE 06.
007900               10 FILLER PIC X(60) VALUE
008000                   "Industrial Fuels, Bitumen, Marine Fuel".
008100           05  FILLER.
008200               10 FILLER PIC X(15) VALUE "MARINE".
008300               10 FILLER PIC 9(02) VALUE 06.
008400               10 FILLER PIC X(60) VALUE "Marine Fuel, LSHS, Bunker".
008500           05  FILLER.
008600               10 FILLER PIC X(15) VALUE "SHIPPING".
008700               10 FILLER PIC 9(02) VALUE 08.
008800               10 FILLER PIC X(60) VALUE "Marine Fuel, Bunker".
008900           05  FILLER.
009000               10 FILLER PIC X(15) VALUE "ROAD".
009100               10 FILLER PIC 9(02) VALUE 04.
009200               10 FILLER PIC X(60) VALUE
009300                   "Bitumen, VGB, Paving Grade".
009400           05  FILLER.
009500               10 FILLER PIC X(15) VALUE "HIGHWAY".
009600               10 FILLER PIC 9(02) VALUE 07.
009700               10 FILLER PIC X(60) VALUE
009800                   "Bitumen, VGB, Paving Grade".
009900           05  FILLER.
010000               10 FILLER PIC X(15) VALUE "CEMENT".
010100               10 FILLER PIC 9(02) VALUE 06.
010200               10 FILLER PIC X(60) VALUE
010300                   "Petcoke, Furnace Oil, Industrial Fuels".
010400           05  FILLER.
010500               10 FILLER PIC X(15) VALUE "CONSTRUCTION".
010600               10 FILLER PIC 9(02) VALUE 12.
010700               10 FILLER PIC X(60) VALUE
010800                   "Bitumen, Industrial Fuels, Furnace Oil".
010900           05  FILLER.
011000               10 FILLER PIC X(15) VALUE "POWER".
011100               10 FILLER PIC 9(02) VALUE 05.
011200               10 FILLER PIC X(60) VALUE
011300                   "Furnace Oil, LSHS, Industrial Fuels".
011400           05  FILLER.
011500               10 FILLER PIC X(15) VALUE "REFINERY".
011600               10 FILLER PIC 9(02) VALUE 08.
011700               10 FILLER PIC X(60) VALUE
011800                   "Specialty Products, Lubes, Feedstocks".
011900           05  FILLER.
012000               10 FILLER PIC X(15) VALUE "AVIATION".
012100               10 FILLER PIC 9(02) VALUE 08.
012200               10 FILLER PIC X(60) VALUE "ATF, Jet Fuel".
012300       01  WS-TAB-EVENTO REDEFINES WS-TABELA-EVENTO.
012400           05  WS-EVENTO-ENTRY         OCCURS 12 TIMES.
012500               10  WS-PAL-EVENTO       PIC X(15).
012600               10  WS-LEN-EVENTO       PIC 9(02).
012700               10  WS-PRODUTOS-EVENTO  PIC X(60).
012800      *-----------------------------------------------------------------
012900      *    INDUSTRY TO PRODUCT-SET FALLBACK, USED WHEN NO FINGERPRINT
013000      *    EVENT MATCHED THE TEXT
013100      *-----------------------------------------------------------------
013200       01  WS-TABELA-PRODUTO-IND.
013300           05  FILLER.
013400               10 FILLER PIC X(25) VALUE "Cement".
013500               10 FILLER PIC X(60) VALUE
013600                   "Petcoke, Furnace Oil, Industrial Fuels".
013700           05  FILLER.
013800               10 FILLER PIC X(25) VALUE "Marine".
013900               10 FILLER PIC X(60) VALUE "Marine Fuel, LSHS, Bunker".
014000           05  FILLER.
014100               10 FILLER PIC X(25) VALUE "Construction / Roads".
014200               10 FILLER PIC X(60) VALUE
014300                   "Bitumen, VGB, Paving Grade".
014400           05  FILLER.
014500               10 FILLER PIC X(25) VALUE "Power / Utilities".
014600               10 FILLER PIC X(60) VALUE
014700                   "Furnace Oil, LSHS, Industrial Fuels".
014800           05  FILLER.
014900               10 FILLER PIC X(25) VALUE "Refinery / Petrochemical".
015000               10 FILLER PIC X(60) VALUE
015100                   "Specialty Products, Lubes, Feedstocks".
015200           05  FILLER.
015300               10 FILLER PIC X(25) VALUE "Mining / Steel".
015400               10 FILLER PIC X(60) VALUE
015500                   "Industrial Fuels, Furnace Oil, Petcoke".
015600           05  FILLER.
015700               10 FILLER PIC X(25) VALUE "Aviation".
015800               10 FILLER PIC X(60) VALUE "ATF, Jet Fuel".
015900           05  FILLER.
016000               10 FILLER PIC X(25) VALUE "General Industrial".
016100               10 FILLER PIC X(60) VALUE
016200                   "Industrial Fuels, Furnace Oil, LSHS".
016300           05  FILLER.
016400               10 FILLER PIC X(25) VALUE "Unknown".
016500               10 FILLER PIC X(60) VALUE "Industrial Fuels".
016600       01  WS-TAB-PRODUTO-IND REDEFINES WS-TABELA-PRODUTO-IND.
016700           05  WS-PRODIND-ENTRY        OCCURS 9 TIMES.
016800               10  WS-NOME-PRODIND     PIC X(25).
016900               10  WS-PRODUTOS-IND     PIC X(60).
017000      *-----------------------------------------------------------------
017100      *    BATTLECARD HEADLINE, KEYED BY PRODUCT NAME - LAST ENTRY IS
017200      *    THE INDUSTRIAL FUELS FALLBACK CARD
017300      *-----------------------------------------------------------------
017400       01  WS-TABELA-BATTLECARD.
017500           05  FILLER.
017600               10 FILLER PIC X(20) VALUE "Marine Fuel".
017700               10 FILLER PIC X(60) VALUE
017800                   "Marine Fuel - bunker grade supply for port calls".
017900           05  FILLER.
018000               10 FILLER PIC X(20) VALUE "Bitumen".
018100               10 FILLER PIC X(60) VALUE
018200                   "Bitumen - paving grade for road and highway work".
018300           05  FILLER.
018400               10 FILLER PIC X(20) VALUE "Petcoke".
018500               10 FILLER PIC X(60) VALUE
018600                   "Petcoke - kiln grade fuel for cement process heat".
018700           05  FILLER.
018800               10 FILLER PIC X(20) VALUE "Furnace Oil".
018900               10 FILLER PIC X(60) VALUE
019000                   "Furnace Oil - boiler fuel for continuous process".
019100           05  FILLER.
019200               10 FILLER PIC X(20) VALUE "ATF".
019300               10 FILLER PIC X(60) VALUE
019400                   "ATF - aviation turbine fuel, airport side delivery".
019500           05  FILLER.
019600               10 FILLER PIC X(20) VALUE "LSHS".
019700               10 FILLER PIC X(60) VALUE
019800                   "LSHS - low sulphur heavy stock for power furnaces".
019900           05  FILLER.
020000               10 FILLER PIC X(20) VALUE "Bunker".
020100               10 FILLER PIC X(60) VALUE
020200                   "Bunker - marine bunker fuel for vessel refuelling".
020300           05  FILLER.
020400               10 FILLER PIC X(20) VALUE "VGB".
020500               10 FILLER PIC X(60) VALUE
020600                   "VGB - viscosity graded bitumen for heavy paving".
020700           05  FILLER.
020800               10 FILLER PIC X(20) VALUE "Paving Grade".
020900               10 FILLER PIC X(60) VALUE
021000                   "Paving Grade - bitumen graded for municipal roads".
021100           05  FILLER.
021200               10 FILLER PIC X(20) VALUE "Specialty Products".
021300               10 FILLER PIC X(60) VALUE
021400                   "Specialty Products - refinery lubes and feedstocks".
021500           05  FILLER.
021600               10 FILLER PIC X(20) VALUE "Jet Fuel".
021700               10 FILLER PIC X(60) VALUE
021800                   "Jet Fuel - turbine fuel for scheduled airline lift".
021900           05  FILLER.
022000               10 FILLER PIC X(20) VALUE "Industrial Fuels".
022100               10 FILLER PIC X(60) VALUE
022200                   "Industrial Fuels - dependable supply, full range".
022300       01  WS-TAB-BATTLECARD REDEFINES WS-TABELA-BATTLECARD.
022400           05  WS-BATTLECARD-ENTRY     OCCURS 12 TIMES.
022500               10  WS-NOME-BATTLECARD  PIC X(20).
022600               10  WS-HEADLINE-BATTLECARD PIC X(60).
022700      *-----------------------------------------------------------------
022800       LINKAGE SECTION.
022900      *-----------------------------------------------------------------
023000       01  LKS-PARAMETRO.
023100           05  LKS-TEXTO-LIMPO         PIC X(400).
023200           05  LKS-INDUSTRY            PIC X(25).
023300           05  LKS-PRIORITY            PIC X(06).
023400           05  LKS-PRODUCTS            PIC X(60).
023500           05  LKS-REASONING           PIC X(80).
023600           05  LKS-BATTLECARD          PIC X(60).
023700           05  LKS-ACTION-1            PIC X(60).
023800           05  LKS-ACTION-2            PIC X(60).
023900           05  LKS-ACTION-3            PIC X(60).
024000           05  LKS-QTD-ASSINATURAS     PIC 9(02).
024100           05  LKS-ASSINATURAS OCCURS 10 TIMES.
024200               10  LKS-EVENTO          PIC X(15).
024300               10  LKS-EVENTO-PRODUTOS PIC X(60).
024400      *-----------------------------------------------------------------
024500      * LKS-PRODUCTS    = UP TO 3 RECOMMENDED PRODUCTS, COMMA SEPARATED
024600      * LKS-ASSINATURAS = SIGNAL-FINGERPRINT TABLE FOR THE FIELD-SALES
024700      *                   BRIEFING DUMP WRITTEN BY HPLD0400 TO SYSOUT
024800      *-----------------------------------------------------------------
024900      *-----------------------------------------------------------------
025000       PROCEDURE DIVISION USING LKS-PARAMETRO.
025100      *-----------------------------------------------------------------
025200       P000-PRINCIPAL.
025300           PERFORM P100-INICIALIZA THRU P100-FIM.
025400           PERFORM P300-MONTA-ASSINATURA THRU P300-FIM.
025500           PERFORM P400-DEFINE-PRODUTOS THRU P400-FIM.
025600           PERFORM P500-MONTA-RACIOCINIO THRU P500-FIM.
025700           PERFORM P600-SELECIONA-BATTLECARD THRU P600-FIM.
025800           PERFORM P700-MONTA-ACOES THRU P700-FIM.
025900           GOBACK.
026000       P000-FIM.
026100           EXIT.
026200      *-----------------------------------------------------------------
026300       P100-INICIALIZA.
026400           MOVE LKS-TEXTO-LIMPO TO WS-TEXTO-MAIUSC.
026500           INSPECT WS-TEXTO-MAIUSC
026600               CONVERTING "abcdefghijklmnopqrstuvwxyz"
026700                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026800           MOVE ZERO TO LKS-QTD-ASSINATURAS.
026900           MOVE SPACES TO LKS-ASSINATURAS(1).
027000           MOVE SPACES TO LKS-PRODUCTS.
027100       P100-FIM.
027200           EXIT.
027300      *-----------------------------------------------------------------
027400      *    UP TO 10 FINGERPRINT ENTRIES, SKIPPING A PRODUCT SET ALREADY
027500      *    ON THE LIST
027600      *-----------------------------------------------------------------
027700       P300-MONTA-ASSINATURA.
027800           PERFORM P310-TESTA-EVENTO THRU P310-FIM
027900                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 12.
028000       P300-FIM.
028100           EXIT.
028200      *-----------------------------------------------------------------
028300       P310-TESTA-EVENTO.
028400           IF LKS-QTD-ASSINATURAS < 10
028500               MOVE ZERO TO WS-TALLY
028600               INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
028700                       FOR ALL WS-PAL-EVENTO(WS-J)(1:WS-LEN-EVENTO(WS-J))
028800               IF WS-TALLY > ZERO
028900                   SET WS-JA-EMITIDO-NAO TO TRUE
029000                   PERFORM P320-TESTA-REPETIDO THRU P320-FIM
029100                           VARYING WS-K FROM 1 BY 1
029200                           UNTIL WS-K > LKS-QTD-ASSINATURAS
029300                   IF WS-JA-EMITIDO-NAO
029400                       ADD 1 TO LKS-QTD-ASSINATURAS
029500                       MOVE WS-PAL-EVENTO(WS-J)
029600                                   TO LKS-EVENTO(LKS-QTD-ASSINATURAS)
029700                       MOVE WS-PRODUTOS-EVENTO(WS-J)
029800                             TO LKS-EVENTO-PRODUTOS(LKS-QTD-ASSINATURAS)
029900                   END-IF
030000               END-IF
030100           END-IF.
030200       P310-FIM.
030300           EXIT.
030400      *-----------------------------------------------------------------
030500       P320-TESTA-REPETIDO.
030600           IF LKS-EVENTO-PRODUTOS(WS-K) = WS-PRODUTOS-EVENTO(WS-J)
030700               SET WS-JA-EMITIDO-SIM TO TRUE
030800           END-IF.
030900       P320-FIM.
031000           EXIT.
031100      *-----------------------------------------------------------------
031200      *    LEAD-PRODUCTS = FIRST FINGERPRINT ENTRY'S PRODUCT SET, ELSE
031300      *    THE INDUSTRY FALLBACK TABLE
031400      *-----------------------------------------------------------------
031500       P400-DEFINE-PRODUTOS.
031600           IF LKS-QTD-ASSINATURAS > ZERO
031700               MOVE LKS-EVENTO-PRODUTOS(1) TO LKS-PRODUCTS
031800           ELSE
031900               PERFORM P410-ACHA-PRODUTO-IND THRU P410-FIM
032000                       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 9
032100           END-IF.
032200       P400-FIM.
032300           EXIT.
032400      *-----------------------------------------------------------------
032500       P410-ACHA-PRODUTO-IND.
032600           IF LKS-INDUSTRY = WS-NOME-PRODIND(WS-J)
032700               MOVE WS-PRODUTOS-IND(WS-J) TO LKS-PRODUCTS
032800           END-IF.
032900       P410-FIM.
033000           EXIT.
033100      *-----------------------------------------------------------------
033200      *    PRIMARY-PRODUCT REASONING - TESTED ON THE FIRST PRODUCT ONLY
033300      *-----------------------------------------------------------------
033400       P500-MONTA-RACIOCINIO.
033500           IF LKS-PRODUCTS = SPACES
033600               MOVE "General industrial fuels opportunity."
033700                                               TO LKS-REASONING
033800           ELSE
033900               PERFORM P510-ACHA-PRIMEIRO THRU P510-FIM
034000               MOVE WS-PRIMEIRO-PRODUTO TO WS-PRIMEIRO-PRODUTO-MAIUSC
034100               INSPECT WS-PRIMEIRO-PRODUTO-MAIUSC
034200                   CONVERTING "abcdefghijklmnopqrstuvwxyz"
034300                           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034400               PERFORM P520-CLASSIFICA-RACIOCINIO THRU P520-FIM
034500           END-IF.
034600       P500-FIM.
034700           EXIT.
034800      *-----------------------------------------------------------------
034900       P510-ACHA-PRIMEIRO.
035000           MOVE ZERO TO WS-POS-VIRGULA.
035100           PERFORM P515-ACHA-VIRGULA THRU P515-FIM
035200                   VARYING WS-K FROM 1 BY 1
035300                   UNTIL WS-K > 60 OR WS-POS-VIRGULA > ZERO.
035400           IF WS-POS-VIRGULA > ZERO
035500               MOVE LKS-PRODUCTS(1:WS-POS-VIRGULA - 1)
035600                                               TO WS-PRIMEIRO-PRODUTO
035700           ELSE
035800               MOVE LKS-PRODUCTS TO WS-PRIMEIRO-PRODUTO
035900           END-IF.
036000       P510-FIM.
036100           EXIT.
036200      *-----------------------------------------------------------------
036300       P515-ACHA-VIRGULA.
036400           IF LKS-PRODUCTS(WS-K:1) = ","
036500               MOVE WS-K TO WS-POS-VIRGULA
036600           END-IF.
036700       P515-FIM.
036800           EXIT.
036900      *-----------------------------------------------------------------
037000       P520-CLASSIFICA-RACIOCINIO.
037100           MOVE ZERO TO WS-TALLY.
037200           INSPECT WS-PRIMEIRO-PRODUTO-MAIUSC TALLYING WS-TALLY
037300                   FOR ALL "BITUMEN" ALL "VGB".
037400           IF WS-TALLY > ZERO
037500               MOVE "Bitumen/VGB opportunity - roads/paving card"
037600                                               TO LKS-REASONING
037700           ELSE
037800               PERFORM P530-TESTA-MARINE THRU P530-FIM
037900           END-IF.
038000       P520-FIM.
038100           EXIT.
038200      *-----------------------------------------------------------------
038300       P530-TESTA-MARINE.
038400           MOVE ZERO TO WS-TALLY.
038500           INSPECT WS-PRIMEIRO-PRODUTO-MAIUSC TALLYING WS-TALLY
038600                   FOR ALL "MARINE" ALL "BUNKER".
038700           IF WS-TALLY > ZERO
038800               MOVE "Marine/bunker opportunity - marine fuels card"
038900                                               TO LKS-REASONING
039000           ELSE
039100               PERFORM P540-TESTA-CEMENTO THRU P540-FIM
039200           END-IF.
039300       P530-FIM.
039400           EXIT.
039500      *-----------------------------------------------------------------
039600       P540-TESTA-CEMENTO.
039700           MOVE ZERO TO WS-TALLY.
039800           INSPECT WS-PRIMEIRO-PRODUTO-MAIUSC TALLYING WS-TALLY
039900                   FOR ALL "PETCOKE" ALL "FURNACE".
040000           IF WS-TALLY > ZERO
040100               MOVE "Petcoke/furnace-oil opportunity - cement card"
040200                                               TO LKS-REASONING
040300           ELSE
040400               PERFORM P550-TESTA-AVIACAO THRU P550-FIM
040500           END-IF.
040600       P540-FIM.
040700           EXIT.
040800      *-----------------------------------------------------------------
040900       P550-TESTA-AVIACAO.
041000           MOVE ZERO TO WS-TALLY.
041100           INSPECT WS-PRIMEIRO-PRODUTO-MAIUSC TALLYING WS-TALLY
041200                   FOR ALL "ATF" ALL "JET".
041300           IF WS-TALLY > ZERO
041400               MOVE "ATF/jet-fuel opportunity - aviation card"
041500                                               TO LKS-REASONING
041600           ELSE
041700               MOVE "Industrial fuels opportunity - general HPCL card"
041800                                               TO LKS-REASONING
041900           END-IF.
042000       P550-FIM.
042100           EXIT.
042200      *-----------------------------------------------------------------
042300      *    BATTLECARD - FIRST PRODUCT KEYED AGAINST THE FIXED TABLE,
042400      *    FALLING BACK TO THE INDUSTRIAL FUELS CARD
042500      *-----------------------------------------------------------------
042600       P600-SELECIONA-BATTLECARD.
042700           MOVE "Industrial Fuels - dependable supply, full range"
042800                                               TO LKS-BATTLECARD.
042900           IF LKS-PRODUCTS NOT = SPACES
043000               PERFORM P610-ACHA-CARD THRU P610-FIM
043100                       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 12
043200           END-IF.
043300       P600-FIM.
043400           EXIT.
043500      *-----------------------------------------------------------------
043600       P610-ACHA-CARD.
043700           IF WS-PRIMEIRO-PRODUTO = WS-NOME-BATTLECARD(WS-J)
043800               MOVE WS-HEADLINE-BATTLECARD(WS-J) TO LKS-BATTLECARD
043900           END-IF.
044000       P610-FIM.
044100           EXIT.
044200      *-----------------------------------------------------------------
044300      *    SUGGESTED ACTIONS BY PRIORITY, PLUS THE ALWAYS-APPENDED LINE
044400      *-----------------------------------------------------------------
044500       P700-MONTA-ACOES.
044600           MOVE SPACES TO LKS-ACTION-1.
044700           MOVE SPACES TO LKS-ACTION-2.
044800           MOVE SPACES TO LKS-ACTION-3.
044900           EVALUATE LKS-PRIORITY
045000               WHEN "HIGH"
045100                   MOVE "Contact within 24-48 hours with product sheet"
045200                                               TO LKS-ACTION-1
045300                   MOVE "Prepare quote for primary product(s)"
045400                                               TO LKS-ACTION-2
045500                   PERFORM P710-MONTA-DESTAQUE THRU P710-FIM
045600               WHEN "MEDIUM"
045700                   MOVE "Reach out this week; share case studies"
045800                                               TO LKS-ACTION-1
045900                   MOVE "Identify decision-maker"
046000                                               TO LKS-ACTION-2
046100                   PERFORM P710-MONTA-DESTAQUE THRU P710-FIM
046200               WHEN OTHER
046300                   MOVE "Add to nurture list; periodic check"
046400                                               TO LKS-ACTION-1
046500                   STRING "Highlight HPCL capability in: "
046600                                       DELIMITED BY SIZE
046700                          LKS-PRODUCTS   DELIMITED BY SIZE
046800                          INTO LKS-ACTION-2
046900           END-EVALUATE.
047000       P700-FIM.
047100           EXIT.
047200      *-----------------------------------------------------------------
047300       P710-MONTA-DESTAQUE.
047400           STRING "Highlight HPCL capability in: " DELIMITED BY SIZE
047500                  LKS-PRODUCTS DELIMITED BY SIZE
047600                  INTO LKS-ACTION-3.
047700       P710-FIM.
047800           EXIT.
047900       END PROGRAM HPLD0960.
