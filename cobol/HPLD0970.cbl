000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0970
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    DECIDES WHETHER A LEAD IS ELIGIBLE FOR A FIELD-SALES
000800      *             NOTIFICATION AND, IF SO, FORMATS THE ONE-LINE BODY
000900      *             WRITTEN TO NOTIFY-LOG.  CALLED ONCE PER ITEM BY
001000      *             HPLD0400, AFTER HPLD0950 AND HPLD0960.
001100      *-----------------------------------------------------------------
001200      * CHANGE LOG
001300      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001400      *   11/02/1991 RJD 0114  PRIORITY TEST MOVED TO A TABLE SO SALES
001500      *                        OPS CAN ADD A QUALIFYING PRIORITY WITHOUT
001600      *                        A RECOMPILE REQUEST
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001800      *                        PROGRAM, NO CHANGE REQUIRED
001900      *-----------------------------------------------------------------
002000       IDENTIFICATION DIVISION.
002100      *-----------------------------------------------------------------
002200       PROGRAM-ID.    HPLD0970.
002300       AUTHOR.        R J DALEY.
002400       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002500       DATE-WRITTEN.  04/14/1987.
002600       DATE-COMPILED.
002700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002800      *-----------------------------------------------------------------
002900       ENVIRONMENT DIVISION.
003000      *-----------------------------------------------------------------
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003500      *-----------------------------------------------------------------
003600       DATA DIVISION.
003700      *-----------------------------------------------------------------
003800       WORKING-STORAGE SECTION.
003900      *-----------------------------------------------------------------
004000       01  WS-SWITCHES.
004100           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004200      *-----------------------------------------------------------------
004300      *    RUN PARAMETER - CARRIED AS A 77-LEVEL SO OPERATIONS CAN
004400      *    RE-ASSEMBLE WITH A DIFFERENT THRESHOLD WITHOUT TOUCHING THE
004500      *    PROCEDURE DIVISION LOGIC
004600      *-----------------------------------------------------------------
004700       77  WS-MIN-CONFIANCA-NOTIFICA   PIC 9(03)   COMP VALUE 50.
004800      *-----------------------------------------------------------------
004900       01  WS-INDICES.
005000           05  WS-J                    PIC 9(02)   COMP.
005100           05  WS-K                    PIC 9(02)   COMP.
005200      *-----------------------------------------------------------------
005300       01  WS-CONTADORES.
005400           05  WS-LEN-COMPANY          PIC 9(02)   COMP.
005500           05  WS-LEN-INDUSTRY         PIC 9(02)   COMP.
005600           05  WS-LEN-PRODUCTS         PIC 9(02)   COMP.
005700       01  WS-CONTADORES-TAB REDEFINES WS-CONTADORES.
005800           05  WS-LEN-ENTRY            PIC 9(02) COMP OCCURS 3 TIMES.
005900      *-----------------------------------------------------------------
006000      *    PRIORITY CODES THAT QUALIFY A LEAD FOR NOTIFICATION - TABLE
006100      *    DRIVEN SO THE QUALIFYING LIST CAN CHANGE WITHOUT A PROGRAM
006200      *    CHANGE.  ONLY THE "S" ROWS ARE TESTED.
006300      *-----------------------------------------------------------------
006400       01  WS-TABELA-PRIORIDADE.
006500           05  FILLER.
006600               10 FILLER PIC X(06) VALUE "HIGH".
006700               10 FILLER PIC X(01) VALUE "S".
006800           05  FILLER.
006900               10 FILLER PIC X(06) VALUE "MEDIUM".
007000               10 FILLER PIC X(01) VALUE "S".
007100           05  FILLER.
007200               10 FILLER PIC X(06) VALUE "LOW".
007300               10 FILLER PIC X(01) VALUE "N".
007400       01  WS-TAB-PRIORIDADE REDEFINES WS-TABELA-PRIORIDADE.
007500           05  WS-PRI-ENTRY            OCCURS 3 TIMES.
007600               10  WS-PRI-CODIGO       PIC X(06).
007700               10  WS-PRI-NOTIFICA     PIC X(01).
007800                   88  WS-PRI-NOTIFICA-SIM VALUE "S".
007900      *-----------------------------------------------------------------
008000      *    SHARED 60-BYTE TRIM WORK AREA - EACH VARIABLE-CONTENT FIELD
008100      *    IS COPIED HERE IN TURN SO ONE SCAN PARAGRAPH CAN COMPUTE ITS
008200      *    SIGNIFICANT LENGTH WITHOUT TRAILING FILLER BLANKS
008300      *-----------------------------------------------------------------
008400       01  WS-CAMPO-TRIM               PIC X(60).
008500       01  WS-CAMPO-TRIM-TAB REDEFINES WS-CAMPO-TRIM.
008600           05  WS-CAMPO-TRIM-POS       PIC X(01) OCCURS 60 TIMES.
008700       01  WS-LEN-TRIM                 PIC 9(02) COMP.
008800      *-----------------------------------------------------------------
008900       LINKAGE SECTION.
009000      *-----------------------------------------------------------------
009100       01  LKS-PARAMETRO.
009200           05  LKS-COMPANY             PIC X(60).
009300           05  LKS-INDUSTRY            PIC X(25).
009400           05  LKS-PRODUCTS            PIC X(60).
009500           05  LKS-SCORE               PIC 9(03).
009600           05  LKS-CONFIDENCE          PIC 9(03).
009700           05  LKS-PRIORITY            PIC X(06).
009800           05  LKS-ELEGIVEL            PIC X(01).
009900               88  LKS-ELEGIVEL-SIM        VALUE "S".
010000               88  LKS-ELEGIVEL-NAO        VALUE "N".
010100           05  LKS-BODY                PIC X(200).
010200      *-----------------------------------------------------------------
010300      * LKS-ELEGIVEL = "S" WHEN CONFIDENCE >= WS-MIN-CONFIANCA-NOTIFICA
010400      *                AND PRIORITY QUALIFIES PER WS-TABELA-PRIORIDADE
010500      * LKS-BODY     = FORMATTED MESSAGE, ONLY MEANINGFUL WHEN ELIGIBLE
010600      *-----------------------------------------------------------------
010700      *-----------------------------------------------------------------
010800       PROCEDURE DIVISION USING LKS-PARAMETRO.
010900      *-----------------------------------------------------------------
011000       P000-PRINCIPAL.
011100           PERFORM P100-INICIALIZA THRU P100-FIM.
011200           PERFORM P300-VERIFICA-ELEGIBILIDADE THRU P300-FIM.
011300           IF LKS-ELEGIVEL-SIM
011400               PERFORM P400-CALCULA-TAMANHOS THRU P400-FIM
011500               PERFORM P500-FORMATA-MENSAGEM THRU P500-FIM
011600           ELSE
011700               MOVE SPACES TO LKS-BODY
011800           END-IF.
011900           IF WS-DEBUG-DUMP-ON
012000               PERFORM P900-DUMP-DEBUG THRU P900-FIM
012100           END-IF.
012200           GOBACK.
012300       P000-FIM.
012400           EXIT.
012500      *-----------------------------------------------------------------
012600       P100-INICIALIZA.
012700           SET LKS-ELEGIVEL-NAO TO TRUE.
012800       P100-FIM.
012900           EXIT.
013000      *-----------------------------------------------------------------
013100       P300-VERIFICA-ELEGIBILIDADE.
013200           IF LKS-CONFIDENCE >= WS-MIN-CONFIANCA-NOTIFICA
013300               PERFORM P310-TESTA-PRIORIDADE THRU P310-FIM
013400                       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 3
013500           END-IF.
013600       P300-FIM.
013700           EXIT.
013800      *-----------------------------------------------------------------
013900       P310-TESTA-PRIORIDADE.
014000           IF LKS-PRIORITY = WS-PRI-CODIGO(WS-J)
014100               IF WS-PRI-NOTIFICA-SIM(WS-J)
014200                   SET LKS-ELEGIVEL-SIM TO TRUE
014300               END-IF
014400           END-IF.
014500       P310-FIM.
014600           EXIT.
014700      *-----------------------------------------------------------------
014800      *    TRIM LENGTH OF EACH VARIABLE-CONTENT FIELD SO THE MESSAGE
014900      *    DOES NOT CARRY THE FIXED-WIDTH FILLER BLANKS
015000      *-----------------------------------------------------------------
015100       P400-CALCULA-TAMANHOS.
015200           MOVE SPACES TO WS-CAMPO-TRIM.
015300           MOVE LKS-COMPANY TO WS-CAMPO-TRIM.
015400           PERFORM P410-ACHA-FIM THRU P410-FIM.
015500           MOVE WS-LEN-TRIM TO WS-LEN-COMPANY.
015600           MOVE SPACES TO WS-CAMPO-TRIM.
015700           MOVE LKS-INDUSTRY TO WS-CAMPO-TRIM.
015800           PERFORM P410-ACHA-FIM THRU P410-FIM.
015900           MOVE WS-LEN-TRIM TO WS-LEN-INDUSTRY.
016000           MOVE SPACES TO WS-CAMPO-TRIM.
016100           MOVE LKS-PRODUCTS TO WS-CAMPO-TRIM.
016200           PERFORM P410-ACHA-FIM THRU P410-FIM.
016300           MOVE WS-LEN-TRIM TO WS-LEN-PRODUCTS.
016400       P400-FIM.
016500           EXIT.
016600      *-----------------------------------------------------------------
016700       P410-ACHA-FIM.
016800           MOVE ZERO TO WS-LEN-TRIM.
016900           PERFORM P420-EXAMINA-POS THRU P420-FIM
017000                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 60.
017100           IF WS-LEN-TRIM = ZERO
017200               MOVE 1 TO WS-LEN-TRIM
017300           END-IF.
017400       P410-FIM.
017500           EXIT.
017600      *-----------------------------------------------------------------
017700       P420-EXAMINA-POS.
017800           IF WS-CAMPO-TRIM-POS(WS-K) NOT = SPACE
017900               MOVE WS-K TO WS-LEN-TRIM
018000           END-IF.
018100       P420-FIM.
018200           EXIT.
018300      *-----------------------------------------------------------------
018400       P500-FORMATA-MENSAGEM.
018500           STRING "NEW LEAD: "                       DELIMITED BY SIZE
018600                  LKS-COMPANY(1:WS-LEN-COMPANY)       DELIMITED BY SIZE
018700                  "; IND: "                           DELIMITED BY SIZE
018800                  LKS-INDUSTRY(1:WS-LEN-INDUSTRY)     DELIMITED BY SIZE
018900                  "; PROD: "                          DELIMITED BY SIZE
019000                  LKS-PRODUCTS(1:WS-LEN-PRODUCTS)     DELIMITED BY SIZE
019100                  "; SCORE: "                         DELIMITED BY SIZE
019200                  LKS-SCORE                           DELIMITED BY SIZE
019300                  "%/CONF: "                          DELIMITED BY SIZE
019400                  LKS-CONFIDENCE                      DELIMITED BY SIZE
019500                  "%; PRI: "                          DELIMITED BY SIZE
019600                  LKS-PRIORITY                        DELIMITED BY SPACE
019700                  INTO LKS-BODY.
019800       P500-FIM.
019900           EXIT.
020000      *-----------------------------------------------------------------
020100      *    UPSI-0 SWITCH ON THE JCL EXEC CARD TURNS ON A PER-ITEM
020200      *    LENGTH DUMP FOR TRACKING DOWN A TRUNCATED NOTIFY-LOG LINE
020300      *-----------------------------------------------------------------
020400       P900-DUMP-DEBUG.
020500           DISPLAY "HPLD0970 - COMPANY/INDUSTRY/PRODUCTS LENGTHS".
020600           PERFORM P910-DUMP-UMA THRU P910-FIM
020700                   VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 3.
020800       P900-FIM.
020900           EXIT.
021000      *-----------------------------------------------------------------
021100       P910-DUMP-UMA.
021200           DISPLAY "HPLD0970 - FIELD LENGTH " WS-LEN-ENTRY(WS-K).
021300       P910-FIM.
021400           EXIT.
021500       END PROGRAM HPLD0970.
