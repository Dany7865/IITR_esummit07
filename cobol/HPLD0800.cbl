000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0800
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    WEEKLY FEEDBACK BATCH.  READS THE FIELD-SALES
000800      *             OUTCOME FILE, ROLLS THE OUTCOMES UP BY INDUSTRY, AND
000900      *             REWRITES THE SCORING-WEIGHT FILE READ BY HPLD0400 SO
001000      *             THE NEXT DISCOVERY RUN FAVORS INDUSTRIES THAT ARE
001100      *             CONVERTING AND DE-EMPHASIZES ONES THAT ARE NOT.
001200      *-----------------------------------------------------------------
001300      * CHANGE LOG
001400      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001500      *   11/02/1991 MPH 0114  INDUSTRY ROLL-UP TABLE WIDENED FROM 25 TO
001600      *                        50 ENTRIES
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS ON
001800      *                        FEEDBACK OR WEIGHT RECORDS, NO CHANGE
001900      *                        REQUIRED
002000      *-----------------------------------------------------------------
002100       IDENTIFICATION DIVISION.
002200      *-----------------------------------------------------------------
002300       PROGRAM-ID.    HPLD0800.
002400       AUTHOR.        R J DALEY.
002500       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002600       DATE-WRITTEN.  04/14/1987.
002700       DATE-COMPILED.
002800       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002900      *-----------------------------------------------------------------
003000       ENVIRONMENT DIVISION.
003100      *-----------------------------------------------------------------
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003600      *-----------------------------------------------------------------
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900      *-----------------------------------------------------------------
004000           SELECT FEEDBACK-FILE    ASSIGN TO "FDBKFILE"
004100                   ORGANIZATION    IS SEQUENTIAL
004200                   ACCESS          IS SEQUENTIAL
004300                   FILE STATUS     IS WS-FS-FEEDBACK.
004400      *-----------------------------------------------------------------
004500           SELECT WEIGHTS-FILE     ASSIGN TO "WGTFILE"
004600                   ORGANIZATION    IS SEQUENTIAL
004700                   ACCESS          IS SEQUENTIAL
004800                   FILE STATUS     IS WS-FS-WEIGHTS.
004900      *-----------------------------------------------------------------
005000       DATA DIVISION.
005100      *-----------------------------------------------------------------
005200       FILE SECTION.
005300      *-----------------------------------------------------------------
005400       FD  FEEDBACK-FILE.
005500           COPY FDBKREC.
005600      *-----------------------------------------------------------------
005700       FD  WEIGHTS-FILE.
005800           COPY WGTENTRY.
005900      *-----------------------------------------------------------------
006000       WORKING-STORAGE SECTION.
006100      *-----------------------------------------------------------------
006200       01  WS-SWITCHES.
006300           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
006400           05  WS-FIM-FEEDBACK         PIC X(01)   VALUE "N".
006500               88  WS-FIM-FEEDBACK-SIM     VALUE "S".
006600               88  WS-FIM-FEEDBACK-NAO     VALUE "N".
006700           05  WS-FIM-PESOS            PIC X(01)   VALUE "N".
006800               88  WS-FIM-PESOS-SIM         VALUE "S".
006900               88  WS-FIM-PESOS-NAO         VALUE "N".
007000           05  WS-ACHOU                PIC X(01)   VALUE "N".
007100               88  WS-ACHOU-SIM            VALUE "S".
007200               88  WS-ACHOU-NAO            VALUE "N".
007300           05  WS-ACHOU-PESO           PIC X(01)   VALUE "N".
007400               88  WS-ACHOU-PESO-SIM       VALUE "S".
007500               88  WS-ACHOU-PESO-NAO       VALUE "N".
007600           05  WS-CHAVE-ACHADA         PIC X(01)   VALUE "N".
007700               88  WS-CHAVE-ACHADA-SIM     VALUE "S".
007800               88  WS-CHAVE-ACHADA-NAO     VALUE "N".
007900           05  WS-P-VALIDO             PIC X(01)   VALUE "N".
008000               88  WS-P-VALIDO-SIM         VALUE "S".
008100               88  WS-P-VALIDO-NAO         VALUE "N".
008200      *-----------------------------------------------------------------
008300       01  WS-STATUS-ARQUIVOS.
008400           05  WS-FS-FEEDBACK          PIC X(02).
008500               88  WS-FS-FEEDBACK-OK       VALUE "00".
008600               88  WS-FS-FEEDBACK-NAO-EXISTE VALUE "35".
008700           05  WS-FS-WEIGHTS           PIC X(02).
008800               88  WS-FS-WEIGHTS-OK        VALUE "00".
008900               88  WS-FS-WEIGHTS-NAO-EXISTE VALUE "35".
009000      *-----------------------------------------------------------------
009100       01  WS-INDICES.
009200           05  WS-J                    PIC 9(02)   COMP.
009300           05  WS-K                    PIC 9(02)   COMP.
009400           05  WS-P                    PIC 9(03)   COMP.
009500      *-----------------------------------------------------------------
009600       01  WS-CONTADORES.
009700           05  WS-QTD-LIDOS            PIC 9(06)   COMP.
009800           05  WS-QTD-INDUSTRIA        PIC 9(02)   COMP.
009900           05  WS-QTD-PESOS            PIC 9(03)   COMP.
010000           05  WS-QTD-ATUALIZADOS      PIC 9(02)   COMP.
010100      *-----------------------------------------------------------------
010200       01  WS-CONTADORES-D.
010300           05  WS-TI-TOTAL-D           PIC 9(06).
010400           05  WS-TI-ACEITO-D          PIC 9(06).
010500           05  WS-PESO-ED              PIC 9.99.
010600      *-----------------------------------------------------------------
010700      *    WORKING WEIGHT FOR THE INDUSTRY CURRENTLY BEING RECOMPUTED
010800      *-----------------------------------------------------------------
010900       01  WS-PESO                     PIC S9(01)V9(02) COMP.
011000      *-----------------------------------------------------------------
011100      *    NEW OR REPLACEMENT KEY FOR THE SCORING-WEIGHT TABLE
011200      *-----------------------------------------------------------------
011300       01  WS-CHAVE-NOVA                PIC X(40).
011400      *-----------------------------------------------------------------
011500      *    PER-INDUSTRY OUTCOME ROLL-UP, BUILT FROM THE FEEDBACK FILE
011600      *-----------------------------------------------------------------
011700       01  WS-TABELA-INDUSTRIA.
011800           05  WS-TI-ENTRY             OCCURS 50 TIMES.
011900               10  WS-TI-INDUSTRY      PIC X(25).
012000               10  WS-TI-TOTAL         PIC 9(06)   COMP.
012100               10  WS-TI-ACEITO        PIC 9(06)   COMP.
012200      *-----------------------------------------------------------------
012300      *    IN-CORE MIRROR OF THE SCORING-WEIGHT FILE - LOADED AT START,
012400      *    UPDATED IN PLACE, REWRITTEN IN FULL AT THE END OF THE RUN
012500      *-----------------------------------------------------------------
012600       01  WS-TABELA-PESOS.
012700           05  WS-WT-ENTRY             OCCURS 200 TIMES.
012800               10  WS-WT-KEY           PIC X(40).
012900               10  WS-WT-WEIGHT        PIC S9(01)V9(02)
013000                                   SIGN IS LEADING SEPARATE.
013100      *-----------------------------------------------------------------
013200      *    INDUSTRY DISPLAY NAME TO WEIGHT-KEY-SUFFIX TABLE - SAME
013300      *    NAMES HPLD0950 USES TO BUILD ITS OWN industry_ LOOKUP KEY
013400      *-----------------------------------------------------------------
013500       01  WS-TABELA-CHAVE-IND.
013600           05  FILLER.
013700               10 FILLER PIC X(25) VALUE "Cement".
013800               10 FILLER PIC X(20) VALUE "cement".
013900           05  FILLER.
014000               10 FILLER PIC X(25) VALUE "Marine".
014100               10 FILLER PIC X(20) VALUE "marine".
014200           05  FILLER.
014300               10 FILLER PIC X(25) VALUE "Construction / Roads".
014400               10 FILLER PIC X(20) VALUE "construction_roads".
014500           05  FILLER.
014600               10 FILLER PIC X(25) VALUE "Power / Utilities".
014700               10 FILLER PIC X(20) VALUE "power_utilities".
014800           05  FILLER.
014900               10 FILLER PIC X(25) VALUE "Refinery / Petrochemical".
015000               10 FILLER PIC X(20) VALUE "refinery_petrochem".
015100           05  FILLER.
015200               10 FILLER PIC X(25) VALUE "Mining / Steel".
015300               10 FILLER PIC X(20) VALUE "mining_steel".
015400           05  FILLER.
015500               10 FILLER PIC X(25) VALUE "Aviation".
015600               10 FILLER PIC X(20) VALUE "aviation".
015700           05  FILLER.
015800               10 FILLER PIC X(25) VALUE "General Industrial".
015900               10 FILLER PIC X(20) VALUE "general_industrial".
016000       01  WS-TAB-CHAVE-IND REDEFINES WS-TABELA-CHAVE-IND.
016100           05  WS-CHAVE-IND-ENTRY      OCCURS 8 TIMES.
016200               10  WS-NOME-IND         PIC X(25).
016300               10  WS-SUFIXO-IND       PIC X(20).
016400      *-----------------------------------------------------------------
016500      *    RUN-DATE STAMP FOR THE CONSOLE SUMMARY
016600      *-----------------------------------------------------------------
016700       01  WS-DATA-EXEC.
016800           05  WS-DATA-EXEC-YYMMDD     PIC 9(06).
016900       01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
017000           05  WS-DATA-EXEC-AA         PIC 9(02).
017100           05  WS-DATA-EXEC-MM         PIC 9(02).
017200           05  WS-DATA-EXEC-DD         PIC 9(02).
017300      *-----------------------------------------------------------------
017400      *    ONE-LINE CONSOLE SUMMARY, BUILT COLUMN BY COLUMN LIKE A
017500      *    PRINT LINE SO OPERATIONS CAN SCAN THE JOB LOG QUICKLY
017600      *-----------------------------------------------------------------
017700       01  WS-LINHA-RESUMO              PIC X(80).
017800       01  WS-LINHA-RESUMO-R REDEFINES WS-LINHA-RESUMO.
017900           05  WS-LR-INDUSTRY          PIC X(25).
018000           05  FILLER                  PIC X(01).
018100           05  WS-LR-TOTAL             PIC X(06).
018200           05  FILLER                  PIC X(01).
018300           05  WS-LR-ACEITO            PIC X(06).
018400           05  FILLER                  PIC X(01).
018500           05  WS-LR-WEIGHT            PIC X(04).
018600           05  FILLER                  PIC X(36).
018700      *-----------------------------------------------------------------
018800       PROCEDURE DIVISION.
018900      *-----------------------------------------------------------------
019000       P000-PRINCIPAL.
019100           PERFORM P100-INICIALIZA THRU P100-FIM.
019200           PERFORM P200-CARREGA-PESOS THRU P200-FIM.
019300           PERFORM P300-ACUMULA-FEEDBACK THRU P300-FIM.
019400           PERFORM P500-CALCULA-PESOS THRU P500-FIM.
019500           PERFORM P700-REGRAVA-PESOS THRU P700-FIM.
019600           PERFORM P900-ENCERRA THRU P900-FIM.
019700           STOP RUN.
019800       P000-FIM.
019900           EXIT.
020000      *-----------------------------------------------------------------
020100       P100-INICIALIZA.
020200           ACCEPT WS-DATA-EXEC-YYMMDD FROM DATE.
020300           MOVE ZERO TO WS-QTD-LIDOS WS-QTD-INDUSTRIA WS-QTD-PESOS
020400                        WS-QTD-ATUALIZADOS.
020500       P100-FIM.
020600           EXIT.
020700      *-----------------------------------------------------------------
020800      *    LOAD THE CURRENT SCORING-WEIGHT FILE INTO CORE - ANY KEY NOT
020900      *    TOUCHED BY THIS RUN GOES BACK OUT UNCHANGED
021000      *-----------------------------------------------------------------
021100       P200-CARREGA-PESOS.
021200           SET WS-FIM-PESOS-NAO TO TRUE.
021300           OPEN INPUT WEIGHTS-FILE.
021400           IF WS-FS-WEIGHTS-NAO-EXISTE
021500               SET WS-FIM-PESOS-SIM TO TRUE
021600           ELSE
021700               PERFORM P210-LE-PESO THRU P210-FIM
021800               PERFORM P220-ARMAZENA-PESO THRU P220-FIM
021900                       UNTIL WS-FIM-PESOS-SIM
022000               CLOSE WEIGHTS-FILE
022100           END-IF.
022200       P200-FIM.
022300           EXIT.
022400      *-----------------------------------------------------------------
022500       P210-LE-PESO.
022600           READ WEIGHTS-FILE
022700               AT END SET WS-FIM-PESOS-SIM TO TRUE
022800           END-READ.
022900       P210-FIM.
023000           EXIT.
023100      *-----------------------------------------------------------------
023200       P220-ARMAZENA-PESO.
023300           IF WS-QTD-PESOS < 200
023400               ADD 1 TO WS-QTD-PESOS
023500               MOVE WT-KEY TO WS-WT-KEY(WS-QTD-PESOS)
023600               MOVE WT-WEIGHT TO WS-WT-WEIGHT(WS-QTD-PESOS)
023700           END-IF.
023800           PERFORM P210-LE-PESO THRU P210-FIM.
023900       P220-FIM.
024000           EXIT.
024100      *-----------------------------------------------------------------
024200      *    ROLL THE FEEDBACK FILE UP BY INDUSTRY
024300      *-----------------------------------------------------------------
024400       P300-ACUMULA-FEEDBACK.
024500           SET WS-FIM-FEEDBACK-NAO TO TRUE.
024600           OPEN INPUT FEEDBACK-FILE.
024700           IF WS-FS-FEEDBACK-NAO-EXISTE
024800               SET WS-FIM-FEEDBACK-SIM TO TRUE
024900           ELSE
025000               PERFORM P310-LE-FEEDBACK THRU P310-FIM
025100               PERFORM P320-TRATA-FEEDBACK THRU P320-FIM
025200                       UNTIL WS-FIM-FEEDBACK-SIM
025300               CLOSE FEEDBACK-FILE
025400           END-IF.
025500       P300-FIM.
025600           EXIT.
025700      *-----------------------------------------------------------------
025800       P310-LE-FEEDBACK.
025900           READ FEEDBACK-FILE
026000               AT END SET WS-FIM-FEEDBACK-SIM TO TRUE
026100               NOT AT END ADD 1 TO WS-QTD-LIDOS
026200           END-READ.
026300       P310-FIM.
026400           EXIT.
026500      *-----------------------------------------------------------------
026600       P320-TRATA-FEEDBACK.
026700           PERFORM P330-ACHA-INDUSTRIA THRU P330-FIM.
026800           IF WS-P-VALIDO-SIM
026900               ADD 1 TO WS-TI-TOTAL(WS-P)
027000               IF FB-OUT-ASSIGNED OR FB-OUT-ACCEPTED OR FB-OUT-CONVERTED
027100                   ADD 1 TO WS-TI-ACEITO(WS-P)
027200               END-IF
027300           END-IF.
027400           PERFORM P310-LE-FEEDBACK THRU P310-FIM.
027500       P320-FIM.
027600           EXIT.
027700      *-----------------------------------------------------------------
027800      *    FIND THE INDUSTRY'S ROLL-UP ROW, ADDING ONE IF THIS IS THE
027900      *    FIRST TIME THE INDUSTRY HAS BEEN SEEN THIS RUN.  IF THE
028000      *    TABLE IS FULL AND THE INDUSTRY IS NEW, WS-P-VALIDO STAYS
028100      *    "N" AND THE RECORD IS COUNTED IN WS-QTD-LIDOS ONLY
028200      *-----------------------------------------------------------------
028300       P330-ACHA-INDUSTRIA.
028400           SET WS-ACHOU-NAO TO TRUE.
028500           SET WS-P-VALIDO-NAO TO TRUE.
028600           PERFORM P331-TESTA-INDUSTRIA THRU P331-FIM
028700                   VARYING WS-J FROM 1 BY 1
028800                   UNTIL WS-J > WS-QTD-INDUSTRIA OR WS-ACHOU-SIM.
028900           IF WS-ACHOU-SIM
029000               MOVE WS-J TO WS-P
029100               SET WS-P-VALIDO-SIM TO TRUE
029200           ELSE
029300               IF WS-QTD-INDUSTRIA < 50
029400                   ADD 1 TO WS-QTD-INDUSTRIA
029500                   MOVE WS-QTD-INDUSTRIA TO WS-P
029600                   MOVE FB-INDUSTRY TO WS-TI-INDUSTRY(WS-P)
029700                   MOVE ZERO TO WS-TI-TOTAL(WS-P) WS-TI-ACEITO(WS-P)
029800                   SET WS-P-VALIDO-SIM TO TRUE
029900               END-IF
030000           END-IF.
030100       P330-FIM.
030200           EXIT.
030300      *-----------------------------------------------------------------
030400       P331-TESTA-INDUSTRIA.
030500           IF FB-INDUSTRY = WS-TI-INDUSTRY(WS-J)
030600               SET WS-ACHOU-SIM TO TRUE
030700           END-IF.
030800       P331-FIM.
030900           EXIT.
031000      *-----------------------------------------------------------------
031100      *    RECOMPUTE ONE WEIGHT PER INDUSTRY SEEN AND POST IT INTO THE
031200      *    IN-CORE SCORING-WEIGHT TABLE
031300      *-----------------------------------------------------------------
031400       P500-CALCULA-PESOS.
031500           PERFORM P510-PROCESSA-INDUSTRIA THRU P510-FIM
031600                   VARYING WS-J FROM 1 BY 1
031700                   UNTIL WS-J > WS-QTD-INDUSTRIA.
031800       P500-FIM.
031900           EXIT.
032000      *-----------------------------------------------------------------
032100       P510-PROCESSA-INDUSTRIA.
032200           IF WS-TI-TOTAL(WS-J) > ZERO
032300               COMPUTE WS-PESO ROUNDED =
032400                       0.85 + 0.35 *
032500                       (WS-TI-ACEITO(WS-J) / WS-TI-TOTAL(WS-J))
032600               PERFORM P520-MONTA-CHAVE THRU P520-FIM
032700               IF WS-CHAVE-ACHADA-SIM
032800                   PERFORM P530-ATUALIZA-PESO THRU P530-FIM
032900                   PERFORM P540-IMPRIME-RESUMO THRU P540-FIM
033000               END-IF
033100           END-IF.
033200       P510-FIM.
033300           EXIT.
033400      *-----------------------------------------------------------------
033500       P520-MONTA-CHAVE.
033600           SET WS-CHAVE-ACHADA-NAO TO TRUE.
033700           MOVE SPACES TO WS-CHAVE-NOVA.
033800           PERFORM P525-TESTA-SUFIXO THRU P525-FIM
033900                   VARYING WS-K FROM 1 BY 1
034000                   UNTIL WS-K > 8 OR WS-CHAVE-ACHADA-SIM.
034100       P520-FIM.
034200           EXIT.
034300      *-----------------------------------------------------------------
034400       P525-TESTA-SUFIXO.
034500           IF WS-TI-INDUSTRY(WS-J) = WS-NOME-IND(WS-K)
034600               STRING "industry_"          DELIMITED BY SIZE
034700                      WS-SUFIXO-IND(WS-K)   DELIMITED BY SPACE
034800                      INTO WS-CHAVE-NOVA
034900               SET WS-CHAVE-ACHADA-SIM TO TRUE
035000           END-IF.
035100       P525-FIM.
035200           EXIT.
035300      *-----------------------------------------------------------------
035400       P530-ATUALIZA-PESO.
035500           SET WS-ACHOU-PESO-NAO TO TRUE.
035600           PERFORM P531-TESTA-PESO THRU P531-FIM
035700                   VARYING WS-P FROM 1 BY 1
035800                   UNTIL WS-P > WS-QTD-PESOS OR WS-ACHOU-PESO-SIM.
035900           IF WS-ACHOU-PESO-SIM
036000               MOVE WS-PESO TO WS-WT-WEIGHT(WS-P)
036100           ELSE
036200               IF WS-QTD-PESOS < 200
036300                   ADD 1 TO WS-QTD-PESOS
036400                   MOVE WS-CHAVE-NOVA TO WS-WT-KEY(WS-QTD-PESOS)
036500                   MOVE WS-PESO TO WS-WT-WEIGHT(WS-QTD-PESOS)
036600               END-IF
036700           END-IF.
036800           ADD 1 TO WS-QTD-ATUALIZADOS.
036900       P530-FIM.
037000           EXIT.
037100      *-----------------------------------------------------------------
037200       P531-TESTA-PESO.
037300           IF WS-CHAVE-NOVA = WS-WT-KEY(WS-P)
037400               SET WS-ACHOU-PESO-SIM TO TRUE
037500           END-IF.
037600       P531-FIM.
037700           EXIT.
037800      *-----------------------------------------------------------------
037900       P540-IMPRIME-RESUMO.
038000           MOVE SPACES TO WS-LINHA-RESUMO.
038100           MOVE WS-TI-INDUSTRY(WS-J) TO WS-LR-INDUSTRY.
038200           MOVE WS-TI-TOTAL(WS-J) TO WS-TI-TOTAL-D.
038300           MOVE WS-TI-TOTAL-D TO WS-LR-TOTAL.
038400           MOVE WS-TI-ACEITO(WS-J) TO WS-TI-ACEITO-D.
038500           MOVE WS-TI-ACEITO-D TO WS-LR-ACEITO.
038600           MOVE WS-PESO TO WS-PESO-ED.
038700           MOVE WS-PESO-ED TO WS-LR-WEIGHT.
038800           DISPLAY WS-LINHA-RESUMO.
038900       P540-FIM.
039000           EXIT.
039100      *-----------------------------------------------------------------
039200      *    REWRITE THE SCORING-WEIGHT FILE IN FULL FROM CORE
039300      *-----------------------------------------------------------------
039400       P700-REGRAVA-PESOS.
039500           OPEN OUTPUT WEIGHTS-FILE.
039600           PERFORM P710-GRAVA-UM THRU P710-FIM
039700                   VARYING WS-P FROM 1 BY 1
039800                   UNTIL WS-P > WS-QTD-PESOS.
039900           CLOSE WEIGHTS-FILE.
040000       P700-FIM.
040100           EXIT.
040200      *-----------------------------------------------------------------
040300       P710-GRAVA-UM.
040400           MOVE SPACES TO REG-WEIGHT-ENTRY.
040500           MOVE WS-WT-KEY(WS-P) TO WT-KEY.
040600           MOVE WS-WT-WEIGHT(WS-P) TO WT-WEIGHT.
040700           WRITE REG-WEIGHT-ENTRY.
040800       P710-FIM.
040900           EXIT.
041000      *-----------------------------------------------------------------
041100       P900-ENCERRA.
041200           IF WS-DEBUG-DUMP-ON
041300               DISPLAY "HPLD0800 - INDUSTRIES SEEN  " WS-QTD-INDUSTRIA
041400               DISPLAY "HPLD0800 - WEIGHT ROWS OUT  " WS-QTD-PESOS
041500           END-IF.
041600           DISPLAY "HPLD0800 - FEEDBACK RECORDS READ  " WS-QTD-LIDOS.
041700           DISPLAY "HPLD0800 - WEIGHTS RECOMPUTED     "
041800                   WS-QTD-ATUALIZADOS.
041900           DISPLAY "HPLD0800 - FEEDBACK RUN COMPLETE".
042000       P900-FIM.
042100           EXIT.
042200       END PROGRAM HPLD0800.
