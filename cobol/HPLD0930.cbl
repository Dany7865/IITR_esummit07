000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0930
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    COMPUTES THE 0-100 PROCUREMENT-INTENT SCORE FOR A
000800      *             LEAD FROM ITS CLEAN TEXT.  CALLED ONCE PER ITEM BY
000900      *             HPLD0400, AHEAD OF THE RULE-BASED LEAD SCORE IN
001000      *             HPLD0950 (WHICH FOLDS THIS SCORE IN AT STEP 5).
001100      *-----------------------------------------------------------------
001200      * CHANGE LOG
001300      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001400      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001500      *                        PROGRAM, NO CHANGE REQUIRED
001600      *-----------------------------------------------------------------
001700       IDENTIFICATION DIVISION.
001800      *-----------------------------------------------------------------
001900       PROGRAM-ID.    HPLD0930.
002000       AUTHOR.        R J DALEY.
002100       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002200       DATE-WRITTEN.  04/14/1987.
002300       DATE-COMPILED.
002400       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500      *-----------------------------------------------------------------
002600       ENVIRONMENT DIVISION.
002700      *-----------------------------------------------------------------
002800       CONFIGURATION SECTION.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM
003100           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003200      *-----------------------------------------------------------------
003300       DATA DIVISION.
003400      *-----------------------------------------------------------------
003500       WORKING-STORAGE SECTION.
003600      *-----------------------------------------------------------------
003700       01  WS-SWITCHES.
003800           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
003900      *-----------------------------------------------------------------
004000       01  WS-INDICES.
004100           05  WS-J                    PIC 9(02)   COMP.
004200      *-----------------------------------------------------------------
004300       01  WS-CONTADORES.
004400           05  WS-TALLY                PIC 9(02)   COMP.
004500           05  WS-SOMA-SCORE           PIC 9(03)   COMP.
004600      *-----------------------------------------------------------------
004700       01  WS-TEXTO-MAIUSC             PIC X(400).
004800       01  WS-TEXTO-MAIUSC-ZONAS REDEFINES WS-TEXTO-MAIUSC.
004900           05  WS-ZONA-DUMP            PIC X(100)  OCCURS 4 TIMES.
005000      *-----------------------------------------------------------------
005100      *    STRONG SIGNALS - +25 EACH, PRESENT/ABSENT ONLY
005200      *-----------------------------------------------------------------
005300       01  WS-TABELA-FORTE.
005400           05  FILLER.
005500               10 FILLER PIC X(14) VALUE "TENDER".
005600               10 FILLER PIC 9(02) VALUE 06.
005700           05  FILLER.
005800               10 FILLER PIC X(14) VALUE "RFP".
005900               10 FILLER PIC 9(02) VALUE 03.
006000           05  FILLER.
006100               10 FILLER PIC X(14) VALUE "RFI".
006200               10 FILLER PIC 9(02) VALUE 03.
006300           05  FILLER.
006400               10 FILLER PIC X(14) VALUE "CONTRACT".
006500               10 FILLER PIC 9(02) VALUE 08.
006600           05  FILLER.
006700               10 FILLER PIC X(14) VALUE "PROCUREMENT".
006800               10 FILLER PIC 9(02) VALUE 11.
006900           05  FILLER.
007000               10 FILLER PIC X(14) VALUE "BID".
007100               10 FILLER PIC 9(02) VALUE 03.
007200           05  FILLER.
007300               10 FILLER PIC X(14) VALUE "ORDER".
007400               10 FILLER PIC 9(02) VALUE 05.
007500           05  FILLER.
007600               10 FILLER PIC X(14) VALUE "PURCHASE".
007700               10 FILLER PIC 9(02) VALUE 08.
007800       01  WS-TAB-FORTE REDEFINES WS-TABELA-FORTE.
007900           05  WS-FORTE-ENTRY          OCCURS 8 TIMES.
008000               10  WS-PAL-FORTE        PIC X(14).
008100               10  WS-LEN-FORTE        PIC 9(02).
008200      *-----------------------------------------------------------------
008300      *    MEDIUM SIGNALS - +12 EACH
008400      *-----------------------------------------------------------------
008500       01  WS-TABELA-MEDIO.
008600           05  FILLER.
008700               10 FILLER PIC X(14) VALUE "EXPANSION".
008800               10 FILLER PIC 9(02) VALUE 09.
008900           05  FILLER.
009000               10 FILLER PIC X(14) VALUE "CAPACITY".
009100               10 FILLER PIC 9(02) VALUE 08.
009200           05  FILLER.
009300               10 FILLER PIC X(14) VALUE "NEW PLANT".
009400               10 FILLER PIC 9(02) VALUE 09.
009500           05  FILLER.
009600               10 FILLER PIC X(14) VALUE "SUPPLY".
009700               10 FILLER PIC 9(02) VALUE 06.
009800           05  FILLER.
009900               10 FILLER PIC X(14) VALUE "REQUIREMENT".
010000               10 FILLER PIC 9(02) VALUE 11.
010100           05  FILLER.
010200               10 FILLER PIC X(14) VALUE "FUEL SUPPLY".
010300               10 FILLER PIC 9(02) VALUE 11.
010400       01  WS-TAB-MEDIO REDEFINES WS-TABELA-MEDIO.
010500           05  WS-MEDIO-ENTRY          OCCURS 6 TIMES.
010600               10  WS-PAL-MEDIO        PIC X(14).
010700               10  WS-LEN-MEDIO        PIC 9(02).
010800      *-----------------------------------------------------------------
010900      *    WEAK SIGNALS - +5 EACH
011000      *-----------------------------------------------------------------
011100       01  WS-TABELA-FRACO.
011200           05  FILLER.
011300               10 FILLER PIC X(14) VALUE "ANNOUNCE".
011400               10 FILLER PIC 9(02) VALUE 08.
011500           05  FILLER.
011600               10 FILLER PIC X(14) VALUE "PLAN".
011700               10 FILLER PIC 9(02) VALUE 04.
011800           05  FILLER.
011900               10 FILLER PIC X(14) VALUE "CONSIDER".
012000               10 FILLER PIC 9(02) VALUE 08.
012100           05  FILLER.
012200               10 FILLER PIC X(14) VALUE "SEEK".
012300               10 FILLER PIC 9(02) VALUE 04.
012400           05  FILLER.
012500               10 FILLER PIC X(14) VALUE "INVITE".
012600               10 FILLER PIC 9(02) VALUE 06.
012700           05  FILLER.
012800               10 FILLER PIC X(14) VALUE "FLOAT".
012900               10 FILLER PIC 9(02) VALUE 05.
013000       01  WS-TAB-FRACO REDEFINES WS-TABELA-FRACO.
013100           05  WS-FRACO-ENTRY          OCCURS 6 TIMES.
013200               10  WS-PAL-FRACO        PIC X(14).
013300               10  WS-LEN-FRACO        PIC 9(02).
013400      *-----------------------------------------------------------------
013500       LINKAGE SECTION.
013600      *-----------------------------------------------------------------
013700       01  LKS-PARAMETRO.
013800           05  LKS-TEXTO-LIMPO         PIC X(400).
013900           05  LKS-INTENT-SCORE        PIC 9(03).
014000      *-----------------------------------------------------------------
014100      * LKS-TEXTO-LIMPO  = OUTPUT OF HPLD0910
014200      * LKS-INTENT-SCORE = 0 THRU 100, NO SYNONYM EXPANSION APPLIED
014300      *-----------------------------------------------------------------
014400      *-----------------------------------------------------------------
014500       PROCEDURE DIVISION USING LKS-PARAMETRO.
014600      *-----------------------------------------------------------------
014700       P000-PRINCIPAL.
014800           PERFORM P100-INICIALIZA THRU P100-FIM.
014900           PERFORM P300-SOMA-FORTE THRU P300-FIM.
015000           PERFORM P400-SOMA-MEDIO THRU P400-FIM.
015100           PERFORM P500-SOMA-FRACO THRU P500-FIM.
015200           PERFORM P600-FINALIZA THRU P600-FIM.
015300           GOBACK.
015400       P000-FIM.
015500           EXIT.
015600      *-----------------------------------------------------------------
015700       P100-INICIALIZA.
015800           MOVE LKS-TEXTO-LIMPO TO WS-TEXTO-MAIUSC.
015900           INSPECT WS-TEXTO-MAIUSC
016000               CONVERTING "abcdefghijklmnopqrstuvwxyz"
016100                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200           MOVE ZERO TO WS-SOMA-SCORE.
016300       P100-FIM.
016400           EXIT.
016500      *-----------------------------------------------------------------
016600       P300-SOMA-FORTE.
016700           PERFORM P310-TESTA-FORTE THRU P310-FIM
016800                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 8.
016900       P300-FIM.
017000           EXIT.
017100      *-----------------------------------------------------------------
017200       P310-TESTA-FORTE.
017300           MOVE ZERO TO WS-TALLY.
017400           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
017500                   FOR ALL WS-PAL-FORTE(WS-J)(1:WS-LEN-FORTE(WS-J)).
017600           IF WS-TALLY > ZERO
017700               ADD 25 TO WS-SOMA-SCORE
017800           END-IF.
017900       P310-FIM.
018000           EXIT.
018100      *-----------------------------------------------------------------
018200       P400-SOMA-MEDIO.
018300           PERFORM P410-TESTA-MEDIO THRU P410-FIM
018400                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 6.
018500       P400-FIM.
018600           EXIT.
018700      *-----------------------------------------------------------------
018800       P410-TESTA-MEDIO.
018900           MOVE ZERO TO WS-TALLY.
019000           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
019100                   FOR ALL WS-PAL-MEDIO(WS-J)(1:WS-LEN-MEDIO(WS-J)).
019200           IF WS-TALLY > ZERO
019300               ADD 12 TO WS-SOMA-SCORE
019400           END-IF.
019500       P410-FIM.
019600           EXIT.
019700      *-----------------------------------------------------------------
019800       P500-SOMA-FRACO.
019900           PERFORM P510-TESTA-FRACO THRU P510-FIM
020000                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 6.
020100       P500-FIM.
020200           EXIT.
020300      *-----------------------------------------------------------------
020400       P510-TESTA-FRACO.
020500           MOVE ZERO TO WS-TALLY.
020600           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
020700                   FOR ALL WS-PAL-FRACO(WS-J)(1:WS-LEN-FRACO(WS-J)).
020800           IF WS-TALLY > ZERO
020900               ADD 5 TO WS-SOMA-SCORE
021000           END-IF.
021100       P510-FIM.
021200           EXIT.
021300      *-----------------------------------------------------------------
021400       P600-FINALIZA.
021500           IF WS-SOMA-SCORE > 100
021600               MOVE 100 TO WS-SOMA-SCORE
021700           END-IF.
021800           MOVE WS-SOMA-SCORE TO LKS-INTENT-SCORE.
021900       P600-FIM.
022000           EXIT.
022100       END PROGRAM HPLD0930.
