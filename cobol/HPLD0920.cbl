000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0920
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    CLASSIFIES A LEAD'S INDUSTRY SEGMENT FROM ITS CLEAN
000800      *             TEXT AND BUILDS THE REQUIREMENT-CLUE LIST FOR THE
000900      *             DOSSIER.  CALLED ONCE PER ITEM BY HPLD0400 AFTER
001000      *             HPLD0910 HAS CLEANED THE TEXT.
001100      *-----------------------------------------------------------------
001200      * CHANGE LOG
001300      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM - CEMENT/MARINE/ROADS/
001400      *                        POWER/REFINERY/MINING/AVIATION TABLES
001500      *   11/02/1991 MPH 0114  ADDED SYNONYM-EXPANSION STEP AHEAD OF
001600      *                        THE KEYWORD COUNT
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001800      *                        PROGRAM, NO CHANGE REQUIRED
001900      *   03/07/2003 TAN 0288  ADDED REQUIREMENT-CLUE LIST FOR THE
002000      *                        FIELD-SALES DOSSIER DUMP IN HPLD0400
002100      *-----------------------------------------------------------------
002200       IDENTIFICATION DIVISION.
002300      *-----------------------------------------------------------------
002400       PROGRAM-ID.    HPLD0920.
002500       AUTHOR.        R J DALEY.
002600       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002700       DATE-WRITTEN.  04/14/1987.
002800       DATE-COMPILED.
002900       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000      *-----------------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200      *-----------------------------------------------------------------
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003700      *-----------------------------------------------------------------
003800       DATA DIVISION.
003900      *-----------------------------------------------------------------
004000       WORKING-STORAGE SECTION.
004100      *-----------------------------------------------------------------
004200       01  WS-SWITCHES.
004300           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004400      *-----------------------------------------------------------------
004500       01  WS-INDICES.
004600           05  WS-I                    PIC 9(02)   COMP.
004700           05  WS-J                    PIC 9(02)   COMP.
004800      *-----------------------------------------------------------------
004900       01  WS-CONTADORES.
005000           05  WS-TALLY                PIC 9(02)   COMP.
005100           05  WS-CONTAGEM-KW          PIC 9(02)   COMP.
005200           05  WS-MELHOR-IND           PIC 9(02)   COMP.
005300           05  WS-MELHOR-CONTAGEM      PIC 9(02)   COMP.
005400      *-----------------------------------------------------------------
005500       01  WS-TEXTO-MAIUSC             PIC X(400).
005600      *-----------------------------------------------------------------
005700      *    TEXT WITH SYNONYM TOKENS APPENDED IN FIXED 40-BYTE SLOTS -
005800      *    ONE SLOT PER CANONICAL TERM, FILLED ONLY WHEN THE TERM HITS
005900      *-----------------------------------------------------------------
006000       01  WS-TEXTO-EXPANDIDO.
006100           05  WS-EXP-BASE             PIC X(400).
006200           05  WS-EXP-BLOCO            PIC X(40)   OCCURS 6 TIMES.
006300      *-----------------------------------------------------------------
006400      *    INDUSTRY-KEYWORD TABLE - 43 ENTRIES, GROUPED BY INDUSTRY IN
006500      *    SPEC ORDER.  WS-PAL-IND IS THE UPPERCASE MATCH FORM, WS-LEN-
006600      *    IND ITS TRUE LENGTH (FOR REFERENCE-MODIFIED INSPECT), WS-PAL-
006700      *    IND-TXT THE MIXED-CASE FORM USED ON A REQUIREMENT CLUE LINE
006800      *-----------------------------------------------------------------
006900       01  WS-TABELA-PAL-IND.
007000           05  FILLER.
007100               10 FILLER PIC X(18) VALUE "CEMENT".
007200               10 FILLER PIC 9(02) VALUE 06.
007300               10 FILLER PIC X(18) VALUE "cement".
007400           05  FILLER.
007500               10 FILLER PIC X(18) VALUE "CLINKER".
007600               10 FILLER PIC 9(02) VALUE 07.
007700               10 FILLER PIC X(18) VALUE "clinker".
007800           05  FILLER.
007900               10 FILLER PIC X(18) VALUE "KILN".
008000               10 FILLER PIC 9(02) VALUE 04.
008100               10 FILLER PIC X(18) VALUE "kiln".
008200           05  FILLER.
008300               10 FILLER PIC X(18) VALUE "GRINDING".
008400               10 FILLER PIC 9(02) VALUE 08.
008500               10 FILLER PIC X(18) VALUE "grinding".
008600           05  FILLER.
008700               10 FILLER PIC X(18) VALUE "LIMESTONE".
008800               10 FILLER PIC 9(02) VALUE 09.
008900               10 FILLER PIC X(18) VALUE "limestone".
009000           05  FILLER.
009100               10 FILLER PIC X(18) VALUE "MARINE".
009200               10 FILLER PIC 9(02) VALUE 06.
009300               10 FILLER PIC X(18) VALUE "marine".
009400           05  FILLER.
009500               10 FILLER PIC X(18) VALUE "SHIPPING".
009600               10 FILLER PIC 9(02) VALUE 08.
009700               10 FILLER PIC X(18) VALUE "shipping".
009800           05  FILLER.
009900               10 FILLER PIC X(18) VALUE "VESSEL".
010000               10 FILLER PIC 9(02) VALUE 06.
010100               10 FILLER PIC X(18) VALUE "vessel".
010200           05  FILLER.
010300               10 FILLER PIC X(18) VALUE "PORT".
010400               10 FILLER PIC 9(02) VALUE 04.
010500               10 FILLER PIC X(18) VALUE "port".
010600           05  FILLER.
010700               10 FILLER PIC X(18) VALUE "BUNKER".
010800               10 FILLER PIC 9(02) VALUE 06.
010900               10 FILLER PIC X(18) VALUE "bunker".
011000           05  FILLER.
011100               10 FILLER PIC X(18) VALUE "MARITIME".
011200               10 FILLER PIC 9(02) VALUE 08.
011300               10 FILLER PIC X(18) VALUE "maritime".
011400           05  FILLER.
011500               10 FILLER PIC X(18) VALUE "ROAD".
011600               10 FILLER PIC 9(02) VALUE 04.
011700               10 FILLER PIC X(18) VALUE "road".
011800           05  FILLER.
011900               10 FILLER PIC X(18) VALUE "HIGHWAY".
012000               10 FILLER PIC 9(02) VALUE 07.
012100               10 FILLER PIC X(18) VALUE "highway".
012200           05  FILLER.
012300               10 FILLER PIC X(18) VALUE "BITUMEN".
012400               10 FILLER PIC 9(02) VALUE 07.
012500               10 FILLER PIC X(18) VALUE "bitumen".
012600           05  FILLER.
012700               10 FILLER PIC X(18) VALUE "ASPHALT".
012800               10 FILLER PIC 9(02) VALUE 07.
012900               10 FILLER PIC X(18) VALUE "asphalt".
013000           05  FILLER.
013100               10 FILLER PIC X(18) VALUE "PAVING".
013200               10 FILLER PIC 9(02) VALUE 06.
013300               10 FILLER PIC X(18) VALUE "paving".
013400           05  FILLER.
013500               10 FILLER PIC X(18) VALUE "CONSTRUCTION".
013600               10 FILLER PIC 9(02) VALUE 12.
013700               10 FILLER PIC X(18) VALUE "construction".
013800           05  FILLER.
013900               10 FILLER PIC X(18) VALUE "INFRASTRUCTURE".
014000               10 FILLER PIC 9(02) VALUE 14.
014100               10 FILLER PIC X(18) VALUE "infrastructure".
014200           05  FILLER.
014300               10 FILLER PIC X(18) VALUE "POWER".
014400               10 FILLER PIC 9(02) VALUE 05.
014500               10 FILLER PIC X(18) VALUE "power".
014600           05  FILLER.
014700               10 FILLER PIC X(18) VALUE "GENERATION".
014800               10 FILLER PIC 9(02) VALUE 10.
014900               10 FILLER PIC X(18) VALUE "generation".
015000           05  FILLER.
015100               10 FILLER PIC X(18) VALUE "FURNACE".
015200               10 FILLER PIC 9(02) VALUE 07.
015300               10 FILLER PIC X(18) VALUE "furnace".
015400           05  FILLER.
015500               10 FILLER PIC X(18) VALUE "BOILER".
015600               10 FILLER PIC 9(02) VALUE 06.
015700               10 FILLER PIC X(18) VALUE "boiler".
015800           05  FILLER.
015900               10 FILLER PIC X(18) VALUE "INDUSTRIAL FUEL".
016000               10 FILLER PIC 9(02) VALUE 15.
016100               10 FILLER PIC X(18) VALUE "industrial fuel".
016200           05  FILLER.
016300               10 FILLER PIC X(18) VALUE "DG SET".
016400               10 FILLER PIC 9(02) VALUE 06.
016500               10 FILLER PIC X(18) VALUE "dg set".
016600           05  FILLER.
016700               10 FILLER PIC X(18) VALUE "REFINERY".
016800               10 FILLER PIC 9(02) VALUE 08.
016900               10 FILLER PIC X(18) VALUE "refinery".
017000           05  FILLER.
017100               10 FILLER PIC X(18) VALUE "PETROCHEMICAL".
017200               10 FILLER PIC 9(02) VALUE 13.
017300               10 FILLER PIC X(18) VALUE "petrochemical".
017400           05  FILLER.
017500               10 FILLER PIC X(18) VALUE "CRACKER".
017600               10 FILLER PIC 9(02) VALUE 07.
017700               10 FILLER PIC X(18) VALUE "cracker".
017800           05  FILLER.
017900               10 FILLER PIC X(18) VALUE "LUBE".
018000               10 FILLER PIC 9(02) VALUE 04.
018100               10 FILLER PIC X(18) VALUE "lube".
018200           05  FILLER.
018300               10 FILLER PIC X(18) VALUE "SPECIALTY PRODUCT".
018400               10 FILLER PIC 9(02) VALUE 17.
018500               10 FILLER PIC X(18) VALUE "specialty product".
018600           05  FILLER.
018700               10 FILLER PIC X(18) VALUE "MINING".
018800               10 FILLER PIC 9(02) VALUE 06.
018900               10 FILLER PIC X(18) VALUE "mining".
019000           05  FILLER.
019100               10 FILLER PIC X(18) VALUE "STEEL".
019200               10 FILLER PIC 9(02) VALUE 05.
019300               10 FILLER PIC X(18) VALUE "steel".
019400           05  FILLER.
019500               10 FILLER PIC X(18) VALUE "IRON".
019600               10 FILLER PIC 9(02) VALUE 04.
019700               10 FILLER PIC X(18) VALUE "iron".
019800           05  FILLER.
019900               10 FILLER PIC X(18) VALUE "ORE".
020000               10 FILLER PIC 9(02) VALUE 03.
020100               10 FILLER PIC X(18) VALUE "ore".
020200           05  FILLER.
020300               10 FILLER PIC X(18) VALUE "PELLET".
020400               10 FILLER PIC 9(02) VALUE 06.
020500               10 FILLER PIC X(18) VALUE "pellet".
020600           05  FILLER.
020700               10 FILLER PIC X(18) VALUE "AVIATION".
020800               10 FILLER PIC 9(02) VALUE 08.
020900               10 FILLER PIC X(18) VALUE "aviation".
021000           05  FILLER.
021100               10 FILLER PIC X(18) VALUE "ATF".
021200               10 FILLER PIC 9(02) VALUE 03.
021300               10 FILLER PIC X(18) VALUE "atf".
021400           05  FILLER.
021500               10 FILLER PIC X(18) VALUE "AIRPORT".
021600               10 FILLER PIC 9(02) VALUE 07.
021700               10 FILLER PIC X(18) VALUE "airport".
021800           05  FILLER.
021900               10 FILLER PIC X(18) VALUE "JET FUEL".
022000               10 FILLER PIC 9(02) VALUE 08.
022100               10 FILLER PIC X(18) VALUE "jet fuel".
022200           05  FILLER.
022300               10 FILLER PIC X(18) VALUE "INDUSTRIAL".
022400               10 FILLER PIC 9(02) VALUE 10.
022500               10 FILLER PIC X(18) VALUE "industrial".
022600           05  FILLER.
022700               10 FILLER PIC X(18) VALUE "MANUFACTURING".
022800               10 FILLER PIC 9(02) VALUE 13.
022900               10 FILLER PIC X(18) VALUE "manufacturing".
023000           05  FILLER.
023100               10 FILLER PIC X(18) VALUE "TENDER".
023200               10 FILLER PIC 9(02) VALUE 06.
023300               10 FILLER PIC X(18) VALUE "tender".
023400           05  FILLER.
023500               10 FILLER PIC X(18) VALUE "PROCUREMENT".
023600               10 FILLER PIC 9(02) VALUE 11.
023700               10 FILLER PIC X(18) VALUE "procurement".
023800           05  FILLER.
023900               10 FILLER PIC X(18) VALUE "SUPPLY".
024000               10 FILLER PIC 9(02) VALUE 06.
024100               10 FILLER PIC X(18) VALUE "supply".
024200       01  WS-TAB-PAL-IND REDEFINES WS-TABELA-PAL-IND.
024300           05  WS-PAL-IND-ENTRY        OCCURS 43 TIMES.
024400               10  WS-PAL-IND          PIC X(18).
024500               10  WS-LEN-IND          PIC 9(02).
024600               10  WS-PAL-IND-TXT      PIC X(18).
024700      *-----------------------------------------------------------------
024800      *    INDUSTRY NAME PLUS THE START/END SLICE OF THE TABLE ABOVE
024900      *    THAT BELONGS TO IT - INDUSTRY 8 (GENERAL INDUSTRIAL) IS THE
025000      *    FALLBACK, NEVER A CANDIDATE FOR THE "STRICTLY HIGHEST COUNT"
025100      *    COMPARISON AMONG THE SPECIFIC INDUSTRIES
025200      *-----------------------------------------------------------------
025300       01  WS-TABELA-IND.
025400           05  FILLER.
025500               10 FILLER PIC X(25) VALUE "Cement".
025600               10 FILLER PIC 9(02) VALUE 01.
025700               10 FILLER PIC 9(02) VALUE 05.
025800           05  FILLER.
025900               10 FILLER PIC X(25) VALUE "Marine".
026000               10 FILLER PIC 9(02) VALUE 06.
026100               10 FILLER PIC 9(02) VALUE 11.
026200           05  FILLER.
026300               10 FILLER PIC X(25) VALUE "Construction / Roads".
026400               10 FILLER PIC 9(02) VALUE 12.
026500               10 FILLER PIC 9(02) VALUE 18.
026600           05  FILLER.
026700               10 FILLER PIC X(25) VALUE "Power / Utilities".
026800               10 FILLER PIC 9(02) VALUE 19.
026900               10 FILLER PIC 9(02) VALUE 24.
027000           05  FILLER.
027100               10 FILLER PIC X(25) VALUE "Refinery / Petrochemical".
027200               10 FILLER PIC 9(02) VALUE 25.
027300               10 FILLER PIC 9(02) VALUE 29.
027400           05  FILLER.
027500               10 FILLER PIC X(25) VALUE "Mining / Steel".
027600               10 FILLER PIC 9(02) VALUE 30.
027700               10 FILLER PIC 9(02) VALUE 34.
027800           05  FILLER.
027900               10 FILLER PIC X(25) VALUE "Aviation".
028000               10 FILLER PIC 9(02) VALUE 35.
028100               10 FILLER PIC 9(02) VALUE 38.
028200           05  FILLER.
028300               10 FILLER PIC X(25) VALUE "General Industrial".
028400               10 FILLER PIC 9(02) VALUE 39.
028500               10 FILLER PIC 9(02) VALUE 43.
028600       01  WS-TAB-IND REDEFINES WS-TABELA-IND.
028700           05  WS-IND-ENTRY            OCCURS 8 TIMES.
028800               10  WS-NOME-IND         PIC X(25).
028900               10  WS-INICIO-IND       PIC 9(02).
029000               10  WS-FIM-IND          PIC 9(02).
029100      *-----------------------------------------------------------------
029200      *    PROCUREMENT KEYWORDS - SAME 13-WORD LIST AND ORDER USED BY
029300      *    HPLD0950 FOR THE FIRST-MATCH SIGNAL SCORE
029400      *-----------------------------------------------------------------
029500       01  WS-TABELA-PAL-PROC.
029600           05  FILLER.
029700               10 FILLER PIC X(18) VALUE "TENDER".
029800               10 FILLER PIC 9(02) VALUE 06.
029900               10 FILLER PIC X(18) VALUE "tender".
030000           05  FILLER.
030100               10 FILLER PIC X(18) VALUE "RFP".
030200               10 FILLER PIC 9(02) VALUE 03.
030300               10 FILLER PIC X(18) VALUE "rfp".
030400           05  FILLER.
030500               10 FILLER PIC X(18) VALUE "RFI".
030600               10 FILLER PIC 9(02) VALUE 03.
030700               10 FILLER PIC X(18) VALUE "rfi".
030800           05  FILLER.
030900               10 FILLER PIC X(18) VALUE "CONTRACT".
031000               10 FILLER PIC 9(02) VALUE 08.
031100               10 FILLER PIC X(18) VALUE "contract".
031200           05  FILLER.
031300               10 FILLER PIC X(18) VALUE "PROCUREMENT".
031400               10 FILLER PIC 9(02) VALUE 11.
031500               10 FILLER PIC X(18) VALUE "procurement".
031600           05  FILLER.
031700               10 FILLER PIC X(18) VALUE "SUPPLY".
031800               10 FILLER PIC 9(02) VALUE 06.
031900               10 FILLER PIC X(18) VALUE "supply".
032000           05  FILLER.
032100               10 FILLER PIC X(18) VALUE "REQUIREMENT".
032200               10 FILLER PIC 9(02) VALUE 11.
032300               10 FILLER PIC X(18) VALUE "requirement".
032400           05  FILLER.
032500               10 FILLER PIC X(18) VALUE "EXPANSION".
032600               10 FILLER PIC 9(02) VALUE 09.
032700               10 FILLER PIC X(18) VALUE "expansion".
032800           05  FILLER.
032900               10 FILLER PIC X(18) VALUE "CAPACITY".
033000               10 FILLER PIC 9(02) VALUE 08.
033100               10 FILLER PIC X(18) VALUE "capacity".
033200           05  FILLER.
033300               10 FILLER PIC X(18) VALUE "NEW PLANT".
033400               10 FILLER PIC 9(02) VALUE 09.
033500               10 FILLER PIC X(18) VALUE "new plant".
033600           05  FILLER.
033700               10 FILLER PIC X(18) VALUE "ORDER".
033800               10 FILLER PIC 9(02) VALUE 05.
033900               10 FILLER PIC X(18) VALUE "order".
034000           05  FILLER.
034100               10 FILLER PIC X(18) VALUE "BID".
034200               10 FILLER PIC 9(02) VALUE 03.
034300               10 FILLER PIC X(18) VALUE "bid".
034400           05  FILLER.
034500               10 FILLER PIC X(18) VALUE "PURCHASE".
034600               10 FILLER PIC 9(02) VALUE 08.
034700               10 FILLER PIC X(18) VALUE "purchase".
034800       01  WS-TAB-PAL-PROC REDEFINES WS-TABELA-PAL-PROC.
034900           05  WS-PAL-PROC-ENTRY       OCCURS 13 TIMES.
035000               10  WS-PAL-PROC         PIC X(18).
035100               10  WS-LEN-PROC         PIC 9(02).
035200               10  WS-PAL-PROC-TXT     PIC X(18).
035300      *-----------------------------------------------------------------
035400       LINKAGE SECTION.
035500      *-----------------------------------------------------------------
035600       01  LKS-PARAMETRO.
035700           05  LKS-TEXTO-LIMPO         PIC X(400).
035800           05  LKS-INDUSTRY            PIC X(25).
035900           05  LKS-QTD-PISTAS          PIC 9(02).
036000           05  LKS-PISTAS              PIC X(50)   OCCURS 14 TIMES.
036100      *-----------------------------------------------------------------
036200      * LKS-TEXTO-LIMPO = OUTPUT OF HPLD0910 (TAGS STRIPPED, BLANKS
036300      *                   COLLAPSED)
036400      * LKS-INDUSTRY    = DETECTED SEGMENT, OR "Unknown" IF NONE
036500      * LKS-QTD-PISTAS  = NUMBER OF ENTRIES LOADED IN LKS-PISTAS
036600      * LKS-PISTAS      = REQUIREMENT-CLUE TEXT LINES, IN ORDER
036700      *-----------------------------------------------------------------
036800      *-----------------------------------------------------------------
036900       PROCEDURE DIVISION USING LKS-PARAMETRO.
037000      *-----------------------------------------------------------------
037100       P000-PRINCIPAL.
037200           PERFORM P100-INICIALIZA THRU P100-FIM.
037300           PERFORM P300-EXPANDE-SINONIMOS THRU P300-FIM.
037400           PERFORM P400-CLASSIFICA-SEGMENTO THRU P400-FIM.
037500           PERFORM P500-MONTA-PISTAS THRU P500-FIM.
037600           GOBACK.
037700       P000-FIM.
037800           EXIT.
037900      *-----------------------------------------------------------------
038000       P100-INICIALIZA.
038100           MOVE LKS-TEXTO-LIMPO TO WS-TEXTO-MAIUSC.
038200           INSPECT WS-TEXTO-MAIUSC
038300               CONVERTING "abcdefghijklmnopqrstuvwxyz"
038400                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038500           MOVE WS-TEXTO-MAIUSC TO WS-EXP-BASE.
038600           MOVE SPACES TO WS-EXP-BLOCO(1) WS-EXP-BLOCO(2) WS-EXP-BLOCO(3)
038700                          WS-EXP-BLOCO(4) WS-EXP-BLOCO(5) WS-EXP-BLOCO(6).
038800           MOVE SPACES TO LKS-INDUSTRY.
038900           MOVE ZERO TO LKS-QTD-PISTAS.
039000       P100-FIM.
039100           EXIT.
039200      *-----------------------------------------------------------------
039300      *    ONE FIXED 40-BYTE SLOT PER CANONICAL TERM - SLOT STAYS BLANK
039400      *    (NO EFFECT ON THE KEYWORD COUNT BELOW) WHEN THE TERM IS
039500      *    ABSENT FROM THE CLEAN TEXT
039600      *-----------------------------------------------------------------
039700       P300-EXPANDE-SINONIMOS.
039800           MOVE ZERO TO WS-CONTAGEM-KW.
039900           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
040000                   FOR ALL "MARINE".
040100           IF WS-CONTAGEM-KW > ZERO
040200               MOVE "MARITIME BUNKER VESSEL SHIPPING" TO WS-EXP-BLOCO(1)
040300           END-IF.
040400           MOVE ZERO TO WS-CONTAGEM-KW.
040500           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
040600                   FOR ALL "FUEL".
040700           IF WS-CONTAGEM-KW > ZERO
040800               MOVE "FUELS PETCOKE FURNACE BUNKER" TO WS-EXP-BLOCO(2)
040900           END-IF.
041000           MOVE ZERO TO WS-CONTAGEM-KW.
041100           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
041200                   FOR ALL "BITUMEN".
041300           IF WS-CONTAGEM-KW > ZERO
041400               MOVE "BITUMINOUS ASPHALT PAVING" TO WS-EXP-BLOCO(3)
041500           END-IF.
041600           MOVE ZERO TO WS-CONTAGEM-KW.
041700           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
041800                   FOR ALL "CEMENT".
041900           IF WS-CONTAGEM-KW > ZERO
042000               MOVE "CLINKER KILN" TO WS-EXP-BLOCO(4)
042100           END-IF.
042200           MOVE ZERO TO WS-CONTAGEM-KW.
042300           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
042400                   FOR ALL "TENDER".
042500           IF WS-CONTAGEM-KW > ZERO
042600               MOVE "TENDERS RFQ RFP BID" TO WS-EXP-BLOCO(5)
042700           END-IF.
042800           MOVE ZERO TO WS-CONTAGEM-KW.
042900           INSPECT WS-TEXTO-MAIUSC TALLYING WS-CONTAGEM-KW
043000                   FOR ALL "CONSTRUCTION".
043100           IF WS-CONTAGEM-KW > ZERO
043200               MOVE "INFRASTRUCTURE HIGHWAY ROAD" TO WS-EXP-BLOCO(6)
043300           END-IF.
043400       P300-FIM.
043500           EXIT.
043600      *-----------------------------------------------------------------
043700      *    COUNT DISTINCT KEYWORDS PER SPECIFIC INDUSTRY (1-7), KEEP
043800      *    THE STRICTLY HIGHEST (A LATER INDUSTRY MUST BEAT, NOT TIE,
043900      *    THE BEST SO FAR).  FALL BACK TO GENERAL INDUSTRIAL (8), THEN
044000      *    TO Unknown, WHEN NO SPECIFIC INDUSTRY SCORES AT LEAST 1
044100      *-----------------------------------------------------------------
044200       P400-CLASSIFICA-SEGMENTO.
044300           MOVE ZERO TO WS-MELHOR-CONTAGEM.
044400           MOVE ZERO TO WS-MELHOR-IND.
044500           PERFORM P410-CONTA-INDUSTRIA THRU P410-FIM
044600                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 7.
044700           IF WS-MELHOR-CONTAGEM > ZERO
044800               MOVE WS-NOME-IND(WS-MELHOR-IND) TO LKS-INDUSTRY
044900           ELSE
045000               PERFORM P420-CONTA-GERAL THRU P420-FIM
045100           END-IF.
045200       P400-FIM.
045300           EXIT.
045400      *-----------------------------------------------------------------
045500       P410-CONTA-INDUSTRIA.
045600           MOVE ZERO TO WS-CONTAGEM-KW.
045700           PERFORM P415-CONTA-PALAVRA THRU P415-FIM
045800                   VARYING WS-J FROM WS-INICIO-IND(WS-I) BY 1
045900                   UNTIL WS-J > WS-FIM-IND(WS-I).
046000           IF WS-CONTAGEM-KW > WS-MELHOR-CONTAGEM
046100               MOVE WS-CONTAGEM-KW TO WS-MELHOR-CONTAGEM
046200               MOVE WS-I TO WS-MELHOR-IND
046300           END-IF.
046400       P410-FIM.
046500           EXIT.
046600      *-----------------------------------------------------------------
046700       P415-CONTA-PALAVRA.
046800           MOVE ZERO TO WS-TALLY.
046900           INSPECT WS-TEXTO-EXPANDIDO TALLYING WS-TALLY
047000                   FOR ALL WS-PAL-IND(WS-J)(1:WS-LEN-IND(WS-J)).
047100           IF WS-TALLY > ZERO
047200               ADD 1 TO WS-CONTAGEM-KW
047300           END-IF.
047400       P415-FIM.
047500           EXIT.
047600      *-----------------------------------------------------------------
047700       P420-CONTA-GERAL.
047800           MOVE ZERO TO WS-CONTAGEM-KW.
047900           PERFORM P415-CONTA-PALAVRA THRU P415-FIM
048000                   VARYING WS-J FROM 39 BY 1 UNTIL WS-J > 43.
048100           IF WS-CONTAGEM-KW > ZERO
048200               MOVE "General Industrial" TO LKS-INDUSTRY
048300           ELSE
048400               MOVE "Unknown" TO LKS-INDUSTRY
048500           END-IF.
048600       P420-FIM.
048700           EXIT.
048800      *-----------------------------------------------------------------
048900      *    PROCUREMENT CLUES FIRST, THEN ONE CLUE PER INDUSTRY WHOSE
049000      *    FIRST KEYWORD IN LIST ORDER IS PRESENT - CAPPED AT 14
049100      *-----------------------------------------------------------------
049200       P500-MONTA-PISTAS.
049300           PERFORM P510-PISTA-PROCURA THRU P510-FIM
049400                   VARYING WS-J FROM 1 BY 1
049500                   UNTIL WS-J > 13 OR LKS-QTD-PISTAS = 14.
049600           PERFORM P520-PISTA-INDUSTRIA THRU P520-FIM
049700                   VARYING WS-I FROM 1 BY 1
049800                   UNTIL WS-I > 8 OR LKS-QTD-PISTAS = 14.
049900       P500-FIM.
050000           EXIT.
050100      *-----------------------------------------------------------------
050200       P510-PISTA-PROCURA.
050300           MOVE ZERO TO WS-TALLY.
050400           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
050500                   FOR ALL WS-PAL-PROC(WS-J)(1:WS-LEN-PROC(WS-J)).
050600           IF WS-TALLY > ZERO
050700               ADD 1 TO LKS-QTD-PISTAS
050800               STRING "Procurement signal: "
050900                      WS-PAL-PROC-TXT(WS-J) DELIMITED BY SPACE
051000                      INTO LKS-PISTAS(LKS-QTD-PISTAS)
051100           END-IF.
051200       P510-FIM.
051300           EXIT.
051400      *-----------------------------------------------------------------
051500       P520-PISTA-INDUSTRIA.
051600           MOVE ZERO TO WS-TALLY.
051700           PERFORM P525-ACHA-PRIMEIRA THRU P525-FIM
051800                   VARYING WS-J FROM WS-INICIO-IND(WS-I) BY 1
051900                   UNTIL WS-J > WS-FIM-IND(WS-I)
052000                        OR WS-TALLY > ZERO.
052100       P520-FIM.
052200           EXIT.
052300      *-----------------------------------------------------------------
052400       P525-ACHA-PRIMEIRA.
052500           MOVE ZERO TO WS-TALLY.
052600           INSPECT WS-TEXTO-EXPANDIDO TALLYING WS-TALLY
052700                   FOR ALL WS-PAL-IND(WS-J)(1:WS-LEN-IND(WS-J)).
052800           IF WS-TALLY > ZERO
052900               ADD 1 TO LKS-QTD-PISTAS
053000               STRING "Industry signal: "
053100                      WS-NOME-IND(WS-I) DELIMITED BY SPACE
053200                      " (" DELIMITED BY SIZE
053300                      WS-PAL-IND-TXT(WS-J) DELIMITED BY SPACE
053400                      ")" DELIMITED BY SIZE
053500                      INTO LKS-PISTAS(LKS-QTD-PISTAS)
053600           END-IF.
053700       P525-FIM.
053800           EXIT.
053900       END PROGRAM HPLD0920.
