000100      ******************************************************************
000200      * COPYBOOK    LEADMSTR
000300      * WRITTEN BY  R J DALEY                 DATE WRITTEN 04/14/1987
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * PURPOSE.  QUALIFIED LEAD DOSSIER - ONE ROW PER LEAD ACCEPTED BY
000600      *           THE DISCOVERY DRIVER (HPLD0400).  RE-READ AT THE START
000700      *           OF EVERY RUN TO BUILD THE IN-CORE DEDUP-KEY TABLE, AND
000800      *           EXTENDED WITH ONE RECORD PER NEW LEAD AT THE END OF THE
000900      *           SAME RUN.  NO KEY SEQUENCE IS MAINTAINED ON THIS FILE.
001000      *-----------------------------------------------------------------
001100      * CHANGE LOG
001200      *   04/14/1987 RJD 0001  ORIGINAL LAYOUT
001300      *   11/02/1991 MPH 0114  ADDED DEDUP-KEY BREAKDOWN
001400      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
001500      *                        ON THIS RECORD, NO CHANGE REQUIRED
001600      *   03/07/2003 TAN 0288  ADDED PRODUCT-SLOT BREAKDOWN AND FINAL
001700      *                        RESERVE FILLER
001800      *-----------------------------------------------------------------
001900       01  REG-LEAD-MASTER.
002000      *-----------------------------------------------------------------
002100      *    SEQUENCE NUMBER - HIGHEST ON FILE PLUS 1 AT TIME OF ADD
002200      *-----------------------------------------------------------------
002300           05  LEAD-ID                 PIC 9(06).
002400      *-----------------------------------------------------------------
002500      *    LEAD-ID AS ALPHANUMERIC - USED ON CALLS TO THE CLASSIFICATION
002600      *    SUBPROGRAMS AND ON ERROR MESSAGES
002700      *-----------------------------------------------------------------
002800           05  LEAD-ID-R REDEFINES LEAD-ID
002900                                   PIC X(06).
003000      *-----------------------------------------------------------------
003100      *    COMPANY NAME AFTER NORMALIZATION (CORPORATE SUFFIX STRIPPED)
003200      *-----------------------------------------------------------------
003300           05  LEAD-COMPANY            PIC X(60).
003400      *-----------------------------------------------------------------
003500      *    FEED OF ORIGIN (news / tender / gem / tenders24)
003600      *-----------------------------------------------------------------
003700           05  LEAD-SOURCE             PIC X(10).
003800      *-----------------------------------------------------------------
003900      *    INDUSTRY SEGMENT DETECTED BY HPLD0920
004000      *-----------------------------------------------------------------
004100           05  LEAD-INDUSTRY           PIC X(25).
004200      *-----------------------------------------------------------------
004300      *    UP TO 3 RECOMMENDED PRODUCTS, COMMA SEPARATED
004400      *-----------------------------------------------------------------
004500           05  LEAD-PRODUCTS           PIC X(60).
004600      *-----------------------------------------------------------------
004700      *    BREAKDOWN OF LEAD-PRODUCTS INTO 3 SLOTS OF 20 POSITIONS -
004800      *    USED BY HPLD0960 TO FIND THE PRIMARY PRODUCT AND BY THE
004900      *    LEAD REPORT TO PRINT THE FIRST PRODUCT ON THE HEADING LINE
005000      *-----------------------------------------------------------------
005100           05  LEAD-PRODUCTS-R REDEFINES LEAD-PRODUCTS.
005200               10  LEAD-PROD-SLOT      PIC X(20) OCCURS 3 TIMES.
005300      *-----------------------------------------------------------------
005400      *    RULE-BASED SCORE 0-100 COMPUTED BY HPLD0950
005500      *-----------------------------------------------------------------
005600           05  LEAD-SCORE              PIC 9(03).
005700      *-----------------------------------------------------------------
005800      *    CONFIDENCE 0-95 - LESSER OF 95 AND (SCORE + 10)
005900      *-----------------------------------------------------------------
006000           05  LEAD-CONFIDENCE         PIC 9(03).
006100      *-----------------------------------------------------------------
006200      *    SALES PRIORITY
006300      *-----------------------------------------------------------------
006400           05  LEAD-PRIORITY           PIC X(06).
006500               88  LEAD-PRI-HIGH           VALUE "HIGH  ".
006600               88  LEAD-PRI-MEDIUM         VALUE "MEDIUM".
006700               88  LEAD-PRI-LOW            VALUE "LOW   ".
006800      *-----------------------------------------------------------------
006900      *    PROCUREMENT-INTENT SCORE 0-100 COMPUTED BY HPLD0930
007000      *-----------------------------------------------------------------
007100           05  LEAD-INTENT-SCORE       PIC 9(03).
007200      *-----------------------------------------------------------------
007300      *    LEAD STATUS - ALWAYS "New" WHEN FIRST WRITTEN
007400      *-----------------------------------------------------------------
007500           05  LEAD-STATUS             PIC X(10).
007600      *-----------------------------------------------------------------
007700      *    CANONICAL DEDUP KEY - LOWER-CASED COMPANY NAME, "|", PLUS THE
007800      *    FIRST 80 CHARACTERS OF THE LOWER-CASED RAW TEXT
007900      *-----------------------------------------------------------------
008000           05  LEAD-DEDUP-KEY          PIC X(140).
008100      *-----------------------------------------------------------------
008200      *    BREAKDOWN OF THE DEDUP KEY INTO ITS TWO PARTS - USED BY
008300      *    HPLD0940 WHEN BUILDING AND COMPARING KEYS
008400      *-----------------------------------------------------------------
008500           05  LEAD-DEDUP-KEY-R REDEFINES LEAD-DEDUP-KEY.
008600               10  KEY-COMPANY-PART    PIC X(59).
008700               10  KEY-DELIMITER       PIC X(01).
008800               10  KEY-TEXT-PART       PIC X(80).
008900      *-----------------------------------------------------------------
009000      *    RAW TEXT AFTER CLEAN-UP BY HPLD0910, TRUNCATED TO 280 BYTES
009100      *-----------------------------------------------------------------
009200           05  LEAD-TEXT               PIC X(280).
009300      *-----------------------------------------------------------------
009400      *    RESERVED FOR FUTURE EXPANSION (REQUEST 0288)
009500      *-----------------------------------------------------------------
009600           05  FILLER                  PIC X(02).
