000100      ******************************************************************
000200      * COPYBOOK    SRCITEM
000300      * WRITTEN BY  R J DALEY                 DATE WRITTEN 04/14/1987
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * PURPOSE.  RAW SOURCE-ITEM RECORD - ONE CANDIDATE LEAD AS KEYED
000600      *           BY DATA ENTRY FROM WIRE-SERVICE ABSTRACTS, TENDER
000700      *           BULLETIN CLIPPINGS AND GeM PORTAL PRINTOUTS, BEFORE
000800      *           DEDUP, CLASSIFICATION AND SCORING BY HPLD0400.
000900      *-----------------------------------------------------------------
001000      * CHANGE LOG
001100      *   04/14/1987 RJD 0001  ORIGINAL LAYOUT
001200      *   11/02/1991 MPH 0114  WIDENED ITEM-TEXT FROM 250 TO 400 BYTES
001300      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS ON
001400      *                        THIS RECORD, NO CHANGE REQUIRED
001500      *   03/07/2003 TAN 0288  ADDED GeM AND TENDERS24 SOURCE CODES
001600      *-----------------------------------------------------------------
001700       01  REG-SOURCE-ITEM.
001800      *-----------------------------------------------------------------
001900      *    RAW COMPANY NAME OR HEADLINE AS KEYED - NOT YET NORMALIZED
002000      *-----------------------------------------------------------------
002100           05  ITEM-COMPANY            PIC X(60).
002200      *-----------------------------------------------------------------
002300      *    FEED OF ORIGIN
002400      *-----------------------------------------------------------------
002500           05  ITEM-SOURCE             PIC X(10).
002600               88  ITEM-SRC-NEWS           VALUE "news".
002700               88  ITEM-SRC-TENDER         VALUE "tender".
002800               88  ITEM-SRC-GEM             VALUE "gem".
002900               88  ITEM-SRC-TENDERS24       VALUE "tenders24".
003000      *-----------------------------------------------------------------
003100      *    RAW FREE TEXT - TITLE PLUS SUMMARY, UNCLEANED
003200      *-----------------------------------------------------------------
003300           05  ITEM-TEXT               PIC X(400).
003400      *-----------------------------------------------------------------
003500      *    RESERVED FOR FUTURE FEED METADATA (REQUEST 0288)
003600      *-----------------------------------------------------------------
003700           05  FILLER                  PIC X(01).
