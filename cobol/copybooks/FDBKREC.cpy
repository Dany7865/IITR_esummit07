000100      ******************************************************************
000200      * COPYBOOK    FDBKREC
000300      * WRITTEN BY  R J DALEY                 DATE WRITTEN 04/14/1987
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * PURPOSE.  FEEDBACK OUTCOME - ONE ROW PER LEAD OUTCOME KEYED BY
000600      *           THE FIELD SALES ORGANIZATION, READ BY THE WEIGHT
000700      *           FEEDBACK BATCH (HPLD0800).
000800      *-----------------------------------------------------------------
000900      * CHANGE LOG
001000      *   04/14/1987 RJD 0001  ORIGINAL LAYOUT
001100      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
001200      *                        ON THIS RECORD, NO CHANGE REQUIRED
001300      *-----------------------------------------------------------------
001400       01  REG-FEEDBACK.
001500      *-----------------------------------------------------------------
001600      *    LEAD NUMBER (LEAD-ID OF REG-LEAD-MASTER)
001700      *-----------------------------------------------------------------
001800           05  FB-LEAD-ID              PIC 9(06).
001900      *-----------------------------------------------------------------
002000      *    LEAD INDUSTRY SEGMENT - CARRIED FORWARD FROM UPSTREAM
002100      *-----------------------------------------------------------------
002200           05  FB-INDUSTRY             PIC X(25).
002300      *-----------------------------------------------------------------
002400      *    OUTCOME OF THE LEAD WITH THE FIELD SALES TEAM
002500      *-----------------------------------------------------------------
002600           05  FB-OUTCOME              PIC X(10).
002700               88  FB-OUT-ASSIGNED         VALUE "Assigned".
002800               88  FB-OUT-ACCEPTED         VALUE "Accepted".
002900               88  FB-OUT-CONVERTED        VALUE "Converted".
003000               88  FB-OUT-REJECTED         VALUE "Rejected".
003100      *-----------------------------------------------------------------
003200      *    RESERVED FOR FUTURE EXPANSION
003300      *-----------------------------------------------------------------
003400           05  FILLER                  PIC X(01).
