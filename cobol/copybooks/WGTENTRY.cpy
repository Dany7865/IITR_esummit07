000100      ******************************************************************
000200      * COPYBOOK    WGTENTRY
000300      * WRITTEN BY  R J DALEY                 DATE WRITTEN 04/14/1987
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * PURPOSE.  SCORING-WEIGHT ENTRY - READ BY HPLD0400/HPLD0950 AT
000600      *           THE START OF EVERY DISCOVERY RUN AND REWRITTEN BY
000700      *           HPLD0800 AT THE END OF EVERY FEEDBACK RUN.
000800      *-----------------------------------------------------------------
000900      * CHANGE LOG
001000      *   04/14/1987 RJD 0001  ORIGINAL LAYOUT
001100      *   11/02/1991 MPH 0114  ADDED SIGN/INTEGER/DECIMAL BREAKDOWN OF
001200      *                        THE WEIGHT FOR THE FEEDBACK REPORT
001300      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
001400      *                        ON THIS RECORD, NO CHANGE REQUIRED
001500      *-----------------------------------------------------------------
001600       01  REG-WEIGHT-ENTRY.
001700      *-----------------------------------------------------------------
001800      *    "industry_<name>" OR "signal_<name>"
001900      *-----------------------------------------------------------------
002000           05  WT-KEY                  PIC X(40).
002100      *-----------------------------------------------------------------
002200      *    MULTIPLIER - DEFAULT 1.00 - FEEDBACK RANGE 0.85 THRU 1.20
002300      *-----------------------------------------------------------------
002400           05  WT-WEIGHT               PIC S9(01)V9(02)
002500                                   SIGN IS LEADING SEPARATE.
002600      *-----------------------------------------------------------------
002700      *    BREAKDOWN OF THE WEIGHT FOR PRINT ON THE FEEDBACK REPORT
002800      *-----------------------------------------------------------------
002900           05  WT-WEIGHT-R REDEFINES WT-WEIGHT.
003000               10  WT-WEIGHT-SIGN      PIC X(01).
003100               10  WT-WEIGHT-INT       PIC 9(01).
003200               10  WT-WEIGHT-DEC       PIC 9(02).
003300      *-----------------------------------------------------------------
003400      *    RESERVED FOR FUTURE EXPANSION
003500      *-----------------------------------------------------------------
003600           05  FILLER                  PIC X(02).
