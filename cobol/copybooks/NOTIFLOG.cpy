000100      ******************************************************************
000200      * COPYBOOK    NOTIFLOG
000300      * WRITTEN BY  R J DALEY                 DATE WRITTEN 04/14/1987
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * PURPOSE.  NOTIFICATION LOG - ONE ROW PER LEAD THAT CLEARED THE
000600      *           NOTIFY-ELIGIBILITY TEST IN HPLD0970, WRITTEN BY THE
000700      *           DISCOVERY DRIVER (HPLD0400) DURING THE SAME RUN.
000800      *-----------------------------------------------------------------
000900      * CHANGE LOG
001000      *   04/14/1987 RJD 0001  ORIGINAL LAYOUT
001100      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
001200      *                        ON THIS RECORD, NO CHANGE REQUIRED
001300      *   03/07/2003 TAN 0288  ADDED RESERVE FILLER
001400      *-----------------------------------------------------------------
001500       01  REG-NOTIFY-LOG.
001600      *-----------------------------------------------------------------
001700      *    EVENT TYPE - ALWAYS "new_lead" IN THIS RELEASE
001800      *-----------------------------------------------------------------
001900           05  NT-TYPE                 PIC X(10).
002000               88  NT-TYPE-NEW-LEAD        VALUE "new_lead".
002100      *-----------------------------------------------------------------
002200      *    LEAD NUMBER
002300      *-----------------------------------------------------------------
002400           05  NT-LEAD-ID              PIC 9(06).
002500      *-----------------------------------------------------------------
002600      *    COMPANY NAME
002700      *-----------------------------------------------------------------
002800           05  NT-COMPANY              PIC X(60).
002900      *-----------------------------------------------------------------
003000      *    MESSAGE TEXT ALREADY FORMATTED BY HPLD0970 - SEE THE
003100      *    "NOTIFICATION ELIGIBILITY AND MESSAGE" RULES FOR THE LAYOUT
003200      *-----------------------------------------------------------------
003300           05  NT-BODY                 PIC X(200).
003400      *-----------------------------------------------------------------
003500      *    RESERVED FOR FUTURE EXPANSION (REQUEST 0288)
003600      *-----------------------------------------------------------------
003700           05  FILLER                  PIC X(04).
