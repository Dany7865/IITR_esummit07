000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0910
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    STRIPS MARKUP AND COLLAPSES WHITE SPACE OUT OF THE
000800      *             RAW TEXT KEYED FROM A SOURCE ITEM SO THE KEYWORD
000900      *             SCANS IN HPLD0920/HPLD0930/HPLD0950/HPLD0960 SEE A
001000      *             CLEAN, SINGLE-SPACED STRING.  CALLED ONCE PER ITEM
001100      *             BY HPLD0400 BEFORE ANY CLASSIFICATION SUBPROGRAM.
001200      *-----------------------------------------------------------------
001300      * CHANGE LOG
001400      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001500      *   11/02/1991 MPH 0114  REWORKED AS TABLE-DRIVEN CHARACTER SCAN
001600      *                        TO RUN UNDER THE NEW COMPILER RELEASE
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001800      *                        PROGRAM, NO CHANGE REQUIRED
001900      *   03/07/2003 TAN 0288  WIDENED WORK AREA TO 400 BYTES TO MATCH
002000      *                        THE WIDENED ITEM-TEXT LAYOUT
002100      *-----------------------------------------------------------------
002200       IDENTIFICATION DIVISION.
002300      *-----------------------------------------------------------------
002400       PROGRAM-ID.    HPLD0910.
002500       AUTHOR.        R J DALEY.
002600       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002700       DATE-WRITTEN.  04/14/1987.
002800       DATE-COMPILED.
002900       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003000      *-----------------------------------------------------------------
003100       ENVIRONMENT DIVISION.
003200      *-----------------------------------------------------------------
003300       CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003700      *-----------------------------------------------------------------
003800       DATA DIVISION.
003900      *-----------------------------------------------------------------
004000       WORKING-STORAGE SECTION.
004100      *-----------------------------------------------------------------
004200       01  WS-SWITCHES.
004300           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004400           05  WS-DENTRO-TAG           PIC X(01)   VALUE "N".
004500               88  WS-DENTRO-TAG-SIM       VALUE "S".
004600               88  WS-DENTRO-TAG-NAO       VALUE "N".
004700           05  WS-ULTIMO-ESPACO        PIC X(01)   VALUE "S".
004800               88  WS-ULTIMO-ESPACO-SIM    VALUE "S".
004900               88  WS-ULTIMO-ESPACO-NAO    VALUE "N".
005000      *-----------------------------------------------------------------
005100       01  WS-CONTADORES.
005200           05  WS-IDX-ENTRADA          PIC 9(03)   COMP.
005300           05  WS-IDX-SAIDA            PIC 9(03)   COMP.
005400      *-----------------------------------------------------------------
005500      *    INPUT WORK AREA - ONE 01-LEVEL WITH TWO ALTERNATE VIEWS
005600      *-----------------------------------------------------------------
005700       01  WS-TEXTO-ENTRADA            PIC X(400).
005800       01  WS-TEXTO-ENTRADA-TAB REDEFINES WS-TEXTO-ENTRADA.
005900           05  WS-ENTRADA-CAR          PIC X(01)   OCCURS 400 TIMES.
006000       01  WS-TEXTO-ENTRADA-ZONAS REDEFINES WS-TEXTO-ENTRADA.
006100           05  WS-ZONA-DUMP            PIC X(100)  OCCURS 4 TIMES.
006200      *-----------------------------------------------------------------
006300      *    OUTPUT WORK AREA - SAME TREATMENT
006400      *-----------------------------------------------------------------
006500       01  WS-TEXTO-LIMPO              PIC X(400).
006600       01  WS-TEXTO-LIMPO-TAB REDEFINES WS-TEXTO-LIMPO.
006700           05  WS-SAIDA-CAR            PIC X(01)   OCCURS 400 TIMES.
006800      *-----------------------------------------------------------------
006900       LINKAGE SECTION.
007000      *-----------------------------------------------------------------
007100       01  LKS-PARAMETRO.
007200           05  LKS-TEXTO-ENTRADA       PIC X(400).
007300           05  LKS-TEXTO-LIMPO         PIC X(400).
007400      *-----------------------------------------------------------------
007500      * LKS-TEXTO-ENTRADA = RAW ITEM-TEXT AS KEYED (MAY CARRY <TAG>
007600      *                     MARKUP AND RUNS OF BLANKS FROM THE FEED)
007700      * LKS-TEXTO-LIMPO   = TAGS REMOVED, BLANKS COLLAPSED TO ONE SPACE,
007800      *                     LEADING/TRAILING BLANKS TRIMMED
007900      *-----------------------------------------------------------------
008000      *-----------------------------------------------------------------
008100       PROCEDURE DIVISION USING LKS-PARAMETRO.
008200      *-----------------------------------------------------------------
008300       P000-PRINCIPAL.
008400           PERFORM P100-INICIALIZA THRU P100-FIM.
008500           PERFORM P300-LIMPA-TEXTO THRU P300-FIM.
008600           MOVE WS-TEXTO-LIMPO TO LKS-TEXTO-LIMPO.
008700           GOBACK.
008800       P000-FIM.
008900           EXIT.
009000      *-----------------------------------------------------------------
009100       P100-INICIALIZA.
009200           MOVE LKS-TEXTO-ENTRADA TO WS-TEXTO-ENTRADA.
009300           MOVE SPACES TO WS-TEXTO-LIMPO.
009400           MOVE ZERO TO WS-IDX-SAIDA.
009500           SET WS-DENTRO-TAG-NAO TO TRUE.
009600           SET WS-ULTIMO-ESPACO-SIM TO TRUE.
009700       P100-FIM.
009800           EXIT.
009900      *-----------------------------------------------------------------
010000      *    CHARACTER-BY-CHARACTER SCAN - DROP ANYTHING BETWEEN < AND >,
010100      *    COLLAPSE BLANKS, THEN TRIM THE TRAILING BLANK LEFT BY THE
010200      *    COLLAPSE LOGIC AT THE END OF THE STRING
010300      *-----------------------------------------------------------------
010400       P300-LIMPA-TEXTO.
010500           PERFORM P305-EXAMINA-CARACTER THRU P305-FIM
010600                   VARYING WS-IDX-ENTRADA FROM 1 BY 1
010700                   UNTIL WS-IDX-ENTRADA > 400.
010800           PERFORM P320-CORTA-ESPACO-FINAL THRU P320-FIM.
010900       P300-FIM.
011000           EXIT.
011100      *-----------------------------------------------------------------
011200       P305-EXAMINA-CARACTER.
011300           EVALUATE TRUE
011400               WHEN WS-DENTRO-TAG-SIM
011500                   IF WS-ENTRADA-CAR(WS-IDX-ENTRADA) = ">"
011600                       SET WS-DENTRO-TAG-NAO TO TRUE
011700                   END-IF
011800               WHEN WS-ENTRADA-CAR(WS-IDX-ENTRADA) = "<"
011900                   SET WS-DENTRO-TAG-SIM TO TRUE
012000                   PERFORM P310-EMITE-ESPACO THRU P310-FIM
012100               WHEN WS-ENTRADA-CAR(WS-IDX-ENTRADA) = SPACE
012200                   PERFORM P310-EMITE-ESPACO THRU P310-FIM
012300               WHEN OTHER
012400                   ADD 1 TO WS-IDX-SAIDA
012500                   MOVE WS-ENTRADA-CAR(WS-IDX-ENTRADA)
012600                                   TO WS-SAIDA-CAR(WS-IDX-SAIDA)
012700                   SET WS-ULTIMO-ESPACO-NAO TO TRUE
012800           END-EVALUATE.
012900       P305-FIM.
013000           EXIT.
013100      *-----------------------------------------------------------------
013200       P310-EMITE-ESPACO.
013300           IF WS-ULTIMO-ESPACO-NAO AND WS-IDX-SAIDA < 400
013400               ADD 1 TO WS-IDX-SAIDA
013500               MOVE SPACE TO WS-SAIDA-CAR(WS-IDX-SAIDA)
013600               SET WS-ULTIMO-ESPACO-SIM TO TRUE
013700           END-IF.
013800       P310-FIM.
013900           EXIT.
014000      *-----------------------------------------------------------------
014100       P320-CORTA-ESPACO-FINAL.
014200           IF WS-IDX-SAIDA > ZERO
014300               IF WS-SAIDA-CAR(WS-IDX-SAIDA) = SPACE
014400                   SUBTRACT 1 FROM WS-IDX-SAIDA
014500               END-IF
014600           END-IF.
014700       P320-FIM.
014800           EXIT.
014900       END PROGRAM HPLD0910.
