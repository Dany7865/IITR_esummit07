000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0940
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    NORMALIZES A RAW COMPANY NAME (STRIPS ONE TRAILING
000800      *             CORPORATE SUFFIX, COLLAPSES BLANKS) AND BUILDS THE
000900      *             CANONICAL DEDUP KEY USED BY HPLD0400 TO DECIDE
001000      *             WHETHER A SOURCE ITEM IS ALREADY ON THE LEAD MASTER.
001100      *-----------------------------------------------------------------
001200      * CHANGE LOG
001300      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001400      *   11/02/1991 MPH 0114  ADDED "INDIA"/"IND" TO THE SUFFIX TABLE
001500      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001600      *                        PROGRAM, NO CHANGE REQUIRED
001700      *-----------------------------------------------------------------
001800       IDENTIFICATION DIVISION.
001900      *-----------------------------------------------------------------
002000       PROGRAM-ID.    HPLD0940.
002100       AUTHOR.        R J DALEY.
002200       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002300       DATE-WRITTEN.  04/14/1987.
002400       DATE-COMPILED.
002500       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002600      *-----------------------------------------------------------------
002700       ENVIRONMENT DIVISION.
002800      *-----------------------------------------------------------------
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM
003200           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003300      *-----------------------------------------------------------------
003400       DATA DIVISION.
003500      *-----------------------------------------------------------------
003600       WORKING-STORAGE SECTION.
003700      *-----------------------------------------------------------------
003800       01  WS-SWITCHES.
003900           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004000           05  WS-ACHOU-SUFIXO         PIC X(01)   VALUE "N".
004100               88  WS-ACHOU-SUFIXO-SIM     VALUE "S".
004200           05  WS-ULTIMO-ESPACO        PIC X(01)   VALUE "S".
004300               88  WS-ULTIMO-ESPACO-SIM    VALUE "S".
004400               88  WS-ULTIMO-ESPACO-NAO    VALUE "N".
004500      *-----------------------------------------------------------------
004600       01  WS-INDICES.
004700           05  WS-K                    PIC 9(02)   COMP.
004800           05  WS-IDX-ENTRADA          PIC 9(02)   COMP.
004900           05  WS-IDX-SAIDA            PIC 9(02)   COMP.
005000      *-----------------------------------------------------------------
005100       01  WS-CONTADORES.
005200           05  WS-TRIM-LEN             PIC 9(02)   COMP.
005300           05  WS-BASE-LEN             PIC 9(02)   COMP.
005400           05  WS-NOVO-LEN             PIC 9(02)   COMP.
005500           05  WS-POS-INICIO           PIC 9(02)   COMP.
005600      *-----------------------------------------------------------------
005700      *    WORK COPY OF THE COMPANY NAME - CASE PRESERVED, TRAILING
005800      *    SUFFIX TRUNCATED IN PLACE WHEN ONE IS FOUND
005900      *-----------------------------------------------------------------
006000       01  WS-NOME-TRIM                PIC X(60).
006100       01  WS-NOME-TRIM-TAB REDEFINES WS-NOME-TRIM.
006200           05  WS-NOME-CAR             PIC X(01)   OCCURS 60 TIMES.
006300      *-----------------------------------------------------------------
006400      *    UPPERCASE COPY USED ONLY TO MATCH THE SUFFIX TABLE
006500      *-----------------------------------------------------------------
006600       01  WS-NOME-MAIUSC              PIC X(60).
006700      *-----------------------------------------------------------------
006800      *    OUTPUT OF THE BLANK-COLLAPSE STEP
006900      *-----------------------------------------------------------------
007000       01  WS-COMPANY-FINAL            PIC X(60).
007100       01  WS-COMPANY-FINAL-TAB REDEFINES WS-COMPANY-FINAL.
007200           05  WS-FINAL-CAR            PIC X(01)   OCCURS 60 TIMES.
007300      *-----------------------------------------------------------------
007400       01  WS-NOME-MINUSC              PIC X(60).
007500       01  WS-TEXTO-MINUSC-80          PIC X(80).
007600      *-----------------------------------------------------------------
007700      *    CORPORATE-SUFFIX TABLE, CHECKED IN THIS ORDER, FIRST MATCH
007800      *    WINS AND ONLY ONE SUFFIX IS EVER REMOVED
007900      *-----------------------------------------------------------------
008000       01  WS-TABELA-SUFIXO.
008100           05  FILLER.
008200               10 FILLER PIC X(15) VALUE "PVT LIMITED".
008300               10 FILLER PIC 9(02) VALUE 11.
008400           05  FILLER.
008500               10 FILLER PIC X(15) VALUE "PRIVATE LIMITED".
008600               10 FILLER PIC 9(02) VALUE 15.
008700           05  FILLER.
008800               10 FILLER PIC X(15) VALUE "LTD".
008900               10 FILLER PIC 9(02) VALUE 03.
009000           05  FILLER.
009100               10 FILLER PIC X(15) VALUE "LIMITED".
009200               10 FILLER PIC 9(02) VALUE 07.
009300           05  FILLER.
009400               10 FILLER PIC X(15) VALUE "CORP".
009500               10 FILLER PIC 9(02) VALUE 04.
009600           05  FILLER.
009700               10 FILLER PIC X(15) VALUE "CORPORATION".
009800               10 FILLER PIC 9(02) VALUE 11.
009900           05  FILLER.
010000               10 FILLER PIC X(15) VALUE "INC".
010100               10 FILLER PIC 9(02) VALUE 03.
010200           05  FILLER.
010300               10 FILLER PIC X(15) VALUE "INCORPORATED".
010400               10 FILLER PIC 9(02) VALUE 12.
010500           05  FILLER.
010600               10 FILLER PIC X(15) VALUE "CO".
010700               10 FILLER PIC 9(02) VALUE 02.
010800           05  FILLER.
010900               10 FILLER PIC X(15) VALUE "INDIA".
011000               10 FILLER PIC 9(02) VALUE 05.
011100           05  FILLER.
011200               10 FILLER PIC X(15) VALUE "IND".
011300               10 FILLER PIC 9(02) VALUE 03.
011400       01  WS-TAB-SUFIXO REDEFINES WS-TABELA-SUFIXO.
011500           05  WS-SUFIXO-ENTRY         OCCURS 11 TIMES.
011600               10  WS-PAL-SUFIXO       PIC X(15).
011700               10  WS-LEN-SUFIXO       PIC 9(02).
011800      *-----------------------------------------------------------------
011900       LINKAGE SECTION.
012000      *-----------------------------------------------------------------
012100       01  LKS-PARAMETRO.
012200           05  LKS-COMPANY-IN          PIC X(60).
012300           05  LKS-TEXTO-BRUTO         PIC X(400).
012400           05  LKS-COMPANY-OUT         PIC X(60).
012500           05  LKS-DEDUP-KEY           PIC X(140).
012600      *-----------------------------------------------------------------
012700      * LKS-COMPANY-IN  = ITEM-COMPANY AS KEYED
012800      * LKS-TEXTO-BRUTO = ITEM-TEXT AS KEYED (RAW, NOT CLEANED)
012900      * LKS-COMPANY-OUT = NORMALIZED NAME - ONE SUFFIX STRIPPED, BLANKS
013000      *                   COLLAPSED, "Unknown" IF BOTH INPUTS ARE BLANK
013100      * LKS-DEDUP-KEY   = 59-BYTE LOWERCASE NAME + "|" + 80-BYTE
013200      *                   LOWERCASE RAW TEXT (MATCHES LEAD-DEDUP-KEY)
013300      *-----------------------------------------------------------------
013400      *-----------------------------------------------------------------
013500       PROCEDURE DIVISION USING LKS-PARAMETRO.
013600      *-----------------------------------------------------------------
013700       P000-PRINCIPAL.
013800           PERFORM P100-INICIALIZA THRU P100-FIM.
013900           PERFORM P300-REMOVE-SUFIXO THRU P300-FIM.
014000           PERFORM P400-COLAPSA-ESPACOS THRU P400-FIM.
014100           PERFORM P500-RESOLVE-NOME THRU P500-FIM.
014200           PERFORM P600-MONTA-CHAVE THRU P600-FIM.
014300           GOBACK.
014400       P000-FIM.
014500           EXIT.
014600      *-----------------------------------------------------------------
014700       P100-INICIALIZA.
014800           MOVE LKS-COMPANY-IN TO WS-NOME-TRIM.
014900           MOVE LKS-COMPANY-IN TO WS-NOME-MAIUSC.
015000           INSPECT WS-NOME-MAIUSC
015100               CONVERTING "abcdefghijklmnopqrstuvwxyz"
015200                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300           SET WS-ACHOU-SUFIXO TO FALSE.
015400           MOVE ZERO TO WS-TRIM-LEN.
015500           PERFORM P110-ACHA-FIM THRU P110-FIM
015600                   VARYING WS-IDX-ENTRADA FROM 1 BY 1
015700                   UNTIL WS-IDX-ENTRADA > 60.
015800       P100-FIM.
015900           EXIT.
016000      *-----------------------------------------------------------------
016100       P110-ACHA-FIM.
016200           IF WS-NOME-MAIUSC(WS-IDX-ENTRADA:1) NOT = SPACE
016300               MOVE WS-IDX-ENTRADA TO WS-TRIM-LEN
016400           END-IF.
016500       P110-FIM.
016600           EXIT.
016700      *-----------------------------------------------------------------
016800      *    A LONE TRAILING PERIOD IS IGNORED WHEN MATCHING THE SUFFIX,
016900      *    THEN THE SUFFIX AND ANY SEPARATING BLANK ARE BOTH DROPPED
017000      *-----------------------------------------------------------------
017100       P300-REMOVE-SUFIXO.
017200           MOVE WS-TRIM-LEN TO WS-BASE-LEN.
017300           IF WS-BASE-LEN > ZERO
017400               IF WS-NOME-MAIUSC(WS-BASE-LEN:1) = "."
017500                   SUBTRACT 1 FROM WS-BASE-LEN
017600               END-IF
017700           END-IF.
017800           PERFORM P310-TESTA-SUFIXO THRU P310-FIM
017900                   VARYING WS-K FROM 1 BY 1
018000                   UNTIL WS-K > 11 OR WS-ACHOU-SUFIXO-SIM.
018100       P300-FIM.
018200           EXIT.
018300      *-----------------------------------------------------------------
018400       P310-TESTA-SUFIXO.
018500           IF WS-BASE-LEN >= WS-LEN-SUFIXO(WS-K)
018600               COMPUTE WS-POS-INICIO =
018700                       WS-BASE-LEN - WS-LEN-SUFIXO(WS-K) + 1
018800               IF WS-NOME-MAIUSC(WS-POS-INICIO:WS-LEN-SUFIXO(WS-K)) =
018900                          WS-PAL-SUFIXO(WS-K)(1:WS-LEN-SUFIXO(WS-K))
019000                   SET WS-ACHOU-SUFIXO-SIM TO TRUE
019100                   COMPUTE WS-NOVO-LEN =
019200                           WS-BASE-LEN - WS-LEN-SUFIXO(WS-K)
019300                   IF WS-NOVO-LEN > ZERO
019400                       IF WS-NOME-TRIM(WS-NOVO-LEN:1) = SPACE
019500                           SUBTRACT 1 FROM WS-NOVO-LEN
019600                       END-IF
019700                   END-IF
019800                   PERFORM P320-TRUNCA-NOME THRU P320-FIM
019900               END-IF
020000           END-IF.
020100       P310-FIM.
020200           EXIT.
020300      *-----------------------------------------------------------------
020400       P320-TRUNCA-NOME.
020500           PERFORM P325-APAGA-CARACTER THRU P325-FIM
020600                   VARYING WS-IDX-ENTRADA FROM WS-NOVO-LEN BY 1
020700                   UNTIL WS-IDX-ENTRADA > 60.
020800       P320-FIM.
020900           EXIT.
021000      *-----------------------------------------------------------------
021100       P325-APAGA-CARACTER.
021200           IF WS-IDX-ENTRADA > ZERO AND WS-IDX-ENTRADA > WS-NOVO-LEN
021300               MOVE SPACE TO WS-NOME-CAR(WS-IDX-ENTRADA)
021400           END-IF.
021500       P325-FIM.
021600           EXIT.
021700      *-----------------------------------------------------------------
021800      *    COLLAPSE RUNS OF BLANKS IN THE (POSSIBLY TRUNCATED) NAME AND
021900      *    TRIM THE RESULT, SAME TECHNIQUE AS HPLD0910
022000      *-----------------------------------------------------------------
022100       P400-COLAPSA-ESPACOS.
022200           MOVE SPACES TO WS-COMPANY-FINAL.
022300           MOVE ZERO TO WS-IDX-SAIDA.
022400           SET WS-ULTIMO-ESPACO-SIM TO TRUE.
022500           PERFORM P410-EXAMINA-CARACTER THRU P410-FIM
022600                   VARYING WS-IDX-ENTRADA FROM 1 BY 1
022700                   UNTIL WS-IDX-ENTRADA > 60.
022800           IF WS-IDX-SAIDA > ZERO
022900               IF WS-FINAL-CAR(WS-IDX-SAIDA) = SPACE
023000                   SUBTRACT 1 FROM WS-IDX-SAIDA
023100               END-IF
023200           END-IF.
023300       P400-FIM.
023400           EXIT.
023500      *-----------------------------------------------------------------
023600       P410-EXAMINA-CARACTER.
023700           IF WS-NOME-CAR(WS-IDX-ENTRADA) = SPACE
023800               IF WS-ULTIMO-ESPACO-NAO AND WS-IDX-SAIDA < 60
023900                   ADD 1 TO WS-IDX-SAIDA
024000                   MOVE SPACE TO WS-FINAL-CAR(WS-IDX-SAIDA)
024100                   SET WS-ULTIMO-ESPACO-SIM TO TRUE
024200               END-IF
024300           ELSE
024400               ADD 1 TO WS-IDX-SAIDA
024500               MOVE WS-NOME-CAR(WS-IDX-ENTRADA)
024600                               TO WS-FINAL-CAR(WS-IDX-SAIDA)
024700               SET WS-ULTIMO-ESPACO-NAO TO TRUE
024800           END-IF.
024900       P410-FIM.
025000           EXIT.
025100      *-----------------------------------------------------------------
025200      *    FALL BACK TO THE RAW NAME, THEN TO "Unknown", WHEN THE
025300      *    NORMALIZED NAME TURNS OUT BLANK
025400      *-----------------------------------------------------------------
025500       P500-RESOLVE-NOME.
025600           IF WS-COMPANY-FINAL = SPACES
025700               MOVE LKS-COMPANY-IN TO WS-COMPANY-FINAL
025800           END-IF.
025900           IF WS-COMPANY-FINAL = SPACES
026000               MOVE "Unknown" TO WS-COMPANY-FINAL
026100           END-IF.
026200           MOVE WS-COMPANY-FINAL TO LKS-COMPANY-OUT.
026300       P500-FIM.
026400           EXIT.
026500      *-----------------------------------------------------------------
026600       P600-MONTA-CHAVE.
026700           MOVE WS-COMPANY-FINAL TO WS-NOME-MINUSC.
026800           INSPECT WS-NOME-MINUSC
026900               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027000                       TO "abcdefghijklmnopqrstuvwxyz".
027100           MOVE LKS-TEXTO-BRUTO(1:80) TO WS-TEXTO-MINUSC-80.
027200           INSPECT WS-TEXTO-MINUSC-80
027300               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027400                       TO "abcdefghijklmnopqrstuvwxyz".
027500           STRING WS-NOME-MINUSC(1:59) DELIMITED BY SIZE
027600                  "|"                 DELIMITED BY SIZE
027700                  WS-TEXTO-MINUSC-80  DELIMITED BY SIZE
027800                  INTO LKS-DEDUP-KEY.
027900       P600-FIM.
028000           EXIT.
028100       END PROGRAM HPLD0940.
