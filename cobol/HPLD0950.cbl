000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0950
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    ADDITIVE RULE SCORE, CONFIDENCE, AND HIGH/MEDIUM/LOW
000800      *             PRIORITY FOR ONE LEAD.  THE CALLER (HPLD0400) PASSES
000900      *             IN THE FULL IN-CORE SCORING-WEIGHT TABLE LOADED FROM
001000      *             WEIGHTS-FILE AT THE START OF THE RUN SO THIS PROGRAM
001100      *             NEVER OPENS A FILE OF ITS OWN.
001200      *-----------------------------------------------------------------
001300      * CHANGE LOG
001400      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001500      *   11/02/1991 MPH 0114  ADDED THE 2-DISTINCT-KEYWORD/COMPANY-
001600      *                        PRESENT NLP BOOST PER MARKETING REQUEST
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
001800      *                        PROGRAM, NO CHANGE REQUIRED
001900      *-----------------------------------------------------------------
002000       IDENTIFICATION DIVISION.
002100      *-----------------------------------------------------------------
002200       PROGRAM-ID.    HPLD0950.
002300       AUTHOR.        R J DALEY.
002400       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
002500       DATE-WRITTEN.  04/14/1987.
002600       DATE-COMPILED.
002700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002800      *-----------------------------------------------------------------
002900       ENVIRONMENT DIVISION.
003000      *-----------------------------------------------------------------
003100       CONFIGURATION SECTION.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM
003400           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
003500      *-----------------------------------------------------------------
003600       DATA DIVISION.
003700      *-----------------------------------------------------------------
003800       WORKING-STORAGE SECTION.
003900      *-----------------------------------------------------------------
004000       01  WS-SWITCHES.
004100           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
004200           05  WS-ACHOU-PRIMEIRO       PIC X(01)   VALUE "N".
004300               88  WS-ACHOU-PRIMEIRO-SIM   VALUE "S".
004400           05  WS-PESO-ACHADO          PIC X(01)   VALUE "N".
004500               88  WS-PESO-ACHADO-SIM      VALUE "S".
004600      *-----------------------------------------------------------------
004700       01  WS-INDICES.
004800           05  WS-J                    PIC 9(02)   COMP.
004900           05  WS-P                    PIC 9(03)   COMP.
005000      *-----------------------------------------------------------------
005100       01  WS-CONTADORES.
005200           05  WS-TALLY                PIC 9(02)   COMP.
005300           05  WS-SOMA-SCORE           PIC 9(03)   COMP.
005400           05  WS-PARCELA              PIC 9(03)   COMP.
005500           05  WS-QTD-DISTINTAS        PIC 9(02)   COMP.
005600           05  WS-SOMA-BOOST           PIC 9(01)   COMP.
005700      *-----------------------------------------------------------------
005800       01  WS-CHAVE-PESO               PIC X(40).
005900       01  WS-PESO                     PIC S9(01)V9(02).
006000      *-----------------------------------------------------------------
006100       01  WS-TEXTO-MAIUSC             PIC X(400).
006200       01  WS-TEXTO-MAIUSC-ZONAS REDEFINES WS-TEXTO-MAIUSC.
006300           05  WS-ZONA-DUMP            PIC X(100)  OCCURS 4 TIMES.
006400      *-----------------------------------------------------------------
006500      *    43-WORD INDUSTRY-DETECTION TABLE - SAME WORD LIST/ORDER AS
006600      *    HPLD0920, HELD HERE ONLY FOR THE DISTINCT-KEYWORD NLP BOOST
006700      *-----------------------------------------------------------------
006800       01  WS-TABELA-PAL-IND.
006900           05  FILLER.
007000               10 FILLER PIC X(18) VALUE "CEMENT".
007100               10 FILLER PIC 9(02) VALUE 06.
007200           05  FILLER.
007300               10 FILLER PIC X(18) VALUE "CLINKER".
007400               10 FILLER PIC 9(02) VALUE 07.
007500           05  FILLER.
007600               10 FILLER PIC X(18) VALUE "KILN".
007700               10 FILLER PIC 9(02) VALUE 04.
007800           05  FILLER.
007900               10 FILLER PIC X(18) VALUE "GRINDING".
008000               10 FILLER PIC 9(02) VALUE 08.
008100           05  FILLER.
008200               10 FILLER PIC X(18) VALUE "LIMESTONE".
008300               10 FILLER PIC 9(02) VALUE 09.
008400           05  FILLER.
008500               10 FILLER PIC X(18) VALUE "MARINE".
008600               10 FILLER PIC 9(02) VALUE 06.
008700           05  FILLER.
008800               10 FILLER PIC X(18) VALUE "SHIPPING".
008900               10 FILLER PIC 9(02) VALUE 08.
009000           05  FILLER.
009100               10 FILLER PIC X(18) VALUE "VESSEL".
009200               10 FILLER PIC 9(02) VALUE 06.
009300           05  FILLER.
009400               10 FILLER PIC X(18) VALUE "PORT".
009500               10 FILLER PIC 9(02) VALUE 04.
009600           05  FILLER.
009700               10 FILLER PIC X(18) VALUE "BUNKER".
009800               10 FILLER PIC 9(02) VALUE 06.
009900           05  FILLER.
010000               10 FILLER PIC X(18) VALUE "MARITIME".
010100               10 FILLER PIC 9(02) VALUE 08.
010200           05  FILLER.
010300               10 FILLER PIC X(18) VALUE "ROAD".
010400               10 FILLER PIC 9(02) VALUE 04.
010500           05  FILLER.
010600               10 FILLER PIC X(18) VALUE "HIGHWAY".
010700               10 FILLER PIC 9(02) VALUE 07.
010800           05  FILLER.
010900               10 FILLER PIC X(18) VALUE "BITUMEN".
011000               10 FILLER PIC 9(02) VALUE 07.
011100           05  FILLER.
011200               10 FILLER PIC X(18) VALUE "ASPHALT".
011300               10 FILLER PIC 9(02) VALUE 07.
011400           05  FILLER.
011500               10 FILLER PIC X(18) VALUE "PAVING".
011600               10 FILLER PIC 9(02) VALUE 06.
011700           05  FILLER.
011800               10 FILLER PIC X(18) VALUE "CONSTRUCTION".
011900               10 FILLER PIC 9(02) VALUE 12.
012000           05  FILLER.
012100               10 FILLER PIC X(18) VALUE "INFRASTRUCTURE".
012200               10 FILLER PIC 9(02) VALUE 14.
012300           05  FILLER.
012400               10 FILLER PIC X(18) VALUE "POWER".
012500               10 FILLER PIC 9(02) VALUE 05.
012600           05  FILLER.
012700               10 FILLER PIC X(18) VALUE "GENERATION".
012800               10 FILLER PIC 9(02) VALUE 10.
012900           05  FILLER.
013000               10 FILLER PIC X(18) VALUE "FURNACE".
013100               10 FILLER PIC 9(02) VALUE 07.
013200           05  FILLER.
013300               10 FILLER PIC X(18) VALUE "BOILER".
013400               10 FILLER PIC 9(02) VALUE 06.
013500           05  FILLER.
013600               10 FILLER PIC X(18) VALUE "INDUSTRIAL FUEL".
013700               10 FILLER PIC 9(02) VALUE 15.
013800           05  FILLER.
013900               10 FILLER PIC X(18) VALUE "DG SET".
014000               10 FILLER PIC 9(02) VALUE 06.
014100           05  FILLER.
014200               10 FILLER PIC X(18) VALUE "REFINERY".
014300               10 FILLER PIC 9(02) VALUE 08.
014400           05  FILLER.
014500               10 FILLER PIC X(18) VALUE "PETROCHEMICAL".
014600               10 FILLER PIC 9(02) VALUE 13.
014700           05  FILLER.
014800               10 FILLER PIC X(18) VALUE "CRACKER".
014900               10 FILLER PIC 9(02) VALUE 07.
015000           05  FILLER.
015100               10 FILLER PIC X(18) VALUE "LUBE".
015200               10 FILLER PIC 9(02) VALUE 04.
015300           05  FILLER.
015400               10 FILLER PIC X(18) VALUE "SPECIALTY PRODUCT".
015500               10 FILLER PIC 9(02) VALUE 17.
015600           05  FILLER.
015700               10 FILLER PIC X(18) VALUE "MINING".
015800               10 FILLER PIC 9(02) VALUE 06.
015900           05  FILLER.
016000               10 FILLER PIC X(18) VALUE "STEEL".
016100               10 FILLER PIC 9(02) VALUE 05.
016200           05  FILLER.
016300               10 FILLER PIC X(18) VALUE "IRON".
016400               10 FILLER PIC 9(02) VALUE 04.
016500           05  FILLER.
016600               10 FILLER PIC X(18) VALUE "ORE".
016700               10 FILLER PIC 9(02) VALUE 03.
016800           05  FILLER.
016900               10 FILLER PIC X(18) VALUE "PELLET".
017000               10 FILLER PIC 9(02) VALUE 06.
017100           05  FILLER.
017200               10 FILLER PIC X(18) VALUE "AVIATION".
017300               10 FILLER PIC 9(02) VALUE 08.
017400           05  FILLER.
017500               10 FILLER PIC X(18) VALUE "ATF".
017600               10 FILLER PIC 9(02) VALUE 03.
017700           05  FILLER.
017800               10 FILLER PIC X(18) VALUE "AIRPORT".
017900               10 FILLER PIC 9(02) VALUE 07.
018000           05  FILLER.
018100               10 FILLER PIC X(18) VALUE "JET FUEL".
018200               10 FILLER PIC 9(02) VALUE 08.
018300           05  FILLER.
018400               10 FILLER PIC X(18) VALUE "INDUSTRIAL".
018500               10 FILLER PIC 9(02) VALUE 10.
018600           05  FILLER.
018700               10 FILLER PIC X(18) VALUE "MANUFACTURING".
018800               10 FILLER PIC 9(02) VALUE 13.
018900           05  FILLER.
019000               10 FILLER PIC X(18) VALUE "TENDER".
019100               10 FILLER PIC 9(02) VALUE 06.
019200           05  FILLER.
019300               10 FILLER PIC X(18) VALUE "PROCUREMENT".
019400               10 FILLER PIC 9(02) VALUE 11.
019500           05  FILLER.
019600               10 FILLER PIC X(18) VALUE "SUPPLY".
019700               10 FILLER PIC 9(02) VALUE 06.
019800       01  WS-TAB-PAL-IND REDEFINES WS-TABELA-PAL-IND.
019900           05  WS-PAL-IND-ENTRY        OCCURS 43 TIMES.
020000               10  WS-PAL-IND          PIC X(18).
020100               10  WS-LEN-IND          PIC 9(02).
020200      *-----------------------------------------------------------------
020300      *    13-WORD PROCUREMENT-SIGNAL TABLE, SAME LIST/ORDER AS HPLD0920,
020400      *    WITH THE WEIGHT-TABLE KEY SUFFIX EACH WORD FEEDS INTO
020500      *-----------------------------------------------------------------
020600       01  WS-TABELA-PAL-PROC.
020700           05  FILLER.
020800               10 FILLER PIC X(18) VALUE "TENDER".
020900               10 FILLER PIC 9(02) VALUE 06.
021000               10 FILLER PIC X(15) VALUE "tender".
021100           05  FILLER.
021200               10 FILLER PIC X(18) VALUE "RFP".
021300               10 FILLER PIC 9(02) VALUE 03.
021400               10 FILLER PIC X(15) VALUE "rfp".
021500           05  FILLER.
021600               10 FILLER PIC X(18) VALUE "RFI".
021700               10 FILLER PIC 9(02) VALUE 03.
021800               10 FILLER PIC X(15) VALUE "rfi".
021900           05  FILLER.
022000               10 FILLER PIC X(18) VALUE "CONTRACT".
022100               10 FILLER PIC 9(02) VALUE 08.
022200               10 FILLER PIC X(15) VALUE "contract".
022300           05  FILLER.
022400               10 FILLER PIC X(18) VALUE "PROCUREMENT".
022500               10 FILLER PIC 9(02) VALUE 11.
022600               10 FILLER PIC X(15) VALUE "procurement".
022700           05  FILLER.
022800               10 FILLER PIC X(18) VALUE "SUPPLY".
022900               10 FILLER PIC 9(02) VALUE 06.
023000               10 FILLER PIC X(15) VALUE "supply".
023100           05  FILLER.
023200               10 FILLER PIC X(18) VALUE "REQUIREMENT".
023300               10 FILLER PIC 9(02) VALUE 11.
023400               10 FILLER PIC X(15) VALUE "requirement".
023500           05  FILLER.
023600               10 FILLER PIC X(18) VALUE "EXPANSION".
023700               10 FILLER PIC 9(02) VALUE 09.
023800               10 FILLER PIC X(15) VALUE "expansion".
023900           05  FILLER.
024000               10 FILLER PIC X(18) VALUE "CAPACITY".
024100               10 FILLER PIC 9(02) VALUE 08.
024200               10 FILLER PIC X(15) VALUE "capacity".
024300           05  FILLER.
024400               10 FILLER PIC X(18) VALUE "NEW PLANT".
024500               10 FILLER PIC 9(02) VALUE 09.
024600               10 FILLER PIC X(15) VALUE "new_plant".
024700           05  FILLER.
024800               10 FILLER PIC X(18) VALUE "ORDER".
024900               10 FILLER PIC 9(02) VALUE 05.
025000               10 FILLER PIC X(15) VALUE "order".
025100           05  FILLER.
025200               10 FILLER PIC X(18) VALUE "BID".
025300               10 FILLER PIC 9(02) VALUE 03.
025400               10 FILLER PIC X(15) VALUE "bid".
025500           05  FILLER.
025600               10 FILLER PIC X(18) VALUE "PURCHASE".
025700               10 FILLER PIC 9(02) VALUE 08.
025800               10 FILLER PIC X(15) VALUE "purchase".
025900       01  WS-TAB-PAL-PROC REDEFINES WS-TABELA-PAL-PROC.
026000           05  WS-PAL-PROC-ENTRY       OCCURS 13 TIMES.
026100               10  WS-PAL-PROC         PIC X(18).
026200               10  WS-LEN-PROC         PIC 9(02).
026300               10  WS-CHAVE-PROC       PIC X(15).
026400      *-----------------------------------------------------------------
026500      *    INDUSTRY DISPLAY NAME TO WEIGHT-KEY-SUFFIX TABLE
026600      *-----------------------------------------------------------------
026700       01  WS-TABELA-CHAVE-IND.
026800           05  FILLER.
026900               10 FILLER PIC X(25) VALUE "Cement".
027000               10 FILLER PIC X(20) VALUE "cement".
027100           05  FILLER.
027200               10 FILLER PIC X(25) VALUE "Marine".
027300               10 FILLER PIC X(20) VALUE "marine".
027400           05  FILLER.
027500               10 FILLER PIC X(25) VALUE "Construction / Roads".
027600               10 FILLER PIC X(20) VALUE "construction_roads".
027700           05  FILLER.
027800               10 FILLER PIC X(25) VALUE "Power / Utilities".
027900               10 FILLER PIC X(20) VALUE "power_utilities".
028000           05  FILLER.
028100               10 FILLER PIC X(25) VALUE "Refinery / Petrochemical".
028200               10 FILLER PIC X(20) VALUE "refinery_petrochem".
028300           05  FILLER.
028400               10 FILLER PIC X(25) VALUE "Mining / Steel".
028500               10 FILLER PIC X(20) VALUE "mining_steel".
028600           05  FILLER.
028700               10 FILLER PIC X(25) VALUE "Aviation".
028800               10 FILLER PIC X(20) VALUE "aviation".
028900           05  FILLER.
029000               10 FILLER PIC X(25) VALUE "General Industrial".
029100               10 FILLER PIC X(20) VALUE "general_industrial".
029200       01  WS-TAB-CHAVE-IND REDEFINES WS-TABELA-CHAVE-IND.
029300           05  WS-CHAVE-IND-ENTRY      OCCURS 8 TIMES.
029400               10  WS-NOME-IND         PIC X(25).
029500               10  WS-SUFIXO-IND       PIC X(20).
029600      *-----------------------------------------------------------------
029700       LINKAGE SECTION.
029800      *-----------------------------------------------------------------
029900       01  LKS-PARAMETRO.
030000           05  LKS-TEXTO-LIMPO         PIC X(400).
030100           05  LKS-COMPANY             PIC X(60).
030200           05  LKS-INDUSTRY            PIC X(25).
030300           05  LKS-INTENT-SCORE        PIC 9(03).
030400           05  LKS-QTD-PESOS           PIC 9(03).
030500           05  LKS-PESO-TABELA         OCCURS 200 TIMES.
030600               10  LKS-WT-KEY          PIC X(40).
030700               10  LKS-WT-WEIGHT       PIC S9(01)V9(02)
030800                                   SIGN IS LEADING SEPARATE.
030900           05  LKS-SCORE               PIC 9(03).
031000           05  LKS-CONFIDENCE          PIC 9(03).
031100           05  LKS-PRIORITY            PIC X(06).
031200      *-----------------------------------------------------------------
031300      * LKS-TEXTO-LIMPO  = OUTPUT OF HPLD0910
031400      * LKS-COMPANY      = NORMALIZED COMPANY NAME FROM HPLD0940
031500      * LKS-INDUSTRY     = DETECTED INDUSTRY FROM HPLD0920
031600      * LKS-INTENT-SCORE = OUTPUT OF HPLD0930
031700      * LKS-PESO-TABELA  = IN-CORE COPY OF WEIGHTS-FILE, LOADED ONCE BY
031800      *                    HPLD0400 AT THE START OF THE RUN
031900      *-----------------------------------------------------------------
032000      *-----------------------------------------------------------------
032100       PROCEDURE DIVISION USING LKS-PARAMETRO.
032200      *-----------------------------------------------------------------
032300       P000-PRINCIPAL.
032400           PERFORM P100-INICIALIZA THRU P100-FIM.
032500           PERFORM P300-SOMA-SINAL-PROC THRU P300-FIM.
032600           PERFORM P400-SOMA-SINAL-EXPANSAO THRU P400-FIM.
032700           PERFORM P500-SOMA-SINAL-TENDER THRU P500-FIM.
032800           PERFORM P600-SOMA-INDUSTRIA THRU P600-FIM.
032900           PERFORM P700-SOMA-INTENT THRU P700-FIM.
033000           PERFORM P800-SOMA-BOOST THRU P800-FIM.
033100           PERFORM P900-FINALIZA THRU P900-FIM.
033200           GOBACK.
033300       P000-FIM.
033400           EXIT.
033500      *-----------------------------------------------------------------
033600       P100-INICIALIZA.
033700           MOVE LKS-TEXTO-LIMPO TO WS-TEXTO-MAIUSC.
033800           INSPECT WS-TEXTO-MAIUSC
033900               CONVERTING "abcdefghijklmnopqrstuvwxyz"
034000                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034100           MOVE ZERO TO WS-SOMA-SCORE.
034200       P100-FIM.
034300           EXIT.
034400      *-----------------------------------------------------------------
034500      *    STEP 1 - FIRST MATCHING PROCUREMENT KEYWORD, ONCE ONLY
034600      *-----------------------------------------------------------------
034700       P300-SOMA-SINAL-PROC.
034800           SET WS-ACHOU-PRIMEIRO TO FALSE.
034900           PERFORM P310-TESTA-PRIMEIRO THRU P310-FIM
035000                   VARYING WS-J FROM 1 BY 1
035100                   UNTIL WS-J > 13 OR WS-ACHOU-PRIMEIRO-SIM.
035200       P300-FIM.
035300           EXIT.
035400      *-----------------------------------------------------------------
035500       P310-TESTA-PRIMEIRO.
035600           MOVE ZERO TO WS-TALLY.
035700           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
035800                   FOR ALL WS-PAL-PROC(WS-J)(1:WS-LEN-PROC(WS-J)).
035900           IF WS-TALLY > ZERO
036000               SET WS-ACHOU-PRIMEIRO-SIM TO TRUE
036100               STRING "signal_" DELIMITED BY SIZE
036200                      WS-CHAVE-PROC(WS-J) DELIMITED BY SPACE
036300                      INTO WS-CHAVE-PESO
036400               PERFORM P950-BUSCA-PESO THRU P950-FIM
036500               COMPUTE WS-PARCELA = 15 * WS-PESO
036600               ADD WS-PARCELA TO WS-SOMA-SCORE
036700           END-IF.
036800       P310-FIM.
036900           EXIT.
037000      *-----------------------------------------------------------------
037100      *    STEP 2 - EXPANSION/NEW-PLANT/CAPACITY SIGNAL
037200      *-----------------------------------------------------------------
037300       P400-SOMA-SINAL-EXPANSAO.
037400           MOVE ZERO TO WS-TALLY.
037500           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
037600                   FOR ALL "EXPANSION" ALL "NEW PLANT" ALL "CAPACITY".
037700           IF WS-TALLY > ZERO
037800               MOVE "signal_expansion" TO WS-CHAVE-PESO
037900               PERFORM P950-BUSCA-PESO THRU P950-FIM
038000               COMPUTE WS-PARCELA = 25 * WS-PESO
038100               ADD WS-PARCELA TO WS-SOMA-SCORE
038200           END-IF.
038300       P400-FIM.
038400           EXIT.
038500      *-----------------------------------------------------------------
038600      *    STEP 3 - TENDER/RFP/CONTRACT SIGNAL
038700      *-----------------------------------------------------------------
038800       P500-SOMA-SINAL-TENDER.
038900           MOVE ZERO TO WS-TALLY.
039000           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
039100                   FOR ALL "TENDER" ALL "RFP" ALL "CONTRACT".
039200           IF WS-TALLY > ZERO
039300               MOVE "signal_tender" TO WS-CHAVE-PESO
039400               PERFORM P950-BUSCA-PESO THRU P950-FIM
039500               COMPUTE WS-PARCELA = 20 * WS-PESO
039600               ADD WS-PARCELA TO WS-SOMA-SCORE
039700           END-IF.
039800       P500-FIM.
039900           EXIT.
040000      *-----------------------------------------------------------------
040100      *    STEP 4 - DETECTED INDUSTRY, IF NOT UNKNOWN
040200      *-----------------------------------------------------------------
040300       P600-SOMA-INDUSTRIA.
040400           IF LKS-INDUSTRY NOT = "Unknown"
040500               MOVE 1.00 TO WS-PESO
040600               PERFORM P610-ACHA-SUFIXO THRU P610-FIM
040700                       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 8
040800               COMPUTE WS-PARCELA = 30 * WS-PESO
040900               ADD WS-PARCELA TO WS-SOMA-SCORE
041000           END-IF.
041100       P600-FIM.
041200           EXIT.
041300      *-----------------------------------------------------------------
041400       P610-ACHA-SUFIXO.
041500           IF LKS-INDUSTRY = WS-NOME-IND(WS-J)
041600               STRING "industry_" DELIMITED BY SIZE
041700                      WS-SUFIXO-IND(WS-J) DELIMITED BY SPACE
041800                      INTO WS-CHAVE-PESO
041900               PERFORM P950-BUSCA-PESO THRU P950-FIM
042000           END-IF.
042100       P610-FIM.
042200           EXIT.
042300      *-----------------------------------------------------------------
042400      *    STEP 5 - INTENT SCORE FOLDED IN, CAPPED AT +10
042500      *-----------------------------------------------------------------
042600       P700-SOMA-INTENT.
042700           COMPUTE WS-PARCELA = LKS-INTENT-SCORE / 10.
042800           IF WS-PARCELA > 10
042900               MOVE 10 TO WS-PARCELA
043000           END-IF.
043100           ADD WS-PARCELA TO WS-SOMA-SCORE.
043200       P700-FIM.
043300           EXIT.
043400      *-----------------------------------------------------------------
043500      *    NLP BOOST - +3 IF AT LEAST 2 DISTINCT INDUSTRY/PROCUREMENT
043600      *    KEYWORDS APPEAR, +2 MORE IF THE COMPANY FIELD IS NON-BLANK,
043700      *    CAPPED AT +5, ADDED BEFORE THE 100 CAP
043800      *-----------------------------------------------------------------
043900       P800-SOMA-BOOST.
044000           MOVE ZERO TO WS-QTD-DISTINTAS.
044100           MOVE ZERO TO WS-SOMA-BOOST.
044200           PERFORM P810-CONTA-IND THRU P810-FIM
044300                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 43.
044400           PERFORM P820-CONTA-PROC THRU P820-FIM
044500                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 13.
044600           IF WS-QTD-DISTINTAS >= 2
044700               ADD 3 TO WS-SOMA-BOOST
044800           END-IF.
044900           IF LKS-COMPANY NOT = SPACES
045000               ADD 2 TO WS-SOMA-BOOST
045100           END-IF.
045200           IF WS-SOMA-BOOST > 5
045300               MOVE 5 TO WS-SOMA-BOOST
045400           END-IF.
045500           ADD WS-SOMA-BOOST TO WS-SOMA-SCORE.
045600       P800-FIM.
045700           EXIT.
045800      *-----------------------------------------------------------------
045900       P810-CONTA-IND.
046000           MOVE ZERO TO WS-TALLY.
046100           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
046200                   FOR ALL WS-PAL-IND(WS-J)(1:WS-LEN-IND(WS-J)).
046300           IF WS-TALLY > ZERO
046400               ADD 1 TO WS-QTD-DISTINTAS
046500           END-IF.
046600       P810-FIM.
046700           EXIT.
046800      *-----------------------------------------------------------------
046900       P820-CONTA-PROC.
047000           MOVE ZERO TO WS-TALLY.
047100           INSPECT WS-TEXTO-MAIUSC TALLYING WS-TALLY
047200                   FOR ALL WS-PAL-PROC(WS-J)(1:WS-LEN-PROC(WS-J)).
047300           IF WS-TALLY > ZERO
047400               ADD 1 TO WS-QTD-DISTINTAS
047500           END-IF.
047600       P820-FIM.
047700           EXIT.
047800      *-----------------------------------------------------------------
047900       P900-FINALIZA.
048000           IF WS-SOMA-SCORE > 100
048100               MOVE 100 TO WS-SOMA-SCORE
048200           END-IF.
048300           MOVE WS-SOMA-SCORE TO LKS-SCORE.
048400           COMPUTE LKS-CONFIDENCE = WS-SOMA-SCORE + 10.
048500           IF LKS-CONFIDENCE > 95
048600               MOVE 95 TO LKS-CONFIDENCE
048700           END-IF.
048800           IF WS-SOMA-SCORE >= 75
048900               MOVE "HIGH" TO LKS-PRIORITY
049000           ELSE
049100               IF WS-SOMA-SCORE >= 50
049200                   MOVE "MEDIUM" TO LKS-PRIORITY
049300               ELSE
049400                   MOVE "LOW" TO LKS-PRIORITY
049500               END-IF
049600           END-IF.
049700       P900-FIM.
049800           EXIT.
049900      *-----------------------------------------------------------------
050000      *    WEIGHT LOOKUP - WS-CHAVE-PESO IN, WS-PESO OUT, DEFAULT 1.00
050100      *    WHEN THE KEY IS NOT ON THE IN-CORE TABLE
050200      *-----------------------------------------------------------------
050300       P950-BUSCA-PESO.
050400           MOVE 1.00 TO WS-PESO.
050500           SET WS-PESO-ACHADO TO FALSE.
050600           PERFORM P960-TESTA-CHAVE THRU P960-FIM
050700                   VARYING WS-P FROM 1 BY 1
050800                   UNTIL WS-P > LKS-QTD-PESOS OR WS-PESO-ACHADO-SIM.
050900       P950-FIM.
051000           EXIT.
051100      *-----------------------------------------------------------------
051200       P960-TESTA-CHAVE.
051300           IF LKS-WT-KEY(WS-P) = WS-CHAVE-PESO
051400               MOVE LKS-WT-WEIGHT(WS-P) TO WS-PESO
051500               SET WS-PESO-ACHADO-SIM TO TRUE
051600           END-IF.
051700       P960-FIM.
051800           EXIT.
051900       END PROGRAM HPLD0950.
