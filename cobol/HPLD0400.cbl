000100      ******************************************************************
000200      * PROGRAM-ID  HPLD0400
000300      * AUTHOR      R J DALEY
000400      * INSTALLATION   HPCL DIRECT SALES DATA PROCESSING
000500      * DATE-WRITTEN   04/14/1987
000600      * SECURITY    COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000700      * REMARKS.    NIGHTLY LEAD-DISCOVERY DRIVER.  READS THE SOURCE-
000800      *             ITEMS FEED, DEDUPS AGAINST LEAD-MASTER, CALLS THE
000900      *             CLASSIFICATION AND SCORING SUBPROGRAMS FOR EACH NEW
001000      *             ITEM, EXTENDS LEAD-MASTER AND NOTIFY-LOG, AND PRINTS
001100      *             THE PRIORITY-GROUPED LEAD REPORT.
001200      *-----------------------------------------------------------------
001300      * CHANGE LOG
001400      *   04/14/1987 RJD 0001  ORIGINAL PROGRAM
001500      *   11/02/1991 MPH 0114  DEDUP TABLE WIDENED FROM 2000 TO 5000
001600      *                        ENTRIES - NIGHTLY FEED VOLUME GROWING
001700      *   09/19/1998 SLK Y2K01 YEAR 2000 REVIEW - RUN-DATE STAMP ON THE
001800      *                        REPORT HEADING RE-KEYED FROM A 2-DIGIT TO
001900      *                        4-DIGIT DISPLAY YEAR IS OUT OF SCOPE HERE;
002000      *                        NO FILE KEY OR RETENTION LOGIC USES YEAR
002100      *   03/07/2003 TAN 0288  GeM AND TENDERS24 ADDED AS VALID SOURCE
002200      *                        CODES ON THE ITEM RECORD - NO CHANGE TO
002300      *                        THIS PROGRAM'S OWN LOGIC WAS NEEDED
002400      *-----------------------------------------------------------------
002500       IDENTIFICATION DIVISION.
002600      *-----------------------------------------------------------------
002700       PROGRAM-ID.    HPLD0400.
002800       AUTHOR.        R J DALEY.
002900       INSTALLATION.  HPCL DIRECT SALES DATA PROCESSING.
003000       DATE-WRITTEN.  04/14/1987.
003100       DATE-COMPILED.
003200       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003300      *-----------------------------------------------------------------
003400       ENVIRONMENT DIVISION.
003500      *-----------------------------------------------------------------
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           UPSI-0 ON STATUS IS WS-DEBUG-DUMP-ON.
004000      *-----------------------------------------------------------------
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      *-----------------------------------------------------------------
004400           SELECT SOURCE-ITEMS     ASSIGN TO "SRCITEMS"
004500                   ORGANIZATION    IS SEQUENTIAL
004600                   ACCESS          IS SEQUENTIAL
004700                   FILE STATUS     IS WS-FS-SOURCE.
004800      *-----------------------------------------------------------------
004900           SELECT LEAD-MASTER      ASSIGN TO "LEADMSTR"
005000                   ORGANIZATION    IS SEQUENTIAL
005100                   ACCESS          IS SEQUENTIAL
005200                   FILE STATUS     IS WS-FS-MASTER.
005300      *-----------------------------------------------------------------
005400           SELECT WEIGHTS-FILE     ASSIGN TO "WGTFILE"
005500                   ORGANIZATION    IS SEQUENTIAL
005600                   ACCESS          IS SEQUENTIAL
005700                   FILE STATUS     IS WS-FS-WEIGHTS.
005800      *-----------------------------------------------------------------
005900           SELECT NOTIFY-LOG       ASSIGN TO "NOTIFLOG"
006000                   ORGANIZATION    IS SEQUENTIAL
006100                   ACCESS          IS SEQUENTIAL
006200                   FILE STATUS     IS WS-FS-NOTIFY.
006300      *-----------------------------------------------------------------
006400           SELECT LEAD-REPORT      ASSIGN TO "LEADRPT"
006500                   ORGANIZATION    IS LINE SEQUENTIAL
006600                   FILE STATUS     IS WS-FS-REPORT.
006700      *-----------------------------------------------------------------
006800           SELECT SORT-WORK        ASSIGN TO "SRTWORK".
006900      *-----------------------------------------------------------------
007000       DATA DIVISION.
007100      *-----------------------------------------------------------------
007200       FILE SECTION.
007300      *-----------------------------------------------------------------
007400       FD  SOURCE-ITEMS.
007500           COPY SRCITEM.
007600      *-----------------------------------------------------------------
007700       FD  LEAD-MASTER.
007800           COPY LEADMSTR.
007900      *-----------------------------------------------------------------
008000       FD  WEIGHTS-FILE.
008100           COPY WGTENTRY.
008200      *-----------------------------------------------------------------
008300       FD  NOTIFY-LOG.
008400           COPY NOTIFLOG.
008500      *-----------------------------------------------------------------
008600       FD  LEAD-REPORT
008700           RECORD CONTAINS 132 CHARACTERS.
008800       01  REG-LEAD-REPORT             PIC X(132).
008900      *-----------------------------------------------------------------
009000      *    SORT WORK RECORD - ONE PER LEAD WRITTEN THIS RUN, CARRYING
009100      *    JUST WHAT THE PRIORITY-GROUPED REPORT NEEDS TO PRINT
009200      *-----------------------------------------------------------------
009300       SD  SORT-WORK.
009400       01  SD-REPORT-REC.
009500           05  SD-PRI-ORDEM             PIC 9(01).
009600           05  SD-LEAD-ID               PIC X(06).
009700           05  SD-COMPANY               PIC X(30).
009800           05  SD-INDUSTRY              PIC X(22).
009900           05  SD-PRODUCTS              PIC X(40).
010000           05  SD-SCORE                 PIC 9(03).
010100           05  SD-CONF                  PIC 9(03).
010200           05  SD-INTENT                PIC 9(03).
010300           05  SD-PRIORITY              PIC X(06).
010400           05  FILLER                   PIC X(01).
010500      *-----------------------------------------------------------------
010600       WORKING-STORAGE SECTION.
010700      *-----------------------------------------------------------------
010800       01  WS-SWITCHES.
010900           05  WS-DEBUG-DUMP-ON        PIC X(01)   VALUE "N".
011000           05  WS-FIM-SOURCE           PIC X(01)   VALUE "N".
011100               88  WS-FIM-SOURCE-SIM       VALUE "S".
011200               88  WS-FIM-SOURCE-NAO       VALUE "N".
011300           05  WS-FIM-MASTER           PIC X(01)   VALUE "N".
011400               88  WS-FIM-MASTER-SIM       VALUE "S".
011500               88  WS-FIM-MASTER-NAO       VALUE "N".
011600           05  WS-FIM-WEIGHTS          PIC X(01)   VALUE "N".
011700               88  WS-FIM-WEIGHTS-SIM      VALUE "S".
011800               88  WS-FIM-WEIGHTS-NAO      VALUE "N".
011900           05  WS-FIM-SORT             PIC X(01)   VALUE "N".
012000               88  WS-FIM-SORT-SIM         VALUE "S".
012100               88  WS-FIM-SORT-NAO         VALUE "N".
012200           05  WS-DUP                  PIC X(01)   VALUE "N".
012300               88  WS-DUP-SIM              VALUE "S".
012400               88  WS-DUP-NAO              VALUE "N".
012500           05  WS-TEVE-REGISTRO        PIC X(01)   VALUE "N".
012600               88  WS-TEVE-REGISTRO-SIM    VALUE "S".
012700               88  WS-TEVE-REGISTRO-NAO    VALUE "N".
012800      *-----------------------------------------------------------------
012900       01  WS-STATUS-ARQUIVOS.
013000           05  WS-FS-SOURCE            PIC X(02).
013100               88  WS-FS-SOURCE-OK         VALUE "00".
013200               88  WS-FS-SOURCE-NAO-EXISTE VALUE "35".
013300           05  WS-FS-MASTER            PIC X(02).
013400               88  WS-FS-MASTER-OK         VALUE "00".
013500               88  WS-FS-MASTER-NAO-EXISTE VALUE "35".
013600           05  WS-FS-WEIGHTS           PIC X(02).
013700               88  WS-FS-WEIGHTS-OK        VALUE "00".
013800               88  WS-FS-WEIGHTS-NAO-EXISTE VALUE "35".
013900           05  WS-FS-NOTIFY            PIC X(02).
014000               88  WS-FS-NOTIFY-OK         VALUE "00".
014100           05  WS-FS-REPORT            PIC X(02).
014200               88  WS-FS-REPORT-OK         VALUE "00".
014300      *-----------------------------------------------------------------
014400       77  WS-MAX-CHAVES               PIC 9(04)   COMP VALUE 5000.
014500      *-----------------------------------------------------------------
014600       01  WS-INDICES.
014700           05  WS-I                    PIC 9(04)   COMP.
014800      *-----------------------------------------------------------------
014900       01  WS-CONTADORES.
015000           05  WS-QTD-CHAVES           PIC 9(04)   COMP.
015100           05  WS-QTD-LIDOS            PIC 9(06)   COMP.
015200           05  WS-QTD-DUPLICADOS       PIC 9(06)   COMP.
015300           05  WS-QTD-GRAVADOS         PIC 9(06)   COMP.
015400           05  WS-QTD-NOTIFICADOS      PIC 9(06)   COMP.
015500           05  WS-SOMA-SCORE-GERAL     PIC 9(08)   COMP.
015600           05  WS-MEDIA-GERAL          PIC 9(03)   COMP.
015700           05  WS-PROX-LEAD-ID         PIC 9(06)   COMP.
015800      *-----------------------------------------------------------------
015900       01  WS-CONTADORES-D.
016000           05  WS-QTD-LIDOS-D          PIC 9(06).
016100           05  WS-QTD-DUPLICADOS-D     PIC 9(06).
016200           05  WS-QTD-GRAVADOS-D       PIC 9(06).
016300           05  WS-QTD-NOTIFICADOS-D    PIC 9(06).
016400           05  WS-MEDIA-GERAL-D        PIC 9(03).
016500           05  WS-QTD-HIGH-D           PIC 9(06).
016600           05  WS-QTD-MEDIUM-D         PIC 9(06).
016700           05  WS-QTD-LOW-D            PIC 9(06).
016800      *-----------------------------------------------------------------
016900      *    LEADS WRITTEN THIS RUN, BY PRIORITY - ARRAY VIEW LETS THE
017000      *    FINAL CONTROL-TOTALS SECTION LOOP OVER ALL 3 IN ONE PARAGRAPH
017100      *-----------------------------------------------------------------
017200       01  WS-CONTADORES-PRIORIDADE.
017300           05  WS-QTD-HIGH             PIC 9(06)   COMP.
017400           05  WS-QTD-MEDIUM           PIC 9(06)   COMP.
017500           05  WS-QTD-LOW              PIC 9(06)   COMP.
017600       01  WS-CONTADORES-PRI-TAB REDEFINES
017700                                   WS-CONTADORES-PRIORIDADE.
017800           05  WS-QTD-POR-PRIORIDADE   PIC 9(06)   COMP OCCURS 3 TIMES.
017900      *-----------------------------------------------------------------
018000      *    RUN-DATE STAMP FOR THE REPORT HEADING
018100      *-----------------------------------------------------------------
018200       01  WS-DATA-EXEC.
018300           05  WS-DATA-EXEC-YYMMDD     PIC 9(06).
018400       01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
018500           05  WS-DATA-EXEC-AA         PIC 9(02).
018600           05  WS-DATA-EXEC-MM         PIC 9(02).
018700           05  WS-DATA-EXEC-DD         PIC 9(02).
018800      *-----------------------------------------------------------------
018900      *    CONTROL-BREAK WORK AREAS FOR THE PRIORITY-GROUPED REPORT
019000      *-----------------------------------------------------------------
019100       01  WS-CONTROLE-QUEBRA.
019200           05  WS-PRI-ANT              PIC 9(01)   COMP.
019300           05  WS-QTD-GRUPO            PIC 9(06)   COMP.
019400           05  WS-SOMA-GRUPO           PIC 9(08)   COMP.
019500           05  WS-MEDIA-GRUPO          PIC 9(03)   COMP.
019600       01  WS-CONTROLE-QUEBRA-D.
019700           05  WS-QTD-GRUPO-D          PIC 9(06).
019800           05  WS-MEDIA-GRUPO-D        PIC 9(03).
019900           05  WS-NOME-PRI-ANT         PIC X(06).
020000      *-----------------------------------------------------------------
020100      *    132-COLUMN PRINT WORK AREA
020200      *-----------------------------------------------------------------
020300       01  WS-LINHA-DETALHE            PIC X(132).
020400       01  WS-LINHA-DETALHE-R REDEFINES WS-LINHA-DETALHE.
020500           05  WS-LD-LEAD-ID           PIC X(06).
020600           05  FILLER                  PIC X(01).
020700           05  WS-LD-COMPANY           PIC X(30).
020800           05  FILLER                  PIC X(01).
020900           05  WS-LD-INDUSTRY          PIC X(22).
021000           05  FILLER                  PIC X(01).
021100           05  WS-LD-PRODUCTS          PIC X(40).
021200           05  FILLER                  PIC X(01).
021300           05  WS-LD-SCORE             PIC X(03).
021400           05  FILLER                  PIC X(01).
021500           05  WS-LD-CONF              PIC X(03).
021600           05  FILLER                  PIC X(01).
021700           05  WS-LD-INTENT            PIC X(03).
021800           05  FILLER                  PIC X(01).
021900           05  WS-LD-PRIORITY          PIC X(06).
022000           05  FILLER                  PIC X(12).
022100      *-----------------------------------------------------------------
022200      *    IN-CORE DEDUP-KEY TABLE - LOADED FROM LEAD-MASTER AT START,
022300      *    EXTENDED WITH EACH NEW LEAD WRITTEN DURING THIS RUN
022400      *-----------------------------------------------------------------
022500       01  WS-TABELA-CHAVES.
022600           05  WS-CHAVE-ENTRY          PIC X(140)  OCCURS 5000 TIMES.
022700      *-----------------------------------------------------------------
022800      *    CALL AREAS - ONE GROUP PER SUBPROGRAM, LAID OUT IDENTICALLY
022900      *    TO THAT SUBPROGRAM'S OWN LKS-PARAMETRO
023000      *-----------------------------------------------------------------
023100       01  WS-LKS-0910.
023200           05  WS-0910-TEXTO-ENTRADA   PIC X(400).
023300           05  WS-0910-TEXTO-LIMPO     PIC X(400).
023400      *-----------------------------------------------------------------
023500       01  WS-LKS-0920.
023600           05  WS-0920-TEXTO-LIMPO     PIC X(400).
023700           05  WS-0920-INDUSTRY        PIC X(25).
023800           05  WS-0920-QTD-PISTAS      PIC 9(02).
023900           05  WS-0920-PISTAS          PIC X(50)   OCCURS 14 TIMES.
024000      *-----------------------------------------------------------------
024100       01  WS-LKS-0930.
024200           05  WS-0930-TEXTO-LIMPO     PIC X(400).
024300           05  WS-0930-INTENT-SCORE    PIC 9(03).
024400      *-----------------------------------------------------------------
024500       01  WS-LKS-0940.
024600           05  WS-0940-COMPANY-IN      PIC X(60).
024700           05  WS-0940-TEXTO-BRUTO     PIC X(400).
024800           05  WS-0940-COMPANY-OUT     PIC X(60).
024900           05  WS-0940-DEDUP-KEY       PIC X(140).
025000      *-----------------------------------------------------------------
025100       01  WS-LKS-0950.
025200           05  WS-0950-TEXTO-LIMPO     PIC X(400).
025300           05  WS-0950-COMPANY         PIC X(60).
025400           05  WS-0950-INDUSTRY        PIC X(25).
025500           05  WS-0950-INTENT-SCORE    PIC 9(03).
025600           05  WS-0950-QTD-PESOS       PIC 9(03).
025700           05  WS-0950-PESO-TABELA     OCCURS 200 TIMES.
025800               10  WS-0950-WT-KEY      PIC X(40).
025900               10  WS-0950-WT-WEIGHT   PIC S9(01)V9(02)
026000                                   SIGN IS LEADING SEPARATE.
026100           05  WS-0950-SCORE           PIC 9(03).
026200           05  WS-0950-CONFIDENCE      PIC 9(03).
026300           05  WS-0950-PRIORITY        PIC X(06).
026400      *-----------------------------------------------------------------
026500       01  WS-LKS-0960.
026600           05  WS-0960-TEXTO-LIMPO     PIC X(400).
026700           05  WS-0960-INDUSTRY        PIC X(25).
026800           05  WS-0960-PRIORITY        PIC X(06).
026900           05  WS-0960-PRODUCTS        PIC X(60).
027000           05  WS-0960-REASONING       PIC X(80).
027100           05  WS-0960-BATTLECARD      PIC X(60).
027200           05  WS-0960-ACTION-1        PIC X(60).
027300           05  WS-0960-ACTION-2        PIC X(60).
027400           05  WS-0960-ACTION-3        PIC X(60).
027500           05  WS-0960-QTD-ASSINATURAS PIC 9(02).
027600           05  WS-0960-ASSINATURAS     OCCURS 10 TIMES.
027700               10  WS-0960-EVENTO           PIC X(15).
027800               10  WS-0960-EVENTO-PRODUTOS  PIC X(60).
027900      *-----------------------------------------------------------------
028000       01  WS-LKS-0970.
028100           05  WS-0970-COMPANY         PIC X(60).
028200           05  WS-0970-INDUSTRY        PIC X(25).
028300           05  WS-0970-PRODUCTS        PIC X(60).
028400           05  WS-0970-SCORE           PIC 9(03).
028500           05  WS-0970-CONFIDENCE      PIC 9(03).
028600           05  WS-0970-PRIORITY        PIC X(06).
028700           05  WS-0970-ELEGIVEL        PIC X(01).
028800           05  WS-0970-BODY            PIC X(200).
028900      *-----------------------------------------------------------------
029000       PROCEDURE DIVISION.
029100      *-----------------------------------------------------------------
029200       P000-PRINCIPAL.
029300           PERFORM P100-INICIALIZA THRU P100-FIM.
029400           PERFORM P200-CARREGA-CHAVES THRU P200-FIM.
029500           PERFORM P250-CARREGA-PESOS THRU P250-FIM.
029600           PERFORM P600-MONTA-RELATORIO THRU P600-FIM.
029700           PERFORM P900-ENCERRA THRU P900-FIM.
029800           STOP RUN.
029900       P000-FIM.
030000           EXIT.
030100      *-----------------------------------------------------------------
030200       P100-INICIALIZA.
030300           ACCEPT WS-DATA-EXEC-YYMMDD FROM DATE.
030400           MOVE ZERO TO WS-QTD-CHAVES WS-QTD-LIDOS WS-QTD-DUPLICADOS
030500                        WS-QTD-GRAVADOS WS-QTD-NOTIFICADOS
030600                        WS-SOMA-SCORE-GERAL WS-PROX-LEAD-ID.
030700           MOVE ZERO TO WS-QTD-POR-PRIORIDADE(1)
030800                        WS-QTD-POR-PRIORIDADE(2)
030900                        WS-QTD-POR-PRIORIDADE(3).
031000           MOVE ZERO TO WS-0950-QTD-PESOS.
031100       P100-FIM.
031200           EXIT.
031300      *-----------------------------------------------------------------
031400      *    LOAD EXISTING DEDUP KEYS AND FIND THE HIGHEST LEAD-ID ON FILE
031500      *-----------------------------------------------------------------
031600       P200-CARREGA-CHAVES.
031700           SET WS-FIM-MASTER-NAO TO TRUE.
031800           OPEN INPUT LEAD-MASTER.
031900           IF WS-FS-MASTER-NAO-EXISTE
032000               SET WS-FIM-MASTER-SIM TO TRUE
032100           ELSE
032200               PERFORM P210-LE-MASTER THRU P210-FIM
032300               PERFORM P220-ARMAZENA-CHAVE THRU P220-FIM
032400                       UNTIL WS-FIM-MASTER-SIM
032500               CLOSE LEAD-MASTER
032600           END-IF.
032700       P200-FIM.
032800           EXIT.
032900      *-----------------------------------------------------------------
033000       P210-LE-MASTER.
033100           READ LEAD-MASTER
033200               AT END SET WS-FIM-MASTER-SIM TO TRUE
033300           END-READ.
033400       P210-FIM.
033500           EXIT.
033600      *-----------------------------------------------------------------
033700       P220-ARMAZENA-CHAVE.
033800           IF LEAD-ID > WS-PROX-LEAD-ID
033900               MOVE LEAD-ID TO WS-PROX-LEAD-ID
034000           END-IF.
034100           IF WS-QTD-CHAVES < WS-MAX-CHAVES
034200               ADD 1 TO WS-QTD-CHAVES
034300               MOVE LEAD-DEDUP-KEY TO WS-CHAVE-ENTRY(WS-QTD-CHAVES)
034400           END-IF.
034500           PERFORM P210-LE-MASTER THRU P210-FIM.
034600       P220-FIM.
034700           EXIT.
034800      *-----------------------------------------------------------------
034900      *    LOAD THE SCORING-WEIGHT TABLE ONCE FOR THE WHOLE RUN
035000      *-----------------------------------------------------------------
035100       P250-CARREGA-PESOS.
035200           SET WS-FIM-WEIGHTS-NAO TO TRUE.
035300           OPEN INPUT WEIGHTS-FILE.
035400           IF WS-FS-WEIGHTS-NAO-EXISTE
035500               SET WS-FIM-WEIGHTS-SIM TO TRUE
035600           ELSE
035700               PERFORM P260-LE-PESO THRU P260-FIM
035800               PERFORM P270-ARMAZENA-PESO THRU P270-FIM
035900                       UNTIL WS-FIM-WEIGHTS-SIM
036000               CLOSE WEIGHTS-FILE
036100           END-IF.
036200       P250-FIM.
036300           EXIT.
036400      *-----------------------------------------------------------------
036500       P260-LE-PESO.
036600           READ WEIGHTS-FILE
036700               AT END SET WS-FIM-WEIGHTS-SIM TO TRUE
036800           END-READ.
036900       P260-FIM.
037000           EXIT.
037100      *-----------------------------------------------------------------
037200       P270-ARMAZENA-PESO.
037300           IF WS-0950-QTD-PESOS < 200
037400               ADD 1 TO WS-0950-QTD-PESOS
037500               MOVE WT-KEY TO WS-0950-WT-KEY(WS-0950-QTD-PESOS)
037600               MOVE WT-WEIGHT TO WS-0950-WT-WEIGHT(WS-0950-QTD-PESOS)
037700           END-IF.
037800           PERFORM P260-LE-PESO THRU P260-FIM.
037900       P270-FIM.
038000           EXIT.
038100      *-----------------------------------------------------------------
038200      *    THE DISCOVERY PASS AND ITS PRIORITY-GROUPED REPORT SHARE ONE
038300      *    SORT - THE INPUT PROCEDURE DOES ALL THE REAL WORK AND
038400      *    RELEASES ONE WORK RECORD PER LEAD WRITTEN
038500      *-----------------------------------------------------------------
038600       P600-MONTA-RELATORIO.
038700           SORT SORT-WORK
038800                   ON ASCENDING KEY SD-PRI-ORDEM
038900                   INPUT PROCEDURE  IS P300-PROCESSA-ITENS THRU P300-FIM
039000                   OUTPUT PROCEDURE IS P700-IMPRIME-RELATORIO
039100                                    THRU P700-FIM.
039200       P600-FIM.
039300           EXIT.
039400      *-----------------------------------------------------------------
039500       P300-PROCESSA-ITENS.
039600           SET WS-FIM-SOURCE-NAO TO TRUE.
039700           OPEN INPUT SOURCE-ITEMS.
039800           OPEN EXTEND LEAD-MASTER.
039900           OPEN OUTPUT NOTIFY-LOG.
040000           IF WS-FS-SOURCE-NAO-EXISTE
040100               SET WS-FIM-SOURCE-SIM TO TRUE
040200           ELSE
040300               PERFORM P310-LE-ITEM THRU P310-FIM
040400               PERFORM P320-TRATA-ITEM THRU P320-FIM
040500                       UNTIL WS-FIM-SOURCE-SIM
040600           END-IF.
040700           CLOSE SOURCE-ITEMS.
040800           CLOSE LEAD-MASTER.
040900           CLOSE NOTIFY-LOG.
041000       P300-FIM.
041100           EXIT.
041200      *-----------------------------------------------------------------
041300       P310-LE-ITEM.
041400           READ SOURCE-ITEMS
041500               AT END SET WS-FIM-SOURCE-SIM TO TRUE
041600               NOT AT END ADD 1 TO WS-QTD-LIDOS
041700           END-READ.
041800       P310-FIM.
041900           EXIT.
042000      *-----------------------------------------------------------------
042100       P320-TRATA-ITEM.
042200           PERFORM P330-LIMPA-E-RESOLVE THRU P330-FIM.
042300           PERFORM P340-VERIFICA-DUPLICADO THRU P340-FIM.
042400           IF WS-DUP-SIM
042500               ADD 1 TO WS-QTD-DUPLICADOS
042600           ELSE
042700               PERFORM P345-ARMAZENA-CHAVE-NOVA THRU P345-FIM
042800               PERFORM P350-CLASSIFICA-E-PONTUA THRU P350-FIM
042900               PERFORM P360-GRAVA-LEAD THRU P360-FIM
043000               PERFORM P380-VERIFICA-NOTIFICACAO THRU P380-FIM
043100               PERFORM P390-LIBERA-SORT THRU P390-FIM
043200           END-IF.
043300           PERFORM P310-LE-ITEM THRU P310-FIM.
043400       P320-FIM.
043500           EXIT.
043600      *-----------------------------------------------------------------
043700       P330-LIMPA-E-RESOLVE.
043800           MOVE ITEM-TEXT TO WS-0910-TEXTO-ENTRADA.
043900           CALL "HPLD0910" USING WS-LKS-0910.
044000           MOVE ITEM-COMPANY TO WS-0940-COMPANY-IN.
044100           MOVE ITEM-TEXT TO WS-0940-TEXTO-BRUTO.
044200           CALL "HPLD0940" USING WS-LKS-0940.
044300       P330-FIM.
044400           EXIT.
044500      *-----------------------------------------------------------------
044600       P340-VERIFICA-DUPLICADO.
044700           SET WS-DUP-NAO TO TRUE.
044800           PERFORM P341-TESTA-CHAVE THRU P341-FIM
044900                   VARYING WS-I FROM 1 BY 1
045000                   UNTIL WS-I > WS-QTD-CHAVES OR WS-DUP-SIM.
045100       P340-FIM.
045200           EXIT.
045300      *-----------------------------------------------------------------
045400       P341-TESTA-CHAVE.
045500           IF WS-0940-DEDUP-KEY = WS-CHAVE-ENTRY(WS-I)
045600               SET WS-DUP-SIM TO TRUE
045700           END-IF.
045800       P341-FIM.
045900           EXIT.
046000      *-----------------------------------------------------------------
046100       P345-ARMAZENA-CHAVE-NOVA.
046200           IF WS-QTD-CHAVES < WS-MAX-CHAVES
046300               ADD 1 TO WS-QTD-CHAVES
046400               MOVE WS-0940-DEDUP-KEY TO WS-CHAVE-ENTRY(WS-QTD-CHAVES)
046500           END-IF.
046600       P345-FIM.
046700           EXIT.
046800      *-----------------------------------------------------------------
046900       P350-CLASSIFICA-E-PONTUA.
047000           MOVE WS-0910-TEXTO-LIMPO TO WS-0920-TEXTO-LIMPO.
047100           CALL "HPLD0920" USING WS-LKS-0920.
047200           MOVE WS-0910-TEXTO-LIMPO TO WS-0930-TEXTO-LIMPO.
047300           CALL "HPLD0930" USING WS-LKS-0930.
047400           MOVE WS-0910-TEXTO-LIMPO TO WS-0950-TEXTO-LIMPO.
047500           MOVE WS-0940-COMPANY-OUT TO WS-0950-COMPANY.
047600           MOVE WS-0920-INDUSTRY TO WS-0950-INDUSTRY.
047700           MOVE WS-0930-INTENT-SCORE TO WS-0950-INTENT-SCORE.
047800           CALL "HPLD0950" USING WS-LKS-0950.
047900           MOVE WS-0910-TEXTO-LIMPO TO WS-0960-TEXTO-LIMPO.
048000           MOVE WS-0920-INDUSTRY TO WS-0960-INDUSTRY.
048100           MOVE WS-0950-PRIORITY TO WS-0960-PRIORITY.
048200           CALL "HPLD0960" USING WS-LKS-0960.
048300           MOVE WS-0940-COMPANY-OUT TO WS-0970-COMPANY.
048400           MOVE WS-0920-INDUSTRY TO WS-0970-INDUSTRY.
048500           MOVE WS-0960-PRODUCTS TO WS-0970-PRODUCTS.
048600           MOVE WS-0950-SCORE TO WS-0970-SCORE.
048700           MOVE WS-0950-CONFIDENCE TO WS-0970-CONFIDENCE.
048800           MOVE WS-0950-PRIORITY TO WS-0970-PRIORITY.
048900           CALL "HPLD0970" USING WS-LKS-0970.
049000       P350-FIM.
049100           EXIT.
049200      *-----------------------------------------------------------------
049300       P360-GRAVA-LEAD.
049400           MOVE SPACES TO REG-LEAD-MASTER.
049500           ADD 1 TO WS-PROX-LEAD-ID.
049600           MOVE WS-PROX-LEAD-ID TO LEAD-ID.
049700           MOVE WS-0940-COMPANY-OUT TO LEAD-COMPANY.
049800           MOVE ITEM-SOURCE TO LEAD-SOURCE.
049900           MOVE WS-0920-INDUSTRY TO LEAD-INDUSTRY.
050000           MOVE WS-0960-PRODUCTS TO LEAD-PRODUCTS.
050100           MOVE WS-0950-SCORE TO LEAD-SCORE.
050200           MOVE WS-0950-CONFIDENCE TO LEAD-CONFIDENCE.
050300           MOVE WS-0950-PRIORITY TO LEAD-PRIORITY.
050400           MOVE WS-0930-INTENT-SCORE TO LEAD-INTENT-SCORE.
050500           MOVE "New" TO LEAD-STATUS.
050600           MOVE WS-0940-DEDUP-KEY TO LEAD-DEDUP-KEY.
050700           MOVE WS-0910-TEXTO-LIMPO(1:280) TO LEAD-TEXT.
050800           WRITE REG-LEAD-MASTER.
050900           ADD 1 TO WS-QTD-GRAVADOS.
051000           ADD WS-0950-SCORE TO WS-SOMA-SCORE-GERAL.
051100           PERFORM P365-CONTA-PRIORIDADE THRU P365-FIM.
051200       P360-FIM.
051300           EXIT.
051400      *-----------------------------------------------------------------
051500       P365-CONTA-PRIORIDADE.
051600           IF LEAD-PRI-HIGH
051700               ADD 1 TO WS-QTD-POR-PRIORIDADE(1)
051800           ELSE
051900               IF LEAD-PRI-MEDIUM
052000                   ADD 1 TO WS-QTD-POR-PRIORIDADE(2)
052100               ELSE
052200                   ADD 1 TO WS-QTD-POR-PRIORIDADE(3)
052300               END-IF
052400           END-IF.
052500       P365-FIM.
052600           EXIT.
052700      *-----------------------------------------------------------------
052800       P380-VERIFICA-NOTIFICACAO.
052900           IF WS-0970-ELEGIVEL = "S"
053000               MOVE SPACES TO REG-NOTIFY-LOG
053100               MOVE "new_lead" TO NT-TYPE
053200               MOVE WS-PROX-LEAD-ID TO NT-LEAD-ID
053300               MOVE WS-0940-COMPANY-OUT TO NT-COMPANY
053400               MOVE WS-0970-BODY TO NT-BODY
053500               WRITE REG-NOTIFY-LOG
053600               ADD 1 TO WS-QTD-NOTIFICADOS
053700           END-IF.
053800       P380-FIM.
053900           EXIT.
054000      *-----------------------------------------------------------------
054100       P390-LIBERA-SORT.
054200           MOVE SPACES TO SD-REPORT-REC.
054300           IF LEAD-PRI-HIGH
054400               MOVE 1 TO SD-PRI-ORDEM
054500           ELSE
054600               IF LEAD-PRI-MEDIUM
054700                   MOVE 2 TO SD-PRI-ORDEM
054800               ELSE
054900                   MOVE 3 TO SD-PRI-ORDEM
055000               END-IF
055100           END-IF.
055200           MOVE LEAD-ID-R TO SD-LEAD-ID.
055300           MOVE WS-0940-COMPANY-OUT TO SD-COMPANY.
055400           MOVE WS-0920-INDUSTRY TO SD-INDUSTRY.
055500           MOVE WS-0960-PRODUCTS TO SD-PRODUCTS.
055600           MOVE WS-0950-SCORE TO SD-SCORE.
055700           MOVE WS-0950-CONFIDENCE TO SD-CONF.
055800           MOVE WS-0930-INTENT-SCORE TO SD-INTENT.
055900           MOVE WS-0950-PRIORITY TO SD-PRIORITY.
056000           RELEASE SD-REPORT-REC.
056100       P390-FIM.
056200           EXIT.
056300      *-----------------------------------------------------------------
056400      *    OUTPUT PROCEDURE - PRIORITY-GROUPED REPORT WITH CONTROL BREAK
056500      *-----------------------------------------------------------------
056600       P700-IMPRIME-RELATORIO.
056700           OPEN OUTPUT LEAD-REPORT.
056800           PERFORM P740-IMPRIME-CABECALHO THRU P740-FIM.
056900           SET WS-FIM-SORT-NAO TO TRUE.
057000           SET WS-TEVE-REGISTRO-NAO TO TRUE.
057100           PERFORM P710-RETORNA-SORT THRU P710-FIM.
057200           IF NOT WS-FIM-SORT-SIM
057300               SET WS-TEVE-REGISTRO-SIM TO TRUE
057400               MOVE SD-PRI-ORDEM TO WS-PRI-ANT
057500               MOVE ZERO TO WS-QTD-GRUPO WS-SOMA-GRUPO
057600           END-IF.
057700           PERFORM P730-PROCESSA-REGISTRO THRU P730-FIM
057800                   UNTIL WS-FIM-SORT-SIM.
057900           IF WS-TEVE-REGISTRO-SIM
058000               PERFORM P760-QUEBRA-PRIORIDADE THRU P760-FIM
058100           END-IF.
058200           PERFORM P790-TOTAIS-FINAIS THRU P790-FIM.
058300           CLOSE LEAD-REPORT.
058400       P700-FIM.
058500           EXIT.
058600      *-----------------------------------------------------------------
058700       P710-RETORNA-SORT.
058800           RETURN SORT-WORK
058900               AT END SET WS-FIM-SORT-SIM TO TRUE
059000           END-RETURN.
059100       P710-FIM.
059200           EXIT.
059300      *-----------------------------------------------------------------
059400       P730-PROCESSA-REGISTRO.
059500           IF SD-PRI-ORDEM NOT = WS-PRI-ANT
059600               PERFORM P760-QUEBRA-PRIORIDADE THRU P760-FIM
059700               MOVE SD-PRI-ORDEM TO WS-PRI-ANT
059800               MOVE ZERO TO WS-QTD-GRUPO WS-SOMA-GRUPO
059900           END-IF.
060000           PERFORM P750-IMPRIME-DETALHE THRU P750-FIM.
060100           PERFORM P710-RETORNA-SORT THRU P710-FIM.
060200       P730-FIM.
060300           EXIT.
060400      *-----------------------------------------------------------------
060500       P740-IMPRIME-CABECALHO.
060600           MOVE SPACES TO WS-LINHA-DETALHE.
060700           MOVE "HPCL DIRECT SALES - QUALIFIED LEAD REPORT"
060800                                   TO WS-LINHA-DETALHE(1:42).
060900           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
061000           MOVE SPACES TO WS-LINHA-DETALHE.
061100           STRING "RUN DATE "         DELIMITED BY SIZE
061200                  WS-DATA-EXEC-MM     DELIMITED BY SIZE
061300                  "/"                 DELIMITED BY SIZE
061400                  WS-DATA-EXEC-DD     DELIMITED BY SIZE
061500                  "/"                 DELIMITED BY SIZE
061600                  WS-DATA-EXEC-AA     DELIMITED BY SIZE
061700                  INTO WS-LINHA-DETALHE.
061800           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
061900           MOVE SPACES TO WS-LINHA-DETALHE.
062000           MOVE "LEADID"    TO WS-LD-LEAD-ID.
062100           MOVE "COMPANY"   TO WS-LD-COMPANY.
062200           MOVE "INDUSTRY"  TO WS-LD-INDUSTRY.
062300           MOVE "PRODUCTS"  TO WS-LD-PRODUCTS.
062400           MOVE "SCR"       TO WS-LD-SCORE.
062500           MOVE "CNF"       TO WS-LD-CONF.
062600           MOVE "INT"       TO WS-LD-INTENT.
062700           MOVE "PRI"       TO WS-LD-PRIORITY.
062800           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
062900       P740-FIM.
063000           EXIT.
063100      *-----------------------------------------------------------------
063200       P750-IMPRIME-DETALHE.
063300           MOVE SPACES TO WS-LINHA-DETALHE.
063400           MOVE SD-LEAD-ID TO WS-LD-LEAD-ID.
063500           MOVE SD-COMPANY TO WS-LD-COMPANY.
063600           MOVE SD-INDUSTRY TO WS-LD-INDUSTRY.
063700           MOVE SD-PRODUCTS TO WS-LD-PRODUCTS.
063800           MOVE SD-SCORE TO WS-LD-SCORE.
063900           MOVE SD-CONF TO WS-LD-CONF.
064000           MOVE SD-INTENT TO WS-LD-INTENT.
064100           MOVE SD-PRIORITY TO WS-LD-PRIORITY.
064200           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
064300           ADD 1 TO WS-QTD-GRUPO.
064400           ADD SD-SCORE TO WS-SOMA-GRUPO.
064500       P750-FIM.
064600           EXIT.
064700      *-----------------------------------------------------------------
064800       P760-QUEBRA-PRIORIDADE.
064900           MOVE SPACES TO WS-LINHA-DETALHE.
065000           MOVE ZERO TO WS-MEDIA-GRUPO.
065100           IF WS-QTD-GRUPO > ZERO
065200               COMPUTE WS-MEDIA-GRUPO = WS-SOMA-GRUPO / WS-QTD-GRUPO
065300           END-IF.
065400           PERFORM P765-NOME-PRIORIDADE THRU P765-FIM.
065500           MOVE WS-QTD-GRUPO TO WS-QTD-GRUPO-D.
065600           MOVE WS-MEDIA-GRUPO TO WS-MEDIA-GRUPO-D.
065700           STRING "** "               DELIMITED BY SIZE
065800                  WS-NOME-PRI-ANT      DELIMITED BY SPACE
065900                  " LEADS: "           DELIMITED BY SIZE
066000                  WS-QTD-GRUPO-D       DELIMITED BY SIZE
066100                  " AVG SCORE: "       DELIMITED BY SIZE
066200                  WS-MEDIA-GRUPO-D     DELIMITED BY SIZE
066300                  INTO WS-LINHA-DETALHE.
066400           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
066500       P760-FIM.
066600           EXIT.
066700      *-----------------------------------------------------------------
066800       P765-NOME-PRIORIDADE.
066900           EVALUATE WS-PRI-ANT
067000               WHEN 1 MOVE "HIGH"   TO WS-NOME-PRI-ANT
067100               WHEN 2 MOVE "MEDIUM" TO WS-NOME-PRI-ANT
067200               WHEN OTHER MOVE "LOW" TO WS-NOME-PRI-ANT
067300           END-EVALUATE.
067400       P765-FIM.
067500           EXIT.
067600      *-----------------------------------------------------------------
067700       P790-TOTAIS-FINAIS.
067800           MOVE ZERO TO WS-MEDIA-GERAL.
067900           IF WS-QTD-GRAVADOS > ZERO
068000               COMPUTE WS-MEDIA-GERAL =
068100                       WS-SOMA-SCORE-GERAL / WS-QTD-GRAVADOS
068200           END-IF.
068300           MOVE WS-QTD-LIDOS TO WS-QTD-LIDOS-D.
068400           MOVE WS-QTD-DUPLICADOS TO WS-QTD-DUPLICADOS-D.
068500           MOVE WS-QTD-GRAVADOS TO WS-QTD-GRAVADOS-D.
068600           MOVE WS-QTD-NOTIFICADOS TO WS-QTD-NOTIFICADOS-D.
068700           MOVE WS-MEDIA-GERAL TO WS-MEDIA-GERAL-D.
068800           MOVE SPACES TO WS-LINHA-DETALHE.
068900           STRING "ITEMS READ: "        DELIMITED BY SIZE
069000                  WS-QTD-LIDOS-D         DELIMITED BY SIZE
069100                  "  DUPLICATES SKIPPED: " DELIMITED BY SIZE
069200                  WS-QTD-DUPLICADOS-D    DELIMITED BY SIZE
069300                  INTO WS-LINHA-DETALHE.
069400           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
069500           MOVE SPACES TO WS-LINHA-DETALHE.
069600           STRING "LEADS WRITTEN: "      DELIMITED BY SIZE
069700                  WS-QTD-GRAVADOS-D      DELIMITED BY SIZE
069800                  "  NOTIFICATIONS SENT: " DELIMITED BY SIZE
069900                  WS-QTD-NOTIFICADOS-D   DELIMITED BY SIZE
070000                  INTO WS-LINHA-DETALHE.
070100           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
070200           MOVE SPACES TO WS-LINHA-DETALHE.
070300           STRING "GRAND TOTAL LEADS: "  DELIMITED BY SIZE
070400                  WS-QTD-GRAVADOS-D      DELIMITED BY SIZE
070500                  "  GRAND AVG SCORE: "  DELIMITED BY SIZE
070600                  WS-MEDIA-GERAL-D       DELIMITED BY SIZE
070700                  INTO WS-LINHA-DETALHE.
070800           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
070900           PERFORM P795-CONTAGEM-POR-PRIORIDADE THRU P795-FIM.
071000       P790-FIM.
071100           EXIT.
071200      *-----------------------------------------------------------------
071300       P795-CONTAGEM-POR-PRIORIDADE.
071400           MOVE SPACES TO WS-LINHA-DETALHE.
071500           MOVE WS-QTD-POR-PRIORIDADE(1) TO WS-QTD-HIGH-D.
071600           MOVE WS-QTD-POR-PRIORIDADE(2) TO WS-QTD-MEDIUM-D.
071700           MOVE WS-QTD-POR-PRIORIDADE(3) TO WS-QTD-LOW-D.
071800           STRING "HIGH: "     DELIMITED BY SIZE
071900                  WS-QTD-HIGH-D    DELIMITED BY SIZE
072000                  "  MEDIUM: " DELIMITED BY SIZE
072100                  WS-QTD-MEDIUM-D  DELIMITED BY SIZE
072200                  "  LOW: "    DELIMITED BY SIZE
072300                  WS-QTD-LOW-D     DELIMITED BY SIZE
072400                  INTO WS-LINHA-DETALHE.
072500           WRITE REG-LEAD-REPORT FROM WS-LINHA-DETALHE.
072600       P795-FIM.
072700           EXIT.
072800      *-----------------------------------------------------------------
072900       P900-ENCERRA.
073000           IF WS-DEBUG-DUMP-ON
073100               DISPLAY "HPLD0400 - KEYS LOADED   " WS-QTD-CHAVES
073200               DISPLAY "HPLD0400 - WEIGHTS LOADED " WS-0950-QTD-PESOS
073300           END-IF.
073400           DISPLAY "HPLD0400 - DISCOVERY RUN COMPLETE".
073500       P900-FIM.
073600           EXIT.
073700       END PROGRAM HPLD0400.
